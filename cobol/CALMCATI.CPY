000010*-------------------------------------------------------------            
000020*  CALMCATI  -  RAW CATALOGUE EXPORT RECORD  (FILE RAWIN)                 
000030*  LAYOUT OF THE FLAT EXPORT PRODUCED NIGHTLY BY THE RECORDS              
000040*  MANAGEMENT SYSTEM (CALM).  ONE RECORD PER CATALOGUE ENTRY,             
000050*  FIXED LENGTH 1000 BYTES.  KEY IS CAT-IAID-IN; A BLANK KEY              
000060*  MARKS A RECORD TO BE REJECTED BY THE CONVERSION RUN.                   
000070*-------------------------------------------------------------            
000080*                                                                         
000090*  ORIGINAL LAYOUT - R. PARSONS - SEE CHANGE LOG IN                       
000100*  CALMXFER-CONVCAT FOR FIELD-LEVEL HISTORY.                              
000110*-------------------------------------------------------------            
000120 01  REG-CATIN.                                                           
000130     05  CAT-IAID-IN                     PIC X(12).                       
000140*        CALM RECORD ID, E.G. N14273859 - RECORD KEY                      
000150     05  CAT-OBJECT-NUMBER-IN            PIC X(30).                       
000160*        CITABLE REFERENCE, E.G. PB/1/2/3                                 
000170     05  CAT-PART-OF-REF-IN              PIC X(30).                       
000180*        OBJECT NUMBER OF PARENT RECORD - BLANK = TOP LEVEL               
000190     05  CAT-RECORD-TYPE-IN              PIC X(25).                       
000200*        LEVEL NAME - FONDS, SUB-FONDS ... FILE, ITEM                     
000210     05  CAT-CATID-IN                    PIC 9(09).                       
000220*        NUMERIC CATALOGUE ID - ZERO = ABSENT                             
000230     05  CAT-DATE-START-IN               PIC X(10).                       
000240*        COVERING FROM DATE  CCYY-MM-DD  MAY BE BLANK                     
000250     05  CAT-DATE-END-IN                 PIC X(10).                       
000260*        COVERING TO DATE    CCYY-MM-DD  MAY BE BLANK                     
000270     05  CAT-INSTITUTION-IN              PIC X(45).                       
000280*        HOLDING INSTITUTION NAME - SEE BR-1.6 CROSS REF TABLE            
000290     05  CAT-ACCESS-STATUS-IN            PIC X(06).                       
000300*        OPEN OR CLOSED - NEUTRAL CODED VALUE FROM CALM                   
000310     05  CAT-CLOSED-UNTIL-IN             PIC X(10).                       
000320*        DATE RECORD CLOSED UNTIL  CCYY-MM-DD                             
000330     05  CAT-DIGITISED-IN                PIC X(01).                       
000340*        'X' = DIGITISED, ANYTHING ELSE = NOT DIGITISED                   
000350     05  CAT-LANGUAGES-IN                PIC X(60).                       
000360*        SEMI-COLON SEPARATED LANGUAGE LIST                               
000370     05  CAT-SYS-ARRANGEMENT-IN          PIC X(60).                       
000380*        SYSTEM OF ARRANGEMENT FREE TEXT                                  
000390     05  CAT-CLIENT-FILEPATH-IN          PIC X(80).                       
000400*        ORIGINAL CLIENT FILE PATH AS HELD IN CALM                        
000410     05  CAT-FORMER-REF-DEP-IN           PIC X(30).                       
000420*        FORMER REFERENCE - DEPARTMENT                                    
000430     05  CAT-FORMER-REF-PRO-IN           PIC X(30).                       
000440*        FORMER ARCHIVAL REFERENCE                                        
000450     05  CAT-LEGAL-STATUS-IN             PIC X(20).                       
000460     05  CAT-CREATOR-IN                  PIC X(60).                       
000470*        CREATOR NAME - SINGLE OCCURRENCE ONLY IN THIS EXPORT             
000480*                                                                         
000490*  THE TWO EXTENT PAIRS BELOW ARE A SINGLE OCCURRING GROUP IN             
000500*  CALM BUT ARRIVE HERE AS TWO FIXED SLOTS.  TAB-EXTENT-IN                
000510*  REDEFINES THE PAIR AS AN OCCURS TABLE SO THE PHYS. DESC.               
000520*  PARAGRAPH (BR-1.9) CAN LOOP OVER THEM INSTEAD OF CODING                
000530*  THE FIRST/SECOND SLOT TWICE - ADDED WHEN THE SECOND EXTENT             
000540*  SLOT WAS BROUGHT ACROSS FROM CALM, REQUEST TA-1914.                    
000550     05  CAT-EXTENT-GRP-IN.                                               
000560         10  CAT-EXTENT-VALUE-IN         PIC X(10).                       
000570         10  CAT-EXTENT-FORM-IN          PIC X(30).                       
000580         10  CAT-EXTENT-VALUE-2-IN       PIC X(10).                       
000590         10  CAT-EXTENT-FORM-2-IN        PIC X(30).                       
000600     05  TAB-EXTENT-IN REDEFINES CAT-EXTENT-GRP-IN.                       
000610         10  EXTENT-SLOT-IN OCCURS 2 TIMES.                               
000620             15  EXTENT-VALUE-SLOT-IN    PIC X(10).                       
000630             15  EXTENT-FORM-SLOT-IN     PIC X(30).                       
000640     05  CAT-TITLE-IN                    PIC X(80).                       
000650     05  CAT-DESCRIPTION-IN              PIC X(300).                      
000660*        SCOPE/CONTENT - ENCODED LINE BREAKS ARE THE 2-CHAR               
000670*        SEQUENCE BACKSLASH-N, NOT A REAL NEWLINE (SEE U2).               
000680     05  FILLER                          PIC X(12).                       
000690*                                                                         
000700*  COLUMN CHECK (DEVELOPMENT AID, LEAVE IN) -                             
000710*  CAT-IAID-IN STARTS COL 1, FILLER ENDS COL 1000.                        
000720*-------------------------------------------------------------            
