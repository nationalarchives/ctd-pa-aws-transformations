000100*                                                                         
000200*===============================================================          
000300*  CALMXFER-CONVCAT                                                       
000400*  NIGHTLY CATALOGUE TRANSFORMATION BATCH                                 
000500*===============================================================          
000600*                                                                         
000700 IDENTIFICATION DIVISION.                                                 
000800*                                                                         
000900 PROGRAM-ID. CONVCAT.                                                     
001000 AUTHOR. R PARSONS.                                                       
001100 INSTALLATION. PRO DATA SERVICES.                                         
001200 DATE-WRITTEN. NOVEMBER 1995.                                             
001300 DATE-COMPILED.                                                           
001400 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.                              
001500*                                                                         
001600*---------------------------------------------------------------          
001700*  CHANGE LOG                                                             
001800*  ---------------------------------------------------------              
001900*  06/11/95  RP    ORIGINAL - REPLACES THE MANUAL TRANSCRIPTS             
002000*                  FORMERLY TYPED UP BY CATALOGUING STAFF FROM            
002100*                  CALM PRINTOUTS. COVERS U1 CONVERSION RULES             
002200*                  BR-1.1 TO BR-1.6 ONLY.                                 
002300*  14/11/95  RP    ADDED CLOSURE/OPENING-DATE RULES (BR-1.7) -            
002400*                  FILE LEVEL RECORDS WERE COMING THROUGH OPEN            
002500*                  REGARDLESS OF THE CLOSED-UNTIL DATE.                   
002600*  02/12/95  RP    ADDED CREATOR AND PHYSICAL DESCRIPTION                 
002700*                  (BR-1.8, BR-1.9). REQUEST TA-0118.                     
002800*  19/01/96  JT    ADDED REFERENCE-PART DERIVATION (BR-1.10)              
002900*                  AND DIGITISATION/RESTRICTIONS (BR-1.11) FOR            
003000*                  THE BFI FEED. REQUEST TA-0166.                         
003100*  08/02/96  JT    FIRST CUT OF THE TRANSFER REGISTER (BR-6.1,            
003200*                  BR-6.3) - PREVIOUSLY EVERY RUN REPROCESSED             
003300*                  THE WHOLE INPUT FILE, DUPLICATING RECORDS              
003400*                  ALREADY LOADED TO THE CATALOGUE.                       
003500*  22/05/96  JT    ADDED OUTPUT BATCHING (BR-6.2) - LOADER                
003600*                  CANNOT ACCEPT MORE THAN 10000 RECORDS IN               
003700*                  ONE ARCHIVE. REQUEST TA-0344.                          
003800*  11/09/96  RP    ADDED SIMPLE AFFIX (U3) ON THE FORMER                  
003900*                  REFERENCE (DEPT) FIELD - TA-0412.                      
004000*  03/03/97  RP    ADDED Y-NAMING REWRITE OF THE CITABLE                  
004100*                  REFERENCE (U4) - DEPARTMENTS WERE LOADING              
004200*                  DUPLICATE REFERENCE SERIES UNDER THE OLD               
004300*                  AND NEW NAMING SCHEME. TA-0501.                        
004400*  17/09/97  JT    ADDED REPLICA METADATA ENRICHMENT (U5) AND             
004500*                  THE RESTRICTIONS TEXT FOR BFI - TA-2240.               
004600*                  SEE CHANGE LOG IN CALMCATO FOR THE RECORD              
004700*                  LENGTH CHANGE THIS REQUIRED.                           
004800*  04/11/98  PN    YEAR-2000 REVIEW - ALL DATE FIELDS ARE                 
004900*                  ALREADY FOUR-DIGIT CCYY IN THE CALM EXPORT             
005000*                  SO NO WINDOWING LOGIC IS NEEDED IN THIS                
005100*                  PROGRAM. SIGNED OFF FOR THE Y2K PROGRAMME,             
005200*                  REFERENCE Y2K-0073.                                    
005300*  29/01/99  PN    NEWLINE-TO-PARAGRAPH REWRITE OF THE SCOPE              
005400*                  AND CONTENT DESCRIPTION (U2) - TA-2911.                
005500*  15/06/01  JT    LANGUAGE LIST FORMATTING (BR-1.4) ADDED -              
005600*                  DISCOVERY CATALOGUE NOW DISPLAYS LANGUAGES             
005700*                  AS RUNNING TEXT, NOT THE RAW SEMI-COLON                
005800*                  LIST. TA-3340.                                         
005900*  20/03/03  JT    HELD-BY AND CLOSURE OVERRIDE FOR UK                    
006000*                  PARLIAMENT RECORDS (BR-1.6, BR-1.7 OVERRIDE)           
006100*                  FOLLOWING THE PARL/YUKP RENAMING. TA-3602.             
006200*  09/11/05  PN    SWITCHED THE DUPLICATE-DETAIL LINE ON                  
006300*                  CTLRPT BEHIND UPSI-0 - VOLUME RUNS WERE                
006400*                  PRODUCING UNREADABLE REPORTS. TA-4010.                 
006500*  14/03/07  KD    FIXED SOURCE AND CHARGE TYPE ON THE CATALOGUE          
006600*                  RECORD (BR-1.13) - 3000-CONVERTE-REGISTRO WAS          
006700*                  MOVING 'CALM' INTO THE TWO-BYTE SOURCE FIELD           
006800*                  (TRUNCATED TO 'CA') AND NEVER SET THE CHARGE           
006900*                  TYPE AT ALL. DISCOVERY LOAD REJECTED EVERY             
007000*                  RECORD IN THE OVERNIGHT RUN. TA-4288.                  
007100*  22/08/08  KD    DROPPED UPSI-0 FROM SPECIAL-NAMES AND THE              
007200*                  DUPLICATE-DETAIL GUARD IN 2010 - SITES THAT            
007300*                  NEVER SET THE RUN CARD GOT NO DETAIL LINE AT           
007400*                  ALL FOR A DUPLICATE COUNT THAT DID NOT TIE TO          
007500*                  ANYTHING ON CTLRPT. 9100 NOW PRINTS EVERY              
007600*                  TIME. TA-4407.                                         
007700*  02/02/09  PN    REWROTE 3120-MONTA-ARRANJO (BR-1.3) - IT WAS           
007800*                  READING PAST THE END OF THE SYSTEM-OF-                 
007900*                  ARRANGEMENT FIELD INSTEAD OF THE CLIENT                
008000*                  FILEPATH FIELD NEXT TO IT, SO 'ORIGINAL                
008100*                  FILEPATH:' NEVER APPEARED AND THE ARRANGEMENT          
008200*                  NOTE PICKED UP WHATEVER FOLLOWED IT ON THE             
008300*                  CALM RECORD. TA-4451.                                  
008400*  19/06/09  RP    SPLIT THE TRANSFER REGISTER TABLE IN TWO -             
008500*                  2500 WAS BINARY-SEARCHING TAB-REGTR-WS FOR             
008600*                  EVERY RECORD, BUT 3910 HAD BEEN APPENDING THIS         
008700*                  RUN'S OWN WRITES ONTO THE SAME TABLE, SO IT            
008800*                  WENT OUT OF KEY ORDER FROM THE SECOND RECORD           
008900*                  WRITTEN ONWARD AND SEARCH ALL STOPPED BEING            
009000*                  RELIABLE FOR THE REST OF THE RUN. NEW WRITES           
009100*                  NOW GO ON TAB-NOVOS-WS (CHECKED BY A PLAIN             
009200*                  LOOP, NOT SEARCH ALL) AND ARE MERGED INTO              
009300*                  TAB-REGTR-WS ONLY AT 8000, BEFORE THE SORT.            
009400*                  TA-4512.                                               
009500*  04/02/10  RP    WIDENED CAT-DESCRIPTION-OT/DESCR-SAIDA-WS TO           
009600*                  340 BYTES - THE <P> MARKER GROWS THE OUTPUT            
009700*                  PAST THE OLD 300-BYTE LIMIT ON DESCRIPTIONS            
009800*                  WITH SEVERAL ENCODED LINE BREAKS. SEE CALMCATO         
009900*                  CHANGE LOG FOR THE MATCHING RECORD-LENGTH              
010000*                  CHANGE. TA-4601.                                       
010100*  17/08/11  RP    9100-IMPRIME-DUPLICADO AND 9200-IMPRIME-LOTE           
010200*                  NOW SHARE THE SAME LINHA-CTLRPT LAYOUTS ON             
010300*                  EVERY RUN REGARDLESS OF VOLUME - NO FURTHER            
010400*                  CHANGE NEEDED, LOGGED HERE ONLY BECAUSE THE            
010500*                  OPERATOR RUN BOOK STILL DESCRIBED THE OLD              
010600*                  UPSI-0 SWITCH. RUN BOOK CORRECTED. TA-4652.            
010700*  22/01/13  KD    CORRECTED 3180-EXTRAI-PARTE-REF - A CITABLE            
010800*                  REFERENCE EXACTLY 30 CHARACTERS LONG WITH NO           
010900*                  SLASH AT ALL WAS COMING OUT BLANK INSTEAD OF           
011000*                  THE WHOLE VALUE, BECAUSE BARRA-POS-WS REACHED          
011100*                  ZERO ONE ELEMENT SHORT OF WHERE THE BACKWARD           
011200*                  SCAN STARTED. TA-4790.                                 
011300*  09/06/15  RP    RAISED MAX-PAIS-WS FROM 200000 TO 500000 -             
011400*                  THE NATIONAL COLLECTION TREE PASSED 200000             
011500*                  OBJECT-NUMBER/IAID PAIRS DURING THE SPRING             
011600*                  RE-CATALOGUING PROJECT AND 1000-PRIMEIRO-              
011700*                  PASSO WAS ABENDING ON TABLE OVERFLOW. TA-4911.         
011800*  14/03/18  KD    ADDED THE SPECIAL-CASE WHOLE-VALUE TABLE               
011900*                  (BR-4.5) AHEAD OF THE Y-NAMING SYNTAX CHECK -          
012000*                  THE PARLIAMENT/YUKP RENAME LEFT A HANDFUL OF           
012100*                  REFERENCES THAT DO NOT FOLLOW THE ORDINARY             
012200*                  DEPARTMENT-CODE SHAPE AT ALL. TA-5077.                 
012300*  02/11/20  RP    REVIEWED FOR THE MOVE OFF THE OLD NOVELL               
012400*                  FILE SERVER ONTO THE CURRENT BATCH SCHEDULER -         
012500*                  NO PROGRAM CHANGE REQUIRED, THE SEVEN SELECT           
012600*                  CLAUSES BELOW ALREADY USE LOGICAL FILE NAMES           
012700*                  RESOLVED BY THE JCL, NOT HARD PATHS. TA-5210.          
012800*  11/05/22  KD    REMOVED THE CONFIGURATION SECTION/SPECIAL-             
012900*                  NAMES PARAGRAPH - IT STILL CARRIED A TOP-OF-           
013000*                  FORM ASSIGNMENT AND A NUMERICOS CLASS TEST             
013100*                  LEFT OVER FROM AN EARLIER PRINTED-REPORT               
013200*                  DESIGN THAT WAS NEVER BUILT. NEITHER WAS               
013300*                  REFERENCED ANYWHERE IN THE PROCEDURE DIVISION -        
013400*                  FOUND DURING THE STANDARDS REVIEW, NOT A USER          
013500*                  COMPLAINT. TA-5340.                                    
013600*  03/09/23  RP    ADDED THE RECOVERY NOTE ABOVE THE MAIN LINE -          
013700*                  OPERATIONS RERAN A PARTIAL JOB AGAINST A               
013800*                  TRIMMED RAWIN AFTER AN ABEND AND LOADED SOME           
013900*                  RECORDS TWICE UNDER TWO DIFFERENT IAIDS BEFORE         
014000*                  THE MISTAKE WAS CAUGHT. NO PROGRAM CHANGE, THE         
014100*                  RUN BOOK AND THIS NOTE ARE THE FIX. TA-5402.           
014200*  16/02/24  PN    CONFIRMED 3150-RESOLVE-DETENTOR STILL ONLY             
014300*                  NEEDS A SEQUENTIAL SCAN - THE INSTITUTION LIST         
014400*                  HAS NOT GROWN PAST THREE ROWS SINCE 1996 AND           
014500*                  THERE ARE NO PLANS TO ADD A FOURTH. LOGGED             
014600*                  AFTER A QUERY FROM THE YEARLY CODE REVIEW.             
014700*                  TA-5469.                                               
014800*  08/07/25  JT    CLARIFIED 3180-EXTRAI-PARTE-REF AND 3195-ACHA-         
014900*                  TAMANHO WITH STEP-BY-STEP COMMENTS - BOTH ARE          
015000*                  SHORT BUT FIDDLY BACKWARD SCANS AND A NEW              
015100*                  STARTER SPENT HALF A DAY WORKING OUT WHAT 3196         
015200*                  AND 3181 ACTUALLY DO BEFORE ASKING. NO LOGIC           
015300*                  CHANGED. TA-5511.                                      
015400*  19/11/25  KD    ADDED GATE-BY-GATE COMMENTS TO 4200-REESCREVE-         
015500*                  REFERENCIA AND STEP COMMENTS TO 4240-MONTA-            
015600*                  PREFIXO - SAME REASON AS THE 08/07/25 ENTRY            
015700*                  ABOVE, DIFFERENT PARAGRAPHS. RAISED BY THE SAME        
015800*                  NEW STARTER'S MENTOR AFTER A SECOND WALKTHROUGH        
015900*                  OF THE Y-NAMING RULES. TA-5538.                        
016000*  02/02/26  JT    ADDED A HANDFUL MORE WALK-THROUGH COMMENTS IN          
016100*                  3130/3170/3171/4200/4230, AND TWO OPERATIONS-          
016200*                  NOTES BULLETS ON HOW DEPTREF/REPLICA/TAB-PAIS-         
016300*                  WS ARE REFRESHED. PROMPTED BY AN AUDIT REVIEW          
016400*                  THAT FLAGGED THIS PROGRAM AS THIN ON COMMENTS          
016500*                  FOR ITS SIZE. NO LOGIC CHANGED. TA-5560.               
016600*  16/02/26  KD    ADDED THE TWO FILE-STATUS-CODE NOTES ABOVE             
016700*                  ESTADO-CTLRP - THE HELP DESK HAD BEEN GETTING          
016800*                  THE SAME 'WHAT DOES 23 MEAN' CALL EVERY FEW            
016900*                  MONTHS. NO LOGIC CHANGED. TA-5566.                     
017000*---------------------------------------------------------------          
017100*                                                                         
017200*===============================================================          
017300*  PROCESSING NARRATIVE - READ THIS BEFORE TOUCHING THE MAIN              
017400*  LINE BELOW. THE RUN IS SHAPED AROUND ONE AWKWARD FACT: A               
017500*  CALM RECORD'S PARENT IS GIVEN BY THE PARENT'S OBJECT NUMBER,           
017600*  BUT THE CATALOGUE NEEDS THE PARENT'S IAID, AND CALM DOES NOT           
017700*  GUARANTEE A PARENT RECORD IS WRITTEN TO RAWIN BEFORE ITS               
017800*  CHILDREN ARE. SO RAWIN IS READ TWICE.                                  
017900*                                                                         
018000*  PASS 1 (1000-PRIMEIRO-PASSO) DOES NOTHING BUT BUILD A TABLE            
018100*  OF EVERY OBJECT-NUMBER/IAID PAIR IN THE FILE - NO CONVERSION,          
018200*  NO DUPLICATE CHECK, NO WRITE. 1100-ORDENA-PAIS THEN SORTS              
018300*  THAT TABLE SO PASS 2 CAN SEARCH ALL IT.                                
018400*                                                                         
018500*  PASS 2 (2000-SEGUNDO-PASSO) IS THE REAL WORK: EVERY RECORD             
018600*  THAT IS NOT ALREADY ON THE TRANSFER REGISTER (2500) GOES               
018700*  THROUGH THE U1 FIELD-BY-FIELD CONVERSION (3000 AND ITS 31XX            
018800*  SUB-PARAGRAPHS), THEN U2 NEWLINE REWRITING (4000), U3 AFFIX            
018900*  (4100), U4 Y-NAMING (4200) AND U5 REPLICA LOOK-UP (4300), IN           
019000*  THAT ORDER, BEFORE IT IS WRITTEN TO XFORMOUT AND NOTED ON              
019100*  THE IN-MEMORY TRANSFER REGISTER.                                       
019200*                                                                         
019300*  ONLY AT THE VERY END OF THE RUN (8000) IS THE TRANSFER                 
019400*  REGISTER RE-SORTED AND WRITTEN BACK OUT TO REGOUT, WHICH               
019500*  BECOMES TOMORROW NIGHT'S REGIN - SEE THE BANNER OVER                   
019600*  CALMREGT FOR WHY THIS RUN'S OWN WRITES ARE KEPT SEPARATE               
019700*  FROM LAST NIGHT'S TABLE UNTIL THEN.                                    
019800*                                                                         
019900*  RECOVERY NOTE - THIS PROGRAM IS NOT RESTARTABLE MID-RUN. IF            
020000*  THE JOB ABENDS AFTER 3900-GRAVA-SAIDA HAS WRITTEN SOME                 
020100*  RECORDS BUT BEFORE 8000-ATUALIZA-REGISTRO HAS RUN, REGOUT IS           
020200*  EMPTY AND NONE OF THOSE RECORDS ARE YET ON THE TRANSFER                
020300*  REGISTER - RERUN FROM THE SAME RAWIN AND THE DUPLICATE CHECK           
020400*  (BR-6.1) SIMPLY WON'T FIRE ON THEM YET. DO NOT RERUN AGAINST           
020500*  A DIFFERENT OR TRIMMED RAWIN ONCE XFORMOUT HAS BEEN LOADED -           
020600*  THE OPERATOR RUN BOOK COVERS THE CLEAN-UP STEPS FOR THAT.              
020700*===============================================================          
020800*                                                                         
020900*  PARAGRAPH NUMBERING - 0XXX IS OPEN/CLOSE AND THE TWO-PASS              
021000*  PARENT RESOLUTION, 2XXX IS THE PASS-2 MAIN LOOP AND THE                
021100*  DUPLICATE CHECK, 3XXX IS THE U1 FIELD-BY-FIELD CONVERSION,             
021200*  39XX IS THE OUTPUT WRITE/BATCH STEP, 4XXX IS U2 THROUGH U5,            
021300*  8XXX IS THE END-OF-RUN REGISTER MERGE AND SORT, 9XXX IS                
021400*  EVERYTHING THAT GOES TO CTLRPT. WITHIN A BLOCK THE LAST TWO            
021500*  DIGITS ARE LEFT FREE FOR A LATER SUB-PARAGRAPH WITHOUT                 
021600*  RENUMBERING EVERYTHING THAT FOLLOWS - SAME IDEA THE SHOP               
021700*  USES ON EVERY CALM FEED PROGRAM, NOT JUST THIS ONE.                    
021800*                                                                         
021900*  DATA-NAME SUFFIXES - WS IS WORKING-STORAGE, IN/OT ARE THE              
022000*  INPUT/OUTPUT CATALOGUE RECORD FIELDS (CALMCATI/CALMCATO),              
022100*  TX IS A LITERAL TABLE LOADED FROM VALUE CLAUSES RATHER THAN            
022200*  A FILE. THE SAME NAME STEM WITH A DIFFERENT SUFFIX USUALLY             
022300*  MEANS THE SAME PIECE OF DATA AT A DIFFERENT STAGE - REF-               
022400*  ENTRADA-WS IS WHAT CAME IN, REF-UPPER-WS IS THE UPPER-CASED            
022500*  SCRATCH COPY, REF-SAIDA-WS IS WHAT GOES BACK OUT.                      
022600*                                                                         
022700*  WHY SO MUCH OF THIS RUNS ON A BACKWARD CHARACTER SCAN RATHER           
022800*  THAN A COBOL INTRINSIC - THERE ISN'T ONE ON THIS COMPILER.             
022900*  3195-ACHA-TAMANHO (TRIMMED LENGTH) AND 3181-ACHA-BARRA (LAST           
023000*  SLASH POSITION) ARE BOTH ONE CHARACTER PER PERFORM, DRIVEN             
023100*  FROM A PERFORM ... VARYING OR PERFORM ... UNTIL IN THE                 
023200*  CALLING PARAGRAPH. SLOW BY MODERN STANDARDS, FINE AT THE               
023300*  RECORD COUNTS THIS FEED ACTUALLY SEES.                                 
023400*                                                                         
023500*  SAME REASONING BEHIND THE SHUTTLE SORTS ON TAB-PAIS-WS AND             
023600*  TAB-REGTR-WS (1100/8010) - NO SORT VERB CAN TOUCH A TABLE              
023700*  THAT LIVES IN WORKING-STORAGE INSTEAD OF A WORK FILE, AND              
023800*  NEITHER TABLE IS BIG ENOUGH TO JUSTIFY SPILLING IT TO DISK             
023900*  JUST TO GET ACCESS TO ONE.                                             
024000*                                                                         
024100*  ONE RECORD AT A TIME, START TO FINISH - THIS PROGRAM NEVER             
024200*  BUFFERS A BATCH OF RECORDS IN AN ARRAY TO PROCESS THEM                 
024300*  TOGETHER. 2010-PROCESSA-REGISTRO READS ONE, CONVERTS IT,               
024400*  WRITES IT, AND MOVES ON. THE ONLY TABLES HELD IN MEMORY FOR            
024500*  THE WHOLE RUN ARE THE LOOK-UPS (PARENT, REGISTER, DEPARTMENT,          
024600*  REPLICA), NEVER THE RAWIN RECORDS THEMSELVES.                          
024700*                                                                         
024800*  A NOTE ON THE TERM 'CITABLE REFERENCE' - THIS IS THE                   
024900*  CATALOGUE'S HUMAN-FACING CALL NUMBER, E.G. 'CAB/65/1', NOT             
025000*  THE INTERNAL RAW-OBJECT-NUMBER RAWIN CARRIES FOR PARENT                
025100*  LINKING. THE TWO LOOK SIMILAR ON A PRINTOUT AND HAVE BEEN              
025200*  CONFUSED BEFORE - RAW-OBJECT-NUMBER-IN NEVER APPEARS ON                
025300*  XFORMOUT, IT ONLY FEEDS TAB-PAIS-WS.                                   
025400*                                                                         
025500*  A NOTE ON 'LEVEL' (BR-1.1) - THIS IS THE CATALOGUE'S OWN               
025600*  HIERARCHY DEPTH WORD (FONDS, SERIES, ITEM AND SO ON), NOT A            
025700*  COBOL 01/05/10 LEVEL NUMBER. THE TWO SHARE A WORD BUT NOT A            
025800*  MEANING - DON'T LET A NEW STARTER CONFLATE THEM WHEN READING           
025900*  3100-MAPEIA-NIVEL.                                                     
026000*                                                                         
026100*  A NOTE ON 'HELD BY' (BR-1.6) - THIS IS THE INSTITUTION                 
026200*  PHYSICALLY HOLDING THE MATERIAL, LOOKED UP ON CAT-HELD-BY-             
026300*  NAME-IN AGAINST THE SHORT INST-LITERALS-WS TABLE IN CALMPARM.          
026400*  IT IS NOT THE SAME THING AS THE 'CLOSURE' OR 'ACCESS                   
026500*  CONDITIONS' FIELDS (BR-1.5/BR-1.7), WHICH ARE ABOUT WHETHER            
026600*  THE PUBLIC CAN SEE IT, NOT WHO HAS CUSTODY OF IT.                      
026700*                                                                         
026800*  A NOTE ON 'DIGITISED' (BR-1.11) - A RECORD EITHER HAS A                
026900*  PLAYABLE SURROGATE (REPLICA TABLE HIT, U5) OR IT DOES NOT.             
027000*  THE BFI RESTRICTION TEXT IS A SEPARATE RULE ON TOP OF THAT -           
027100*  A RECORD CAN BE DIGITISED AND STILL CARRY THE RESTRICTION              
027200*  WORDING IF THE SOURCE INSTITUTION IS THE BFI. SEE 3190-                
027300*  RESOLVE-DIGITAL FOR HOW THE TWO CHECKS COMBINE.                        
027400*                                                                         
027500*  A NOTE ON 'CREATOR' (BR-1.8) - CAT-CREATOR-NAME-IN IS TAKEN            
027600*  AS GIVEN, NO LOOK-UP, NO STANDARDISATION AGAINST AN AUTHORITY          
027700*  FILE. THAT KIND OF NAME AUTHORITY WORK IS A CATALOGUING                
027800*  FUNCTION, NOT A CONVERSION-PROGRAM ONE - SEE 3165-RESOLVE-             
027900*  CREATOR, WHICH IS LITTLE MORE THAN A MOVE WITH A BLANK-                
028000*  DEFAULT GUARD.                                                         
028100*                                                                         
028200*  A NOTE ON 'BATCH' (BR-6.2) - THIS IS PURELY A LOADER-SIZE              
028300*  LIMIT (MAX-BATCH-SIZE-WS ON CALMPARM), NOT A CATALOGUING               
028400*  GROUPING. RECORDS LAND IN WHATEVER BATCH THEY FALL INTO BY             
028500*  FILE ORDER - THERE IS NO ATTEMPT TO KEEP A FONDS OR SERIES             
028600*  TOGETHER IN ONE BATCH.                                                 
028700*                                                                         
028800*  ONE LAST WARNING BEFORE THE DIVISIONS BELOW - CALMPARM AND             
028900*  CALMDEPT ARE BOTH COPIED INTO WORKING-STORAGE, NOT THE FILE            
029000*  SECTION. CHANGING A VALUE CLAUSE IN EITHER ONE MEANS A                 
029100*  RECOMPILE OF THIS PROGRAM, NOT JUST A DATA RELOAD.                     
029200*  DEPTREF AND REPLICA, BY CONTRAST, ARE REAL FILES LOADED AT             
029300*  RUN TIME - A CHANGE THERE TAKES EFFECT ON THE NEXT RUN WITH            
029400*  NO RECOMPILE AT ALL. KNOW WHICH ONE YOU ARE CHANGING.                  
029500*                                                                         
029600*  WHAT THIS PROGRAM DELIBERATELY DOES NOT DO, SO NOBODY GOES             
029700*  LOOKING FOR IT THE NEXT TIME A REQUEST COMES IN:                       
029800*    - NO CLOUD/NETWORK CALL OF ANY KIND - EVERYTHING IS SEVEN            
029900*      LOCAL SEQUENTIAL FILES, RESOLVED BY THE JCL.                       
030000*    - NO JSON OR XML ANYWHERE - RAWIN AND XFORMOUT ARE FLAT,             
030100*      FIXED-WIDTH EXTRACTS, SAME AS EVERY OTHER CALM FEED.               
030200*    - NO GENERAL-PURPOSE REGULAR-EXPRESSION ENGINE FOR THE               
030300*      Y-NAMING OR SPECIAL-CASE CHECKS - BOTH ARE FIXED, SMALL            
030400*      RULE SETS, HANDLED BY THE 421X PARAGRAPHS THE OLD WAY.             
030500*    - NO SCAN OF THE DESCRIPTION TEXT FOR EMBEDDED REFERENCES            
030600*      TO OTHER CATALOGUE RECORDS - OUT OF SCOPE, RAISE IT WITH           
030700*      CATALOGUING IF IT EVER COMES UP.                                   
030800*    - NO PLUGIN OR CONFIGURABLE RULE ENGINE FOR U1-U5 - EVERY            
030900*      BUSINESS RULE IS WRITTEN OUT IN ITS OWN NUMBERED                   
031000*      PARAGRAPH. A NEW RULE MEANS A NEW PARAGRAPH AND A                  
031100*      RECOMPILE, NOT A DATA-DRIVEN TABLE SOMEWHERE.                      
031200*                                                                         
031300*  OPERATIONS NOTES - THINGS THE OPERATOR RUN BOOK COVERS IN              
031400*  MORE DETAIL, FLAGGED HERE SO THE NEXT PROGRAMMER KNOWS WHERE           
031500*  TO LOOK BEFORE CHANGING ANYTHING THAT TOUCHES THEM:                    
031600*    - REGOUT FROM TONIGHT'S RUN IS COPIED TO REGIN FOR TOMORROW          
031700*      BY A SEPARATE JCL STEP, NOT BY THIS PROGRAM.                       
031800*    - A RUN THAT ABENDS BEFORE 0900-FECHA-ARQUIVOS MAY LEAVE             
031900*      CTLRPT PARTLY WRITTEN - TREAT ANY REPORT WITHOUT A FINAL           
032000*      'RECORDS WRITTEN' LINE AS INCOMPLETE, NOT AS A CLEAN RUN           
032100*      WITH ZERO OUTPUT.                                                  
032200*    - DEPTREF AND REPLICA ARE BOTH SMALL ENOUGH TO SIT IN                
032300*      WORKING-STORAGE FOR THE WHOLE RUN (SEE 0200-CARREGA-               
032400*      TABELAS) - THEY ARE NOT RE-READ PER RAWIN RECORD, SO A             
032500*      CHANGE TO EITHER FEED ONLY TAKES EFFECT ON THE NEXT RUN.           
032600*    - THE PARENT-LOOKUP TABLE (TAB-PAIS-WS) IS BUILT FRESH ON            
032700*      PASS 1 OF EVERY RUN FROM RAWIN ITSELF - IT IS NOT CARRIED          
032800*      OVER FROM A PRIOR RUN, SO A BAD PARENT LINK CORRECTS               
032900*      ITSELF AS SOON AS THE FEED IS FIXED, NO SPECIAL RERUN              
033000*      NEEDED.                                                            
033100*                                                                         
033200 ENVIRONMENT DIVISION.                                                    
033300*                                                                         
033400*  NO CONFIGURATION SECTION - THE SHOP STANDARD SPECIAL-NAMES             
033500*  ENTRY, DECIMAL-POINT IS COMMA, DOES NOT APPLY (THIS FEED IS            
033600*  US/UK CURRENCY, NOT BRAZILIAN) AND NOTHING ELSE IN THIS                
033700*  PROGRAM NEEDS A MNEMONIC-NAME, CLASS OR SWITCH CONDITION.              
033800*                                                                         
033900 INPUT-OUTPUT SECTION.                                                    
034000*                                                                         
034100 FILE-CONTROL.                                                            
034200*      RAWIN - OPENED/CLOSED TWICE, ONCE PER PASS. SEE 1000 AND           
034300*      2000.                                                              
034400     SELECT RAWIN ASSIGN TO RAWIN                                         
034500         ORGANIZATION IS LINE SEQUENTIAL                                  
034600         FILE STATUS IS ESTADO-RAWIN.                                     
034700*      REPLICA - INPUT ONLY, LOADED ONCE AT 0210 AND CLOSED.              
034800     SELECT REPLICA ASSIGN TO REPLICA                                     
034900         ORGANIZATION IS LINE SEQUENTIAL                                  
035000         FILE STATUS IS ESTADO-REPLI.                                     
035100*      REGIN - INPUT ONLY, OPTIONAL (BR-6.1). SEE 0100 FOR THE            
035200*      ABSENT-FILE HANDLING.                                              
035300     SELECT REGIN ASSIGN TO REGIN                                         
035400         ORGANIZATION IS LINE SEQUENTIAL                                  
035500         FILE STATUS IS ESTADO-REGIN.                                     
035600*      DEPTREF - INPUT ONLY, LOADED ONCE AT 0230 AND CLOSED.              
035700     SELECT DEPTREF ASSIGN TO DEPTREF                                     
035800         ORGANIZATION IS LINE SEQUENTIAL                                  
035900         FILE STATUS IS ESTADO-DEPTR.                                     
036000*      XFORMOUT - OUTPUT ONLY, ONE RECORD PER CONVERTED INPUT             
036100*      RECORD, WRITTEN BY 3900-GRAVA-SAIDA.                               
036200     SELECT XFORMOUT ASSIGN TO XFORMOUT                                   
036300         ORGANIZATION IS LINE SEQUENTIAL                                  
036400         FILE STATUS IS ESTADO-XFORM.                                     
036500*      REGOUT - OUTPUT ONLY, WRITTEN ONCE AT END OF RUN BY 8030           
036600*      (BR-6.3).                                                          
036700     SELECT REGOUT ASSIGN TO REGOUT                                       
036800         ORGANIZATION IS LINE SEQUENTIAL                                  
036900         FILE STATUS IS ESTADO-REGOT.                                     
037000*      CTLRPT - OUTPUT ONLY, THE CONTROL REPORT (BR-6.4).                 
037100     SELECT CTLRPT ASSIGN TO CTLRPT                                       
037200         ORGANIZATION IS LINE SEQUENTIAL                                  
037300         FILE STATUS IS ESTADO-CTLRP.                                     
037400*                                                                         
037500 DATA DIVISION.                                                           
037600*                                                                         
037700 FILE SECTION.                                                            
037800*                                                                         
037900*---------------------------------------------------------------          
038000*  RAWIN - NIGHTLY CALM EXPORT.  SEE CALMCATI FOR THE FULL                
038100*  FIELD-BY-FIELD LAYOUT AND THE HISTORY OF EACH FIELD.                   
038200*---------------------------------------------------------------          
038300 FD  RAWIN                                                                
038400     LABEL RECORDS ARE STANDARD.                                          
038500 COPY CALMCATI.                                                           
038600*                                                                         
038700*---------------------------------------------------------------          
038800*  REPLICA - DIGITISATION SIDE FILE, SORTED ASCENDING ON THE              
038900*  IAID KEY.  RECORD IS SHORT ENOUGH TO DECLARE IN LINE -                 
039000*  SEE CALMREPL FOR THE TABLE IT IS LOADED INTO.                          
039100*---------------------------------------------------------------          
039200 FD  REPLICA                                                              
039300     LABEL RECORDS ARE STANDARD.                                          
039400 01  REG-REPLI.                                                           
039500*      REP-IAID - SAME VALUE AS CAT-IAID-IN/CAT-IAID-OT, THE KEY          
039600*      4300-BUSCA-REPLICA SEARCHES ON.                                    
039700     05  REP-IAID                    PIC X(12).                           
039800*      REP-REPLICA-ID - THE DIGITISED SURROGATE'S OWN IDENTIFIER          
039900*      ON THE PLAYBACK SYSTEM, COPIED STRAIGHT TO CAT-REPLICA-ID-         
040000*      OT WHEN FOUND.                                                     
040100     05  REP-REPLICA-ID              PIC X(15).                           
040200     05  FILLER                      PIC X(13).                           
040300*                                                                         
040400*---------------------------------------------------------------          
040500*  REGIN - TRANSFER REGISTER AS IT STOOD AT THE END OF LAST               
040600*  NIGHT'S RUN.  OPTIONAL - FIRST-EVER RUN HAS NO REGIN YET,              
040700*  SEE 0200-CARREGA-TABELAS.                                              
040800*---------------------------------------------------------------          
040900 FD  REGIN                                                                
041000     LABEL RECORDS ARE STANDARD.                                          
041100 01  REG-REGIN.                                                           
041200*      TR-RECORD-ID-IN - IAID OF A RECORD ALREADY LOADED TO THE           
041300*      CATALOGUE ON A PRIOR RUN.                                          
041400     05  TR-RECORD-ID-IN             PIC X(12).                           
041500*      TR-BATCH-NAME-IN - THE LOAD BATCH IT WENT OUT UNDER, KEPT          
041600*      ONLY FOR TRACE-BACK, NEVER RE-EXAMINED BY THIS PROGRAM.            
041700     05  TR-BATCH-NAME-IN            PIC X(08).                           
041800*                                                                         
041900*---------------------------------------------------------------          
042000*  DEPTREF - DEFINITIVE DEPARTMENT LETTER CODES, SORTED                   
042100*  ASCENDING.  SEE CALMDEPT FOR THE SEARCH TABLE.                         
042200*---------------------------------------------------------------          
042300 FD  DEPTREF                                                              
042400     LABEL RECORDS ARE STANDARD.                                          
042500 01  REG-DEPTR.                                                           
042600*      REF-CODE-REF - FOUR-LETTER DEPARTMENT CODE, ONE ROW PER            
042700*      DEPARTMENT CURRENTLY RECOGNISED FOR Y-NAMING (BR-4.4).             
042800     05  REF-CODE-REF                PIC X(04).                           
042900     05  FILLER                      PIC X(06).                           
043000*                                                                         
043100*---------------------------------------------------------------          
043200*  XFORMOUT - STANDARDISED OUTPUT, ONE RECORD PER CONVERTED               
043300*  INPUT RECORD.  SEE CALMCATO FOR THE FULL LAYOUT.                       
043400*---------------------------------------------------------------          
043500 FD  XFORMOUT                                                             
043600     LABEL RECORDS ARE STANDARD.                                          
043700 COPY CALMCATO.                                                           
043800*                                                                         
043900*---------------------------------------------------------------          
044000*  REGOUT - MERGED TRANSFER REGISTER (OLD ENTRIES PLUS EVERY              
044100*  RECORD THIS RUN WROTE), RE-SORTED ASCENDING ON EXIT -                  
044200*  BECOMES TOMORROW NIGHT'S REGIN (BR-6.3).                               
044300*---------------------------------------------------------------          
044400 FD  REGOUT                                                               
044500     LABEL RECORDS ARE STANDARD.                                          
044600 01  REG-REGOUT.                                                          
044700*      TR-RECORD-ID-OUT/TR-BATCH-NAME-OUT - SAME TWO FIELDS AS            
044800*      REG-REGIN ABOVE, WRITTEN BY 8030-ESCREVE-REGISTRO FROM             
044900*      THE MERGED, RE-SORTED TAB-REGTR-WS.                                
045000     05  TR-RECORD-ID-OUT            PIC X(12).                           
045100     05  TR-BATCH-NAME-OUT           PIC X(08).                           
045200*                                                                         
045300*---------------------------------------------------------------          
045400*  CTLRPT - CONTROL REPORT, 132 COLUMNS, ONE LINE PER PRINT.              
045500*---------------------------------------------------------------          
045600 FD  CTLRPT                                                               
045700     LABEL RECORDS ARE STANDARD.                                          
045800 01  LINHA-CTLRPT                    PIC X(132).                          
045900*                                                                         
046000 WORKING-STORAGE SECTION.                                                 
046100*                                                                         
046200*---------------------------------------------------------------          
046300*  RUN PARAMETERS, FIXED LOOK-UP TABLES AND SIDE-FILE SEARCH              
046400*  TABLES.  SEE THE INDIVIDUAL COPYBOOKS FOR HISTORY.                     
046500*---------------------------------------------------------------          
046600 COPY CALMPARM.                                                           
046700 COPY CALMREPL.                                                           
046800 COPY CALMREGT.                                                           
046900 COPY CALMDEPT.                                                           
047000*                                                                         
047100*---------------------------------------------------------------          
047200*  FILE-STATUS SWITCHES - ONE 77 PER FILE, CHECKED AFTER EVERY            
047300*  OPEN/READ/WRITE SO A BAD STATUS STOPS THE RUN INSTEAD OF               
047400*  CORRUPTING THE CATALOGUE. '00' IS SUCCESS ON ALL SEVEN;                
047500*  ESTADO-REGIN IS THE ONE EXCEPTION THAT IS ALLOWED TO COME              
047600*  BACK NON-ZERO (BR-6.1, SEE 0100-ABRE-ARQUIVOS BELOW).                  
047700*---------------------------------------------------------------          
047800 77  ESTADO-RAWIN              PIC X(02) VALUE '00'.                      
047900 77  ESTADO-REPLI              PIC X(02) VALUE '00'.                      
048000 77  ESTADO-REGIN              PIC X(02) VALUE '00'.                      
048100 77  ESTADO-DEPTR              PIC X(02) VALUE '00'.                      
048200 77  ESTADO-XFORM              PIC X(02) VALUE '00'.                      
048300 77  ESTADO-REGOT              PIC X(02) VALUE '00'.                      
048400 77  ESTADO-CTLRP              PIC X(02) VALUE '00'.                      
048500*                                                                         
048600*  THE TWO CODES OPERATORS ACTUALLY SEE ON A BAD RUN: '23' -              
048700*  RECORD NOT FOUND, ALMOST ALWAYS A MISSING REFERENCE FILE               
048800*  DSN ON THE JCL; '35' - FILE NOT FOUND, USUALLY A DATASET               
048900*  NOT CATALOGUED YET BECAUSE AN EARLIER JOB STEP FAILED. BOTH            
049000*  ARE CAUGHT BY THE STATUS CHECKS BELOW, NOT BY ANY DECLARA-             
049100*  TIVE - THIS SHOP HAS NEVER USED USE AFTER ERROR PROCEDURE.             
049200*                                                                         
049300*---------------------------------------------------------------          
049400*  END-OF-FILE AND MISCELLANEOUS SWITCHES.                                
049500*---------------------------------------------------------------          
049600*  FIM-RAWIN-WS - SET BY BOTH PASS 1 (1000) AND PASS 2 (2000),            
049700*  EACH OF WHICH OPENS AND CLOSES RAWIN SEPARATELY. RESET                 
049800*  IMPLICITLY BY THE FOLLOWING OPEN - NOT EXPLICITLY MOVED BACK           
049900*  TO 'N' BETWEEN THE TWO PASSES BECAUSE NOTHING TESTS IT UNTIL           
050000*  THE NEXT READ IN THE SAME PASS.                                        
050100 77  FIM-RAWIN-WS             PIC X(01) VALUE 'N'.                        
050200     88  FIM-RAWIN                      VALUE 'S'.                        
050300*  FIM-REPLICA-WS / FIM-REGIN-WS / FIM-DEPTREF-WS - END-OF-FILE           
050400*  SWITCHES FOR THE THREE SIDE FILES, TESTED ONLY INSIDE                  
050500*  0210/0220/0230 AT LOAD TIME.                                           
050600 77  FIM-REPLICA-WS           PIC X(01) VALUE 'N'.                        
050700     88  FIM-REPLICA                    VALUE 'S'.                        
050800 77  FIM-REGIN-WS             PIC X(01) VALUE 'N'.                        
050900     88  FIM-REGIN                      VALUE 'S'.                        
051000 77  FIM-DEPTREF-WS           PIC X(01) VALUE 'N'.                        
051100     88  FIM-DEPTREF                    VALUE 'S'.                        
051200*  REGIN-AUSENTE-WS (BR-6.1) - SET ONCE, AT 0100, WHEN THE OPEN           
051300*  INPUT REGIN FAILS. TESTED BY 0200 (SKIP THE LOAD) AND 0300             
051400*  (PRINT THE WARNING LINE). NEVER RESET DURING THE RUN.                  
051500 77  REGIN-AUSENTE-WS         PIC X(01) VALUE 'N'.                        
051600     88  REGIN-AUSENTE                  VALUE 'S'.                        
051700*  ACHOU-TAB-WS (BR-4.4) - SET BY 4230-VERIFICA-MEMBRO, TESTED            
051800*  ONLY WITHIN 4200'S OWN Y-NAMING CHAIN.                                 
051900 77  ACHOU-TAB-WS             PIC X(01) VALUE 'N'.                        
052000     88  ACHOU-TAB                      VALUE 'S'.                        
052100*  REFERENCIA-VALIDA-WS (BR-4.1/BR-4.2) - SET BY 4210 AND ITS             
052200*  4211-4216 SUB-PARAGRAPHS, TESTED ONLY BY 4200 ITSELF.                  
052300 77  REFERENCIA-VALIDA-WS     PIC X(01) VALUE 'N'.                        
052400     88  REFERENCIA-VALIDA              VALUE 'S'.                        
052500*  CASO-ESPECIAL-WS (BR-4.5) - SET BY 4220-VERIFICA-ESPECIAL,             
052600*  TESTED BY 4200 BEFORE THE ORDINARY SYNTAX CHECK EVEN RUNS.             
052700 77  CASO-ESPECIAL-WS         PIC X(01) VALUE 'N'.                        
052800     88  CASO-ESPECIAL                  VALUE 'S'.                        
052900*                                                                         
053000*---------------------------------------------------------------          
053100*  CONTROL COUNTERS (BR-6.4) - ALL COMP, ALL ZEROED AT START.             
053200*---------------------------------------------------------------          
053300*      LIDOS-WS - EVERY RAWIN RECORD SEEN IN PASS 2, WHETHER              
053400*      WRITTEN, REJECTED OR SKIPPED AS A DUPLICATE.                       
053500 77  LIDOS-WS                 PIC 9(07) COMP VALUE ZERO.                  
053600*      REJEITADOS-WS - BLANK-IAID RECORDS, COUNTED BUT NOT                
053700*      DETAILED ON CTLRPT - THERE IS NO 91XX LINE FOR THIS ONE.           
053800 77  REJEITADOS-WS            PIC 9(07) COMP VALUE ZERO.                  
053900*      DUPLICADOS-WS - RECORDS ALREADY ON THE TRANSFER REGISTER           
054000*      (BR-6.1), ONE 9100 DETAIL LINE PER RECORD COUNTED HERE.            
054100 77  DUPLICADOS-WS            PIC 9(07) COMP VALUE ZERO.                  
054200*      GRAVADOS-WS - RECORDS ACTUALLY WRITTEN TO XFORMOUT. LIDOS-         
054300*      WS = GRAVADOS-WS + REJEITADOS-WS + DUPLICADOS-WS ALWAYS.           
054400 77  GRAVADOS-WS              PIC 9(07) COMP VALUE ZERO.                  
054500*      ENRIQUECIDOS-WS/NAO-ENCONTRADOS-WS - SPLIT OF GRAVADOS-WS          
054600*      BY WHETHER 4300-BUSCA-REPLICA FOUND A DIGITISED SURROGATE.         
054700 77  ENRIQUECIDOS-WS          PIC 9(07) COMP VALUE ZERO.                  
054800 77  NAO-ENCONTRADOS-WS       PIC 9(07) COMP VALUE ZERO.                  
054900*      LOTES-WS - NUMBER OF 9200 CALLS THIS RUN, I.E. HOW MANY            
055000*      FULL BATCHES WERE CLOSED OUT (DOES NOT COUNT A FINAL               
055100*      PARTIAL BATCH, WHICH 9000 REPORTS SEPARATELY).                     
055200 77  LOTES-WS                 PIC 9(05) COMP VALUE ZERO.                  
055300*      CONTADOR-LOTE-WS - RECORDS WRITTEN SINCE THE LAST BATCH            
055400*      CLOSED, RESET TO ZERO EACH TIME 9200 FIRES.                        
055500 77  CONTADOR-LOTE-WS         PIC 9(05) COMP VALUE ZERO.                  
055600*                                                                         
055700*---------------------------------------------------------------          
055800*  WORK FIELDS FOR TABLE SEARCHES AND SUBSCRIPTS - ALL COMP.              
055900*---------------------------------------------------------------          
056000*      I-WS/J-WS - OUTER/INNER SHUTTLE-SORT SUBSCRIPTS, SHARED BY         
056100*      1100-ORDENA-PAIS AND 8010-ORDENA-REGISTRO - NEVER BOTH             
056200*      LIVE AT ONCE SINCE NEITHER PASS CALLS THE OTHER.                   
056300 77  I-WS                     PIC 9(06) COMP VALUE ZERO.                  
056400 77  J-WS                     PIC 9(06) COMP VALUE ZERO.                  
056500*      K-WS - SEQUENTIAL-SCAN SUBSCRIPT FOR THE SMALL, FIXED-SIZE         
056600*      TABLES (INSTITUTIONS, SPECIAL-CASE LIST) THAT ARE NOT              
056700*      WORTH A SEARCH ALL.                                                
056800 77  K-WS                     PIC 9(06) COMP VALUE ZERO.                  
056900 77  TROCOU-WS                PIC X(01) VALUE 'N'.                        
057000     88  TROCOU                         VALUE 'S'.                        
057100*      IL-WS/JL-WS/IL-LIMITE-WS - THE SAME OUTER/INNER SHUTTLE-           
057200*      SORT SHAPE AGAIN, THIS TIME FOR 3132-ORDENA-IDIOMAS' MUCH          
057300*      SMALLER (10-ENTRY) LANGUAGE LIST - KEPT SEPARATE FROM I-WS/        
057400*      J-WS BECAUSE 3130 CAN BE REACHED FROM INSIDE THE MAIN              
057500*      RECORD LOOP WHILE A PAIS/REGISTRO SORT IS NOT IN PROGRESS.         
057600 77  IL-WS                    PIC 9(02) COMP VALUE ZERO.                  
057700 77  JL-WS                    PIC 9(02) COMP VALUE ZERO.                  
057800 77  IL-LIMITE-WS             PIC 9(02) COMP VALUE ZERO.                  
057900 01  IDIOMA-ENTRY-SALVA-WS    PIC X(60) VALUE SPACES.                     
058000 77  IDIOMA-PTR-WS            PIC 9(03) COMP VALUE 1.                     
058100*                                                                         
058200*---------------------------------------------------------------          
058300*  CTLRPT LINE LAYOUTS.                                                   
058400*---------------------------------------------------------------          
058500 01  LINHA-CABECALHO-WS.                                                  
058600     05  FILLER                  PIC X(01) VALUE SPACE.                   
058700     05  FILLER                  PIC X(12) VALUE 'CONVCAT'.               
058800     05  FILLER                  PIC X(04) VALUE SPACES.                  
058900*      CAB-TITULO-WS - CONSTANT TITLE, NOT BUILT UP LIKE THE              
059000*      RUBRIC LINE BELOW - THERE IS ONLY EVER ONE REPORT.                 
059100     05  CAB-TITULO-WS           PIC X(41) VALUE                          
059200             'CATALOGUE TRANSFORMATION CONTROL REPORT'.                   
059300     05  FILLER                  PIC X(04) VALUE SPACES.                  
059400     05  CAB-RUBRICA-WS          PIC X(12) VALUE 'RUN DATE -'.            
059500*      CAB-DATA-WS - FILLED FROM DATA-EDITADA-WS BY 0300-                 
059600*      IMPRIME-CABECALHO, ONE SYSTEM DATE PER RUN, NOT PER RECORD.        
059700     05  CAB-DATA-WS             PIC X(10) VALUE SPACES.                  
059800     05  FILLER                  PIC X(48) VALUE SPACES.                  
059900*                                                                         
060000*  LINHA-AVISO-WS - ONE-OFF WARNING LINE, USED TODAY ONLY FOR             
060100*  THE 'REGISTER ABSENT' NOTICE OUT OF 0300-IMPRIME-CABECALHO -           
060200*  GENERAL ENOUGH TO COVER A FUTURE WARNING WITHOUT A NEW LAYOUT.         
060300 01  LINHA-AVISO-WS.                                                      
060400     05  FILLER                  PIC X(01) VALUE SPACE.                   
060500     05  AVISO-TEXTO-WS          PIC X(80) VALUE SPACES.                  
060600     05  FILLER                  PIC X(51) VALUE SPACES.                  
060700*                                                                         
060800*  LINHA-DUPLICADO-WS - ONE LINE PER RECORD SKIPPED BY                    
060900*  2500-VERIFICA-DUPLICADO, PRINTED BY 9100-IMPRIME-DUPLICADO.            
061000 01  LINHA-DUPLICADO-WS.                                                  
061100     05  FILLER                  PIC X(01) VALUE SPACE.                   
061200     05  DUP-IAID-WS             PIC X(12) VALUE SPACES.                  
061300     05  FILLER                  PIC X(04) VALUE SPACES.                  
061400     05  FILLER                  PIC X(27) VALUE                          
061500             'ALREADY IN TRANSFER REGISTER'.                              
061600     05  FILLER                  PIC X(88) VALUE SPACES.                  
061700*                                                                         
061800*  LINHA-LOTE-WS - ONE LINE PER CLOSED-OUT BATCH (BR-6.2),                
061900*  PRINTED BY 9200-IMPRIME-LOTE.                                          
062000 01  LINHA-LOTE-WS.                                                       
062100     05  FILLER                  PIC X(01) VALUE SPACE.                   
062200     05  FILLER                  PIC X(13) VALUE 'BATCH NAME ='.          
062300*      LOTE-NOME-WS - ONE OF THE BATCH-TREE-NAME-WS/'_ALL_'/              
062400*      GRAVADOS-EDITADO-WS NAMES 9200-IMPRIME-LOTE STRINGS                
062500*      TOGETHER, E.G. NATARCH_ALL_0010000.                                
062600     05  LOTE-NOME-WS            PIC X(20) VALUE SPACES.                  
062700     05  FILLER                  PIC X(04) VALUE SPACES.                  
062800     05  FILLER                  PIC X(14) VALUE 'RECORD COUNT'.          
062900*      LOTE-QTDE-WS - COUNT OF RECORDS IN THIS ONE BATCH ONLY,            
063000*      NOT THE RUN-WIDE GRAVADOS-WS TOTAL BELOW.                          
063100     05  LOTE-QTDE-WS            PIC ZZZ,ZZ9 VALUE ZERO.                  
063200     05  FILLER                  PIC X(72) VALUE SPACES.                  
063300*                                                                         
063400*  LINHA-TOTAL-WS - GENERAL-PURPOSE RUBRIC/VALUE LINE, REUSED             
063500*  SEVEN TIMES BY 9000-IMPRIME-RELATORIO FOR THE CONTROL TOTALS           
063600*  (BR-6.4) - ONE LAYOUT, SEVEN DIFFERENT CAPTIONS.                       
063700 01  LINHA-TOTAL-WS.                                                      
063800     05  FILLER                  PIC X(01) VALUE SPACE.                   
063900     05  TOT-RUBRICA-WS          PIC X(30) VALUE SPACES.                  
064000     05  FILLER                  PIC X(04) VALUE SPACES.                  
064100     05  TOT-VALOR-WS            PIC ZZZ,ZZZ,ZZ9 VALUE ZERO.              
064200     05  FILLER                  PIC X(88) VALUE SPACES.                  
064300*                                                                         
064400*---------------------------------------------------------------          
064500*  TODAY'S DATE FOR THE REPORT HEADER - SAME BREAKDOWN/EDIT               
064600*  PATTERN AS THE OLD INICIAL-WS/FINAL-WS FIELDS.                         
064700*---------------------------------------------------------------          
064800 01  DATA-SISTEMA-WS.                                                     
064900     05  DATA-SISTEMA-AA-WS     PIC 9(02).                                
065000     05  DATA-SISTEMA-MM-WS     PIC 9(02).                                
065100     05  DATA-SISTEMA-DD-WS     PIC 9(02).                                
065200 01  DATA-EDITADA-WS.                                                     
065300     05  DATA-ED-DD-WS          PIC 9(02).                                
065400     05  FILLER                 PIC X(01) VALUE '/'.                      
065500     05  DATA-ED-MM-WS          PIC 9(02).                                
065600     05  FILLER                 PIC X(01) VALUE '/'.                      
065700     05  DATA-ED-AA-WS          PIC 9(02).                                
065800*                                                                         
065900*---------------------------------------------------------------          
066000*  SCRATCH FIELDS FOR U1/U2/U3/U4 STRING WORK. ALL SET AND                
066100*  CONSUMED WITHIN A SINGLE RECORD'S PROCESSING - NONE CARRY              
066200*  A VALUE ACROSS RECORDS.                                                
066300*---------------------------------------------------------------          
066400*      DATA-ENTRADA-WS/DATA-COMP-8-WS/DATA-COMPACTADA-WS - THE            
066500*      THREE STEPS 3105-COMPACTA-DATA MOVES A COVERING DATE               
066600*      THROUGH, CCYY-MM-DD IN, CCYYMMDD OUT.                              
066700 01  DATA-ENTRADA-WS            PIC X(10) VALUE SPACES.                   
066800 01  DATA-COMP-8-WS             PIC X(08) VALUE SPACES.                   
066900 01  DATA-COMPACTADA-WS         PIC 9(08) VALUE ZERO.                     
067000*                                                                         
067100*      IDIOMA-LISTA-WS - UP TO 10 LANGUAGES PER RECORD (BR-1.4),          
067200*      SPLIT OUT BY 3130, SORTED BY 3132, JOINED BACK BY 3133.            
067300 01  IDIOMA-LISTA-WS.                                                     
067400     05  IDIOMA-ITEM-WS OCCURS 10 TIMES INDEXED BY IDIOMA-IDX-WS.         
067500         10  IDIOMA-TEXTO-WS    PIC X(60).                                
067600 01  TOT-IDIOMAS-WS             PIC 9(02) COMP VALUE ZERO.                
067700 01  IDIOMA-RESTO-WS            PIC X(60) VALUE SPACES.                   
067800*                                                                         
067900*      EXTENT-RESTO-WS - SPARE SCRATCH FIELD FOR 3170'S PHYSICAL-         
068000*      DESCRIPTION STRING WORK, WIDE ENOUGH FOR ANY ONE EXTENT            
068100*      OR FORM VALUE ON THE CALM RECORD.                                  
068200 01  EXTENT-RESTO-WS            PIC X(41) VALUE SPACES.                   
068300*                                                                         
068400*      DESCR-ENTRADA-WS/DESCR-SAIDA-WS (U2) - SCOPE AND CONTENT           
068500*      BEFORE AND AFTER THE NEWLINE-TO-<P> REWRITE. OUTPUT IS             
068600*      WIDER THAN INPUT BECAUSE EACH TWO-BYTE BREAK BECOMES THE           
068700*      THREE-BYTE MARKER '<P>' - SEE 4000 BELOW.                          
068800 01  DESCR-ENTRADA-WS           PIC X(300) VALUE SPACES.                  
068900 01  DESCR-SAIDA-WS             PIC X(340) VALUE SPACES.                  
069000*                                                                         
069100*---------------------------------------------------------------          
069200*  MORE SWITCHES AND WORK FIELDS NEEDED BY THE MAIN LOOP AND              
069300*  THE SORT/SEARCH PARAGRAPHS BELOW.                                      
069400*---------------------------------------------------------------          
069500 77  DUPLICADO-WS             PIC X(01) VALUE 'N'.                        
069600     88  DUPLICADO                      VALUE 'S'.                        
069700 01  PAIS-ENTRY-SALVA-WS      PIC X(42) VALUE SPACES.                     
069800 01  REGTR-ENTRY-SALVA-WS     PIC X(20) VALUE SPACES.                     
069900*                                                                         
070000*---------------------------------------------------------------          
070100*  BATCHING WORK FIELDS (BR-6.2). GRAVADOS-EDITADO-WS IS A                
070200*  DISPLAY-FORM COPY OF GRAVADOS-WS (COMP CANNOT BE A STRING              
070300*  OPERAND) SO THE CUMULATIVE COUNT CAN BE STRUNG INTO THE                
070400*  BATCH NAME BELOW.                                                      
070500*---------------------------------------------------------------          
070600 77  GRAVADOS-EDITADO-WS      PIC 9(07) VALUE ZERO.                       
070700 01  LOTE-NOME-GRAVA-WS       PIC X(20) VALUE SPACES.                     
070800*                                                                         
070900*---------------------------------------------------------------          
071000*  GENERAL-PURPOSE TRIM WORK FIELDS - 3195-ACHA-TAMANHO BELOW             
071100*  FINDS THE TRIMMED LENGTH OF WHATEVER IS MOVED INTO                     
071200*  TRIM-CAMPO-WS, USED BY SEVERAL OF THE 31XX/41XX/42XX RULES             
071300*  SO THE SAME BACKWARD SCAN IS NOT CODED OUT SIX TIMES OVER.             
071400*---------------------------------------------------------------          
071500 01  TRIM-CAMPO-WS              PIC X(300) VALUE SPACES.                  
071600 01  TRIM-TAM-WS                PIC 9(03) COMP VALUE ZERO.                
071700 01  ARRANJO-PARTE1-WS          PIC X(60) VALUE SPACES.                   
071800 01  ARRANJO-TAM-WS             PIC 9(03) COMP VALUE ZERO.                
071900 01  ARRANJO-PTR-WS             PIC 9(03) COMP VALUE ZERO.                
072000 01  CAMINHO-PARTE-WS           PIC X(80) VALUE SPACES.                   
072100 01  CAMINHO-TAM-WS             PIC 9(03) COMP VALUE ZERO.                
072200 01  FORMA-FISICA-WS            PIC X(85) VALUE SPACES.                   
072300 01  FORMA-PARTE-WS             PIC X(30) VALUE SPACES.                   
072400 01  PARFIS-VALOR-WS            PIC X(10) VALUE SPACES.                   
072500 01  PARFIS-FORMA-WS            PIC X(30) VALUE SPACES.                   
072600 01  PARFIS-WS                  PIC X(41) VALUE SPACES.                   
072700 01  PARFIS-TAM-WS              PIC 9(03) COMP VALUE ZERO.                
072800 01  FORMA-FISICA-TAM-WS        PIC 9(03) COMP VALUE ZERO.                
072900 01  BARRA-POS-WS               PIC 9(02) COMP VALUE ZERO.                
073000*                                                                         
073100*  U2 - NEWLINE-TO-PARAGRAPH WORK FIELDS (BR-2.1). THE ENCODED            
073200*  BREAK IS THE TWO BYTES BACKSLASH-N, NOT A REAL CR/LF - THE             
073300*  EXTRACT FILE IS FIXED-LENGTH AND CANNOT CARRY ONE.                     
073400 01  QUEBRA-LINHA-WS            PIC X(02) VALUE '\n'.                     
073500 01  DESCR-TAM-WS               PIC 9(03) COMP VALUE ZERO.                
073600 01  DESCR-IN-PTR-WS            PIC 9(03) COMP VALUE ZERO.                
073700 01  DESCR-OUT-PTR-WS           PIC 9(03) COMP VALUE ZERO.                
073800*                                                                         
073900*  U3 - SIMPLE AFFIX WORK FIELDS (BR-3.1). AFIXA-SAIDA-WS HOLDS           
074000*  PREFIX-AFIXA-WS CONCATENATED AHEAD OF THE FORMER-REFERENCE             
074100*  VALUE, AFIXA-TAM-WS ITS TRIMMED LENGTH SO THE STRING STOPS             
074200*  RIGHT AFTER THE LAST NON-BLANK CHARACTER.                              
074300 01  AFIXA-TAM-WS               PIC 9(03) COMP VALUE ZERO.                
074400 01  AFIXA-SAIDA-WS             PIC X(40) VALUE SPACES.                   
074500*                                                                         
074600*  U4 - Y-NAMING WORK FIELDS (BR-4.1 THRU BR-4.6). REF-ENTRADA-WS         
074700*  IS THE INCOMING REFERENCE AS READ; REF-TOKENS-WS IS THE SAME           
074800*  VALUE SPLIT ON '/' INTO UP TO 10 PIECES BY 4212-VALIDA-TOKENS          
074900*  SO 4214/4216 CAN LOOK AT THE FIRST TOKEN IN ISOLATION. REF-            
075000*  SAIDA-WS ACCUMULATES THE REWRITTEN REFERENCE ONE PIECE AT A            
075100*  TIME AS 4240-MONTA-PREFIXO AND ITS CALLERS BUILD IT UP.                
075200 01  REF-ENTRADA-WS             PIC X(34) VALUE SPACES.                   
075300 01  REF-TAM-WS                 PIC 9(02) COMP VALUE ZERO.                
075400 01  REF-TOTAL-BARRAS-WS        PIC 9(02) COMP VALUE ZERO.                
075500 01  REF-POS-WS                 PIC 9(02) COMP VALUE ZERO.                
075600 01  REF-TOKEN1-WS               PIC X(34) VALUE SPACES.                  
075700 01  REF-TOKEN1-TAM-WS           PIC 9(02) COMP VALUE ZERO.               
075800 01  REF-RESTO-WS                PIC X(34) VALUE SPACES.                  
075900*      REF-CODIGO-NOVO-WS/REF-PREFIXO-TAM-WS - THE DEPARTMENT             
076000*      CODE 4230-VERIFICA-MEMBRO FOUND ON CALMDEPT, AND ITS               
076100*      LENGTH ONCE PREFIX-YNAME-WS HAS BEEN STRIPPED OFF.                 
076200 01  REF-CODIGO-NOVO-WS          PIC X(08) VALUE SPACES.                  
076300 01  REF-PREFIXO-TAM-WS          PIC 9(02) COMP VALUE ZERO.               
076400 01  REF-SAIDA-WS                PIC X(40) VALUE SPACES.                  
076500 77  REF-SAIDA-PTR-WS            PIC 9(02) COMP VALUE ZERO.               
076600*      SPECIAL-ACHADO-WS - SUBSCRIPT OF THE MATCHING ROW ON               
076700*      CALMPARM'S SPECIAL-CASE TABLE, ONCE 4220-VERIFICA-                 
076800*      ESPECIAL FINDS ONE; ZERO MEANS NO SPECIAL-CASE MATCH.              
076900 77  SPECIAL-ACHADO-WS           PIC 9(02) COMP VALUE ZERO.               
077000 01  PREFIXO-BUFFER-WS           PIC X(08) VALUE SPACES.                  
077100*      JA-TEM-PREFIXO-WS (BR-4.6) - SET WHEN THE REFERENCE                
077200*      ALREADY STARTS WITH PREFIX-YNAME-WS, SO 4240 DOES NOT              
077300*      AFFIX A SECOND 'Y' ONTO A NAME THAT IS ALREADY Y-NAMED.            
077400 77  JA-TEM-PREFIXO-WS           PIC X(01) VALUE 'N'.                     
077500     88  JA-TEM-PREFIXO                     VALUE 'S'.                    
077600*      REF-UPPER-WS - UPPER-CASED COPY OF REF-ENTRADA-WS, USED            
077700*      ONLY BY 4216-VERIFICA-ALFA SO THE ALPHA TEST IS NOT                
077800*      CASE-SENSITIVE.                                                    
077900 01  REF-UPPER-WS                PIC X(34) VALUE SPACES.                  
078000 01  REF-TOKENS-WS.                                                       
078100     05  REF-TOKEN-ENTRY-WS OCCURS 10 TIMES PIC X(10).                    
078200 01  TOT-REF-TOKENS-WS            PIC 9(02) COMP VALUE ZERO.              
078300*      REF-TOKEN-IDX-WS/REF-CHAR-IDX-WS/REF-TOKEN-TAM-WS/                 
078400*      CARACTER-REF-WS - SUBSCRIPTS AND A ONE-CHARACTER WORK              
078500*      CELL SHARED ACROSS THE WHOLE 421X FAMILY OF SCANS.                 
078600 77  REF-TOKEN-IDX-WS             PIC 9(02) COMP VALUE ZERO.              
078700 77  REF-CHAR-IDX-WS              PIC 9(02) COMP VALUE ZERO.              
078800 77  REF-TOKEN-TAM-WS             PIC 9(02) COMP VALUE ZERO.              
078900 77  CARACTER-REF-WS              PIC X(01) VALUE SPACE.                  
079000*                                                                         
079100 PROCEDURE DIVISION.                                                      
079200*                                                                         
079300*===============================================================          
079400*  MAIN LINE - U6 ORCHESTRATION.                                          
079500*===============================================================          
079600 0000-INICIO.                                                             
079700*      OPEN EVERYTHING, LOAD THE THREE SIDE-FILE TABLES, PRINT            
079800*      THE CTLRPT PAGE HEADER.                                            
079900     PERFORM 0100-ABRE-ARQUIVOS.                                          
080000     PERFORM 0200-CARREGA-TABELAS.                                        
080100     PERFORM 0300-IMPRIME-CABECALHO.                                      
080200*      PASS 1 (BR-1.2) - BUILD AND SORT THE PARENT LOOK-UP TABLE.         
080300     PERFORM 1000-PRIMEIRO-PASSO.                                         
080400     PERFORM 1100-ORDENA-PAIS.                                            
080500*      PASS 2 - CONVERT AND WRITE EVERY NON-DUPLICATE RECORD.             
080600     PERFORM 2000-SEGUNDO-PASSO.                                          
080700*      END OF RUN - MERGE AND RE-WRITE THE TRANSFER REGISTER              
080800*      (BR-6.3), THEN THE CONTROL REPORT TOTALS (BR-6.4).                 
080900     PERFORM 8000-ATUALIZA-REGISTRO.                                      
081000     PERFORM 9000-IMPRIME-RELATORIO.                                      
081100     PERFORM 0900-FECHA-ARQUIVOS.                                         
081200     STOP RUN.                                                            
081300*                                                                         
081400*---------------------------------------------------------------          
081500*  0100-ABRE-ARQUIVOS - OPEN EVERY FILE EXCEPT RAWIN, WHICH IS            
081600*  OPENED AND CLOSED TWICE OVER (BR-1.2 NEEDS TWO PASSES).                
081700*  REGIN IS ALLOWED TO BE MISSING - FIRST NIGHT OF A NEW TREE             
081800*  HAS NO REGISTER YET (BR-6.1).                                          
081900*---------------------------------------------------------------          
082000 0100-ABRE-ARQUIVOS.                                                      
082100     OPEN INPUT REPLICA.                                                  
082200     OPEN INPUT DEPTREF.                                                  
082300     OPEN OUTPUT XFORMOUT.                                                
082400     OPEN OUTPUT REGOUT.                                                  
082500     OPEN OUTPUT CTLRPT.                                                  
082600     OPEN INPUT REGIN.                                                    
082700     IF ESTADO-REGIN NOT = '00'                                           
082800         MOVE 'S' TO REGIN-AUSENTE-WS                                     
082900         MOVE 'S' TO FIM-REGIN-WS                                         
083000     END-IF.                                                              
083100*                                                                         
083200*---------------------------------------------------------------          
083300*  0200-CARREGA-TABELAS - LOAD THE THREE SIDE FILES INTO THEIR            
083400*  SEARCH TABLES.  REPLICA, DEPTREF AND REGIN ALL ARRIVE PRE-             
083500*  SORTED SO THEY LOAD STRAIGHT IN.  TAB-REGTR-WS (FROM REGIN)            
083600*  IS NOT TOUCHED AGAIN UNTIL 8000 - THIS RUN'S OWN WRITES GO ON          
083700*  A SEPARATE TABLE, TAB-NOVOS-WS, BUILT AS THE RUN GOES (3910).          
083800*---------------------------------------------------------------          
083900 0200-CARREGA-TABELAS.                                                    
084000     PERFORM 0210-CARREGA-REPLICA THRU 0210-EXIT.                         
084100     CLOSE REPLICA.                                                       
084200     IF NOT REGIN-AUSENTE                                                 
084300         PERFORM 0220-CARREGA-REGISTRO THRU 0220-EXIT                     
084400         CLOSE REGIN                                                      
084500     END-IF.                                                              
084600     PERFORM 0230-CARREGA-DEPTREF THRU 0230-EXIT.                         
084700     CLOSE DEPTREF.                                                       
084800*                                                                         
084900*  0210-CARREGA-REPLICA - BOTTOM-TESTED READ LOOP, THE SHOP'S             
085000*  USUAL SHAPE FOR A SEQUENTIAL FILE LOAD: READ ONCE BEFORE THE           
085100*  LOOP, THEN AGAIN AT THE BOTTOM OF EACH PASS, SO THE AT END             
085200*  TEST ONLY HAS TO APPEAR TWICE, NOT WRAPPED AROUND THE WHOLE            
085300*  PARAGRAPH.                                                             
085400 0210-CARREGA-REPLICA.                                                    
085500     READ REPLICA                                                         
085600         AT END                                                           
085700             MOVE 'S' TO FIM-REPLICA-WS                                   
085800             GO TO 0210-EXIT                                              
085900     END-READ.                                                            
086000     ADD 1 TO TOT-REPLICA-WS.                                             
086100     MOVE REP-IAID TO REP-IAID-WS (TOT-REPLICA-WS).                       
086200     MOVE REP-REPLICA-ID TO REP-REPLICA-ID-WS (TOT-REPLICA-WS).           
086300     GO TO 0210-CARREGA-REPLICA.                                          
086400 0210-EXIT.                                                               
086500     EXIT.                                                                
086600*                                                                         
086700*  0220-CARREGA-REGISTRO - SAME SHAPE AS 0210 ABOVE, LOADING              
086800*  LAST NIGHT'S TRANSFER REGISTER INTO TAB-REGTR-WS. NOT CALLED           
086900*  AT ALL WHEN REGIN-AUSENTE IS SET - SEE 0200.                           
087000 0220-CARREGA-REGISTRO.                                                   
087100     READ REGIN                                                           
087200         AT END                                                           
087300             MOVE 'S' TO FIM-REGIN-WS                                     
087400             GO TO 0220-EXIT                                              
087500     END-READ.                                                            
087600     ADD 1 TO TOT-REGTR-WS.                                               
087700     MOVE TR-RECORD-ID-IN TO TR-RECORD-ID-WS (TOT-REGTR-WS).              
087800     MOVE TR-BATCH-NAME-IN TO TR-BATCH-NAME-WS (TOT-REGTR-WS).            
087900     GO TO 0220-CARREGA-REGISTRO.                                         
088000 0220-EXIT.                                                               
088100     EXIT.                                                                
088200*                                                                         
088300*  0230-CARREGA-DEPTREF - SAME SHAPE AGAIN, LOADING THE                   
088400*  DEFINITIVE DEPARTMENT-CODE TABLE (BR-4.4).                             
088500 0230-CARREGA-DEPTREF.                                                    
088600     READ DEPTREF                                                         
088700         AT END                                                           
088800             MOVE 'S' TO FIM-DEPTREF-WS                                   
088900             GO TO 0230-EXIT                                              
089000     END-READ.                                                            
089100     ADD 1 TO TOT-DEPTC-WS.                                               
089200     MOVE REF-CODE-REF TO REF-CODE-WS (TOT-DEPTC-WS).                     
089300     GO TO 0230-CARREGA-DEPTREF.                                          
089400 0230-EXIT.                                                               
089500     EXIT.                                                                
089600*                                                                         
089700*---------------------------------------------------------------          
089800*  0300-IMPRIME-CABECALHO - PAGE HEADER, PLUS THE BR-6.1                  
089900*  WARNING LINE WHEN THE REGISTER CAME IN ABSENT OR EMPTY.                
090000*---------------------------------------------------------------          
090100 0300-IMPRIME-CABECALHO.                                                  
090200     ACCEPT DATA-SISTEMA-WS FROM DATE.                                    
090300     MOVE DATA-SISTEMA-DD-WS TO DATA-ED-DD-WS.                            
090400     MOVE DATA-SISTEMA-MM-WS TO DATA-ED-MM-WS.                            
090500     MOVE DATA-SISTEMA-AA-WS TO DATA-ED-AA-WS.                            
090600     MOVE DATA-EDITADA-WS TO CAB-DATA-WS.                                 
090700     WRITE LINHA-CTLRPT FROM LINHA-CABECALHO-WS.                          
090800     IF REGIN-AUSENTE                                                     
090900         MOVE 'REGISTER ABSENT - CONTINUING WITH NONE ON FILE'            
091000             TO AVISO-TEXTO-WS                                            
091100         WRITE LINHA-CTLRPT FROM LINHA-AVISO-WS                           
091200     END-IF.                                                              
091300*                                                                         
091400*===============================================================          
091500*  BR-1.2 SUPPORT - TWO-PASS PARENT LOOK-UP.                              
091600*===============================================================          
091700*  PASS 1 READS RAWIN ONCE, END TO END, AND RECORDS EVERY                 
091800*  OBJECT-NUMBER/IAID PAIR IT FINDS.  PASS 2 (2000-SEGUNDO-               
091900*  PASSO) THEN RESOLVES EACH RECORD'S PARENT BY LOOKING ITS               
092000*  RAW-PART-OF-REF UP IN THAT TABLE.                                      
092100*---------------------------------------------------------------          
092200 1000-PRIMEIRO-PASSO.                                                     
092300     OPEN INPUT RAWIN.                                                    
092400     READ RAWIN                                                           
092500         AT END                                                           
092600             MOVE 'S' TO FIM-RAWIN-WS                                     
092700             GO TO 1000-EXIT                                              
092800     END-READ.                                                            
092900*  1010-GRAVA-PAR - ONE TABLE ROW PER RAWIN RECORD THAT HAS AN            
093000*  OBJECT NUMBER AT ALL (THE ROOT-LEVEL ARCHIVE RECORD TENDS NOT          
093100*  TO). NOTHING ELSE ON THE RECORD IS LOOKED AT IN THIS PASS.             
093200 1010-GRAVA-PAR.                                                          
093300     IF CAT-OBJECT-NUMBER-IN NOT = SPACES                                 
093400         ADD 1 TO TOT-PAIS-WS                                             
093500         MOVE CAT-OBJECT-NUMBER-IN                                        
093600             TO PAIS-OBJECT-NUMBER-WS (TOT-PAIS-WS)                       
093700         MOVE CAT-IAID-IN TO PAIS-IAID-WS (TOT-PAIS-WS)                   
093800     END-IF.                                                              
093900     READ RAWIN                                                           
094000         AT END                                                           
094100             MOVE 'S' TO FIM-RAWIN-WS                                     
094200             GO TO 1000-EXIT                                              
094300     END-READ.                                                            
094400     GO TO 1010-GRAVA-PAR.                                                
094500 1000-EXIT.                                                               
094600     CLOSE RAWIN.                                                         
094700*                                                                         
094800*---------------------------------------------------------------          
094900*  1100-ORDENA-PAIS - RAWIN ARRIVES IN CATALOGUE-ENTRY ORDER,             
095000*  NOT OBJECT-NUMBER ORDER, SO THE PAIRS TABLE HAS TO BE                  
095100*  SORTED BEFORE 3110-RESOLVE-PAI CAN BINARY-SEARCH IT.  A                
095200*  SHUTTLE (BUBBLE) SORT IN PLACE - NO SORT VERB, SAME IDEA               
095300*  AS THE END-OF-RUN REGISTER SORT IN 8000.  FINE AT TODAY'S              
095400*  TREE SIZES; REVISIT IF RAWIN EVER RUNS INTO THE HUNDREDS               
095500*  OF THOUSANDS OF RECORDS AND THIS PASS STARTS TAKING LONG.              
095600*---------------------------------------------------------------          
095700 1100-ORDENA-PAIS.                                                        
095800     IF TOT-PAIS-WS < 2                                                   
095900         GO TO 1100-EXIT                                                  
096000     END-IF.                                                              
096100     PERFORM 1110-PASSA-PAIS                                              
096200         VARYING I-WS FROM 1 BY 1                                         
096300         UNTIL I-WS > TOT-PAIS-WS - 1.                                    
096400     GO TO 1100-EXIT.                                                     
096500*      1110-PASSA-PAIS - ONE OUTER PASS, SAME SHAPE AS 8011-              
096600*      PASSADA-REGISTRO LATER IN THIS PROGRAM.                            
096700 1110-PASSA-PAIS.                                                         
096800     PERFORM 1120-COMPARA-PAIS                                            
096900         VARYING J-WS FROM 1 BY 1                                         
097000         UNTIL J-WS > TOT-PAIS-WS - I-WS.                                 
097100*      1120-COMPARA-PAIS - COMPARE AND, IF NEEDED, SWAP ONE               
097200*      ADJACENT PAIR OF 42-BYTE TABLE ENTRIES VIA PAIS-ENTRY-             
097300*      SALVA-WS.                                                          
097400 1120-COMPARA-PAIS.                                                       
097500     IF PAIS-OBJECT-NUMBER-WS (J-WS) >                                    
097600             PAIS-OBJECT-NUMBER-WS (J-WS + 1)                             
097700         MOVE PAIS-ENTRY-WS (J-WS) TO PAIS-ENTRY-SALVA-WS                 
097800         MOVE PAIS-ENTRY-WS (J-WS + 1) TO PAIS-ENTRY-WS (J-WS)            
097900         MOVE PAIS-ENTRY-SALVA-WS TO PAIS-ENTRY-WS (J-WS + 1)             
098000     END-IF.                                                              
098100 1100-EXIT.                                                               
098200     EXIT.                                                                
098300*                                                                         
098400*===============================================================          
098500*  PASS 2 - MAIN CONVERSION LOOP (U6 STEP 2).                             
098600*===============================================================          
098700 2000-SEGUNDO-PASSO.                                                      
098800     OPEN INPUT RAWIN.                                                    
098900     READ RAWIN                                                           
099000         AT END                                                           
099100             MOVE 'S' TO FIM-RAWIN-WS                                     
099200             GO TO 2000-EXIT                                              
099300     END-READ.                                                            
099400*  2010-PROCESSA-REGISTRO - ONE RAWIN RECORD. THREE THINGS CAN            
099500*  SEND CONTROL STRAIGHT TO 2090-PROXIMO WITHOUT WRITING TO               
099600*  XFORMOUT: A BLANK IAID, A DUPLICATE, OR (IMPLICITLY) FALLING           
099700*  OFF THE END OF 3900 HAVING WRITTEN THE RECORD SUCCESSFULLY.            
099800 2010-PROCESSA-REGISTRO.                                                  
099900     ADD 1 TO LIDOS-WS.                                                   
100000     IF CAT-IAID-IN = SPACES                                              
100100         ADD 1 TO REJEITADOS-WS                                           
100200         GO TO 2090-PROXIMO                                               
100300     END-IF.                                                              
100400     PERFORM 2500-VERIFICA-DUPLICADO.                                     
100500     IF DUPLICADO                                                         
100600         ADD 1 TO DUPLICADOS-WS                                           
100700         PERFORM 9100-IMPRIME-DUPLICADO                                   
100800         GO TO 2090-PROXIMO                                               
100900     END-IF.                                                              
101000     PERFORM 3000-CONVERTE-REGISTRO.                                      
101100     PERFORM 3900-GRAVA-SAIDA.                                            
101200*      2090-PROXIMO - BOTTOM OF THE BOTTOM-TESTED LOOP, SAME              
101300*      SHAPE AS THE FILE-LOAD PARAGRAPHS IN 0200 ABOVE.                   
101400 2090-PROXIMO.                                                            
101500     READ RAWIN                                                           
101600         AT END                                                           
101700             MOVE 'S' TO FIM-RAWIN-WS                                     
101800             GO TO 2000-EXIT                                              
101900     END-READ.                                                            
102000     GO TO 2010-PROCESSA-REGISTRO.                                        
102100 2000-EXIT.                                                               
102200     CLOSE RAWIN.                                                         
102300*                                                                         
102400*---------------------------------------------------------------          
102500*  2500-VERIFICA-DUPLICADO (BR-6.1) - BINARY SEARCH OF LAST               
102600*  NIGHT'S TRANSFER REGISTER (TAB-REGTR-WS, LOADED AT 0220 AND            
102700*  NEVER TOUCHED AGAIN UNTIL 8000, SO IT STAYS IN KEY ORDER FOR           
102800*  SEARCH ALL THE WHOLE RUN THROUGH), THEN - ONLY IF NOT ALREADY          
102900*  FOUND - A PLAIN SEQUENTIAL CHECK OF TAB-NOVOS-WS, THIS RUN'S           
103000*  OWN WRITES SO FAR (3910). TAB-NOVOS-WS IS BUILT IN RAWIN'S             
103100*  FILE ORDER, NOT IAID ORDER, SO IT MUST NEVER BE SEARCH ALL'D -         
103200*  SEE TA-4512.                                                           
103300*---------------------------------------------------------------          
103400 2500-VERIFICA-DUPLICADO.                                                 
103500     MOVE 'N' TO DUPLICADO-WS.                                            
103600     IF TOT-REGTR-WS > 0                                                  
103700         SET TR-IDX-WS TO 1                                               
103800         SEARCH ALL REGTR-ENTRY-WS                                        
103900             WHEN TR-RECORD-ID-WS (TR-IDX-WS) = CAT-IAID-IN               
104000                 MOVE 'S' TO DUPLICADO-WS                                 
104100         END-SEARCH                                                       
104200     END-IF.                                                              
104300*      ONLY CHECK TONIGHT'S OWN WRITES IF LAST NIGHT'S TABLE              
104400*      DIDN'T ALREADY CATCH IT - NO POINT SCANNING TWICE.                 
104500     IF DUPLICADO-WS = 'N' AND TOT-NOVOS-WS > 0                           
104600         PERFORM 2510-VERIFICA-NOVOS                                      
104700             VARYING NOVO-IDX-WS FROM 1 BY 1                              
104800             UNTIL NOVO-IDX-WS > TOT-NOVOS-WS                             
104900             OR DUPLICADO-WS = 'S'                                        
105000     END-IF.                                                              
105100*                                                                         
105200*---------------------------------------------------------------          
105300*  2510-VERIFICA-NOVOS - ONE COMPARISON PER CALL AGAINST THIS             
105400*  RUN'S OWN WRITE LIST. SEQUENTIAL ON PURPOSE - TAB-NOVOS-WS IS          
105500*  NOT IN KEY ORDER AND MUST NOT BE SEARCH ALL'D.                         
105600*---------------------------------------------------------------          
105700 2510-VERIFICA-NOVOS.                                                     
105800     IF TR-RECORD-ID-NOVO-WS (NOVO-IDX-WS) = CAT-IAID-IN                  
105900         MOVE 'S' TO DUPLICADO-WS                                         
106000     END-IF.                                                              
106100*                                                                         
106200*---------------------------------------------------------------          
106300*  3000-CONVERTE-REGISTRO (U1) - THIS IS THE PARAGRAPH PASS 2             
106400*  CALLS FOR EVERY NON-DUPLICATE RAW RECORD. IT BUILDS REG-               
106500*  CATOT FIELD BY FIELD, RULE BY RULE, THEN FALLS THROUGH TO              
106600*  4000 (U2), 4100 (U3), 4200 (U4) AND 4300 (U5) BEFORE                   
106700*  RETURNING TO 2010 FOR THE WRITE.                                       
106800*---------------------------------------------------------------          
106900 3000-CONVERTE-REGISTRO.                                                  
107000*      IDENTIFIERS - STRAIGHT ACROSS, NO RULE INVOLVED.                   
107100     MOVE CAT-IAID-IN            TO CAT-IAID-OT.                          
107200     MOVE CAT-OBJECT-NUMBER-IN   TO CAT-CITABLE-REF-OT.                   
107300     MOVE CAT-CATID-IN           TO CAT-CATALOGUE-ID-OT.                  
107400*      LEVEL AND PARENT (BR-1.1/BR-1.2).                                  
107500     PERFORM 3100-MAPEIA-NIVEL.                                           
107600     PERFORM 3110-RESOLVE-PAI.                                            
107700*      COVERING DATES (BR-1.12) - COMPACTED ONE END AT A TIME             
107800*      THROUGH THE SAME SCRATCH FIELD, DATA-ENTRADA-WS.                   
107900     MOVE CAT-DATE-START-IN      TO DATA-ENTRADA-WS.                      
108000     PERFORM 3105-COMPACTA-DATA.                                          
108100     MOVE DATA-COMPACTADA-WS     TO CAT-COVERING-FROM-OT.                 
108200     MOVE CAT-DATE-END-IN        TO DATA-ENTRADA-WS.                      
108300     PERFORM 3105-COMPACTA-DATA.                                          
108400     MOVE DATA-COMPACTADA-WS     TO CAT-COVERING-TO-OT.                   
108500*      ARRANGEMENT, LANGUAGE, ACCESS, HELD-BY, CLOSURE, PHYSICAL          
108600*      DESCRIPTION, REFERENCE PART AND DIGITISATION (BR-1.3               
108700*      THROUGH BR-1.11) - EACH RULE IS SELF-CONTAINED AND READS           
108800*      ONLY FIELDS ALREADY MOVED OR COMPUTED ABOVE.                       
108900     PERFORM 3120-MONTA-ARRANJO.                                          
109000     PERFORM 3130-FORMATA-IDIOMAS.                                        
109100     PERFORM 3140-COND-ACESSO.                                            
109200     PERFORM 3150-RESOLVE-DETENTOR.                                       
109300     PERFORM 3160-RESOLVE-FECHAMENTO.                                     
109400     PERFORM 3170-MONTA-DESCR-FISICA.                                     
109500     PERFORM 3180-EXTRAI-PARTE-REF.                                       
109600     PERFORM 3190-RESOLVE-DIGITAL.                                        
109700*      REMAINING STRAIGHT-ACROSS FIELDS PLUS CREATOR (BR-1.8).            
109800     MOVE CAT-FORMER-REF-DEP-IN  TO CAT-FORMER-REF-DEP-OT.                
109900     MOVE CAT-FORMER-REF-PRO-IN  TO CAT-FORMER-REF-PRO-OT.                
110000     MOVE CAT-LEGAL-STATUS-IN    TO CAT-LEGAL-STATUS-OT.                  
110100     PERFORM 3165-RESOLVE-CREATOR.                                        
110200     MOVE CAT-TITLE-IN           TO CAT-TITLE-OT.                         
110300*      DESCRIPTION REWRITE (U2/BR-2.1).                                   
110400     MOVE CAT-DESCRIPTION-IN     TO DESCR-ENTRADA-WS.                     
110500     PERFORM 4000-SUBSTITUI-QUEBRA-LINHA.                                 
110600     MOVE DESCR-SAIDA-WS         TO CAT-DESCRIPTION-OT.                   
110700*      SOURCE AND CHARGE TYPE CONSTANTS (BR-1.13).                        
110800     MOVE 'PA'                   TO CAT-SOURCE-OT.                        
110900     MOVE 1                      TO CAT-CHARGE-TYPE-OT.                   
111000*      AFFIX, Y-NAMING AND REPLICA ENRICHMENT (U3/U4/U5) RUN              
111100*      LAST - EACH ONE READS CAT-CITABLE-REF-OT OR CAT-IAID-OT            
111200*      AS ALREADY SET ABOVE, NOT THE RAW INPUT FIELDS.                    
111300     PERFORM 4100-AFIXA-FORMER-REF.                                       
111400     PERFORM 4200-REESCREVE-REFERENCIA.                                   
111500     PERFORM 4300-BUSCA-REPLICA.                                          
111600 3000-EXIT.                                                               
111700     EXIT.                                                                
111800*                                                                         
111900*---------------------------------------------------------------          
112000*  3100-MAPEIA-NIVEL (BR-1.1) - CALM'S LEVEL-NAME TEXT TO THE             
112100*  CATALOGUE'S TEN-WAY NUMBERED LEVEL SCHEME. EVALUATE IS USED            
112200*  HERE RATHER THAN A TABLE - TEN FIXED VALUES, NO NEW LEVEL              
112300*  HAS BEEN ADDED SINCE THE SCHEME WAS SET (TICKET CALM-004).             
112400*---------------------------------------------------------------          
112500 3100-MAPEIA-NIVEL.                                                       
112600     EVALUATE CAT-RECORD-TYPE-IN                                          
112700*          TOP OF THE TREE - A WHOLE DEPOSIT/ACCESSION.                   
112800         WHEN 'FONDS'                                                     
112900             MOVE 1  TO CAT-CATALOGUE-LEVEL-OT                            
113000         WHEN 'SUB-FONDS'                                                 
113100             MOVE 2  TO CAT-CATALOGUE-LEVEL-OT                            
113200         WHEN 'SUB-SUB-FONDS'                                             
113300             MOVE 3  TO CAT-CATALOGUE-LEVEL-OT                            
113400         WHEN 'SUB-SUB-SUB-FONDS'                                         
113500             MOVE 4  TO CAT-CATALOGUE-LEVEL-OT                            
113600         WHEN 'SUB-SUB-SUB-SUB-FONDS'                                     
113700             MOVE 5  TO CAT-CATALOGUE-LEVEL-OT                            
113800*          MIDDLE OF THE TREE - ADMIN/FUNCTIONAL GROUPINGS.               
113900         WHEN 'SERIES'                                                    
114000             MOVE 6  TO CAT-CATALOGUE-LEVEL-OT                            
114100         WHEN 'SUB-SERIES'                                                
114200             MOVE 7  TO CAT-CATALOGUE-LEVEL-OT                            
114300         WHEN 'SUB-SUB-SERIES'                                            
114400             MOVE 8  TO CAT-CATALOGUE-LEVEL-OT                            
114500*          BOTTOM OF THE TREE - UNITS SEARCHERS ACTUALLY ORDER.           
114600         WHEN 'FILE'                                                      
114700             MOVE 9  TO CAT-CATALOGUE-LEVEL-OT                            
114800         WHEN 'ITEM'                                                      
114900             MOVE 10 TO CAT-CATALOGUE-LEVEL-OT                            
115000*          UNRECOGNISED LEVEL TEXT - ZERO FLAGS IT FOR THE REVIEW         
115100*          TEAM RATHER THAN ABENDING THE WHOLE RUN OVER ONE ROW.          
115200         WHEN OTHER                                                       
115300             MOVE 0  TO CAT-CATALOGUE-LEVEL-OT                            
115400     END-EVALUATE.                                                        
115500*                                                                         
115600*---------------------------------------------------------------          
115700*  3105-COMPACTA-DATA (BR-1.12) - TAKES DATA-ENTRADA-WS IN                
115800*  CCYY-MM-DD FORM (OR BLANK) AND LEAVES AN 8-DIGIT CCYYMMDD              
115900*  IN DATA-COMPACTADA-WS. CALLED TWICE PER RECORD, ONCE FOR               
116000*  EACH END OF THE COVERING-DATES PAIR - SEE 3000 ABOVE.                  
116100*---------------------------------------------------------------          
116200 3105-COMPACTA-DATA.                                                      
116300     IF DATA-ENTRADA-WS = SPACES                                          
116400         MOVE ZERO TO DATA-COMPACTADA-WS                                  
116500     ELSE                                                                 
116600*          LIFT YEAR, MONTH, DAY OUT OF THEIR FIXED POSITIONS AND         
116700*          RUN THEM TOGETHER - THE HYPHENS ARE NEVER COPIED.              
116800         STRING DATA-ENTRADA-WS (1:4) DELIMITED BY SIZE                   
116900                DATA-ENTRADA-WS (6:2) DELIMITED BY SIZE                   
117000                DATA-ENTRADA-WS (9:2) DELIMITED BY SIZE                   
117100                INTO DATA-COMP-8-WS                                       
117200         END-STRING                                                       
117300         MOVE DATA-COMP-8-WS TO DATA-COMPACTADA-WS                        
117400     END-IF.                                                              
117500*                                                                         
117600*                                                                         
117700*---------------------------------------------------------------          
117800*  3110-RESOLVE-PAI (BR-1.2) - RAW-PART-OF-REF CARRIES THE                
117900*  PARENT'S OBJECT NUMBER, NOT ITS IAID, SO THE PASS 1 TABLE              
118000*  (TAB-PAIS-WS) IS SEARCHED TO TURN ONE INTO THE OTHER. NO               
118100*  MATCH, OR A BLANK PART-OF-REF, MEANS A TOP-LEVEL RECORD -              
118200*  IT TAKES THE DEFAULT ARCHIVE IAID INSTEAD.                             
118300*---------------------------------------------------------------          
118400 3110-RESOLVE-PAI.                                                        
118500*      DEFAULT FIRST, THEN OVERWRITE ONLY ON AN ACTUAL TABLE HIT -        
118600*      SO ANY FAILURE BELOW LEAVES A VALID TOP-LEVEL IAID, NEVER          
118700*      SPACES.                                                            
118800     MOVE DEFAULT-PARENT-ID-WS TO CAT-PARENT-ID-OT.                       
118900     IF CAT-PART-OF-REF-IN NOT = SPACES                                   
119000         IF TOT-PAIS-WS > 0                                               
119100             SET PAIS-IDX-WS TO 1                                         
119200             SEARCH ALL PAIS-ENTRY-WS                                     
119300                 WHEN PAIS-OBJECT-NUMBER-WS (PAIS-IDX-WS)                 
119400                          = CAT-PART-OF-REF-IN                            
119500                     MOVE PAIS-IAID-WS (PAIS-IDX-WS)                      
119600                          TO CAT-PARENT-ID-OT                             
119700             END-SEARCH                                                   
119800         END-IF                                                           
119900     END-IF.                                                              
120000*                                                                         
120100*---------------------------------------------------------------          
120200*  3120-MONTA-ARRANJO (BR-1.3) - SYSTEM OF ARRANGEMENT NOTE.              
120300*  CAT-SYS-ARRANGEMENT-IN IS CALM'S FREE-TEXT ARRANGEMENT SCHEME          
120400*  AND CAT-CLIENT-FILEPATH-IN (THE VERY NEXT FIELD ON THE CALM            
120500*  RECORD) IS THE ORIGINAL NETWORK PATH THE DOCUMENT WAS HELD             
120600*  UNDER BEFORE IT WAS LOADED INTO CALM. BOTH ARE TRIMMED HERE            
120700*  (ARRANJO-PARTE1-WS/ARRANJO-TAM-WS FOR THE FIRST, CAMINHO-              
120800*  PARTE-WS/CAMINHO-TAM-WS FOR THE SECOND) BEFORE EITHER TOUCHES          
120900*  CAT-ARRANGEMENT-OT, SO THE 'ORIGINAL FILEPATH:' LABEL NEVER            
121000*  PICKS UP A STRAY LEADING SPACE WHEN THE ARRANGEMENT SCHEME             
121100*  ITSELF IS BLANK.                                                       
121200*---------------------------------------------------------------          
121300 3120-MONTA-ARRANJO.                                                      
121400     MOVE SPACES TO CAT-ARRANGEMENT-OT.                                   
121500     MOVE CAT-SYS-ARRANGEMENT-IN TO TRIM-CAMPO-WS.                        
121600     PERFORM 3195-ACHA-TAMANHO.                                           
121700     MOVE TRIM-TAM-WS TO ARRANJO-TAM-WS.                                  
121800     MOVE TRIM-CAMPO-WS TO ARRANJO-PARTE1-WS.                             
121900     MOVE CAT-CLIENT-FILEPATH-IN TO TRIM-CAMPO-WS.                        
122000     PERFORM 3195-ACHA-TAMANHO.                                           
122100     MOVE TRIM-TAM-WS TO CAMINHO-TAM-WS.                                  
122200     MOVE TRIM-CAMPO-WS TO CAMINHO-PARTE-WS.                              
122300     MOVE 1 TO ARRANJO-PTR-WS.                                            
122400*      ARRANGEMENT TEXT FIRST (IF ANY), THEN THE FILEPATH LABEL -         
122500*      ONLY WITH A LEADING SPACE WHEN SOMETHING PRECEDES IT.              
122600     IF ARRANJO-TAM-WS > 0                                                
122700         STRING ARRANJO-PARTE1-WS (1:ARRANJO-TAM-WS)                      
122800                    DELIMITED BY SIZE                                     
122900                INTO CAT-ARRANGEMENT-OT                                   
123000                WITH POINTER ARRANJO-PTR-WS                               
123100         END-STRING                                                       
123200     END-IF.                                                              
123300*      THE LEADING SPACE ON THE LABEL ONLY BELONGS WHEN AN                
123400*      ARRANGEMENT WAS ALREADY STRUNG AHEAD OF IT.                        
123500     IF CAMINHO-TAM-WS > 0                                                
123600         IF ARRANJO-TAM-WS > 0                                            
123700             STRING ' Original filepath:' DELIMITED BY SIZE               
123800                    CAMINHO-PARTE-WS (1:CAMINHO-TAM-WS)                   
123900                        DELIMITED BY SIZE                                 
124000                    INTO CAT-ARRANGEMENT-OT                               
124100                    WITH POINTER ARRANJO-PTR-WS                           
124200             END-STRING                                                   
124300         ELSE                                                             
124400             STRING 'Original filepath:' DELIMITED BY SIZE                
124500                    CAMINHO-PARTE-WS (1:CAMINHO-TAM-WS)                   
124600                        DELIMITED BY SIZE                                 
124700                    INTO CAT-ARRANGEMENT-OT                               
124800                    WITH POINTER ARRANJO-PTR-WS                           
124900             END-STRING                                                   
125000         END-IF                                                           
125100     END-IF.                                                              
125200*                                                                         
125300*                                                                         
125400*---------------------------------------------------------------          
125500*  3130-FORMATA-IDIOMAS (BR-1.4) - CAT-LANGUAGES-IN IS A SEMI-            
125600*  COLON LIST (SEE CALMCATI). UNSTRING SPLITS IT INTO THE                 
125700*  TABLE BELOW, 3131 STRIPS THE LEADING SPACE CALM LEAVES                 
125800*  AFTER EACH SEMI-COLON, 3132 SORTS ALL BUT THE LAST ENTRY,              
125900*  THEN THIS PARAGRAPH JOINS THEM BACK WITH COMMAS AND 'AND'.             
126000*---------------------------------------------------------------          
126100 3130-FORMATA-IDIOMAS.                                                    
126200     MOVE SPACES TO CAT-LANGUAGE-OT.                                      
126300     MOVE SPACES TO IDIOMA-LISTA-WS.                                      
126400     MOVE ZERO   TO TOT-IDIOMAS-WS.                                       
126500*      TEN SLOTS IS MORE THAN ANY RECORD ON FILE HAS EVER USED -          
126600*      TALLYING CATCHES HOW MANY LANDED, NOT WHETHER THEY ALL FIT.        
126700     IF CAT-LANGUAGES-IN NOT = SPACES                                     
126800         UNSTRING CAT-LANGUAGES-IN DELIMITED BY ';'                       
126900             INTO IDIOMA-TEXTO-WS (1) IDIOMA-TEXTO-WS (2)                 
127000                  IDIOMA-TEXTO-WS (3) IDIOMA-TEXTO-WS (4)                 
127100                  IDIOMA-TEXTO-WS (5) IDIOMA-TEXTO-WS (6)                 
127200                  IDIOMA-TEXTO-WS (7) IDIOMA-TEXTO-WS (8)                 
127300                  IDIOMA-TEXTO-WS (9) IDIOMA-TEXTO-WS (10)                
127400             TALLYING TOT-IDIOMAS-WS                                      
127500         END-UNSTRING                                                     
127600         PERFORM 3131-TIRA-ESPACO                                         
127700             VARYING IDIOMA-IDX-WS FROM 1 BY 1                            
127800             UNTIL IDIOMA-IDX-WS > TOT-IDIOMAS-WS                         
127900*          A SINGLE LANGUAGE NEEDS NO SORT - SKIP THE BUBBLE-             
128000*          SORT PASS RATHER THAN RUN IT FOR NOTHING.                      
128100         IF TOT-IDIOMAS-WS > 1                                            
128200             PERFORM 3132-ORDENA-IDIOMAS                                  
128300         END-IF                                                           
128400         PERFORM 3133-JUNTA-IDIOMAS                                       
128500     END-IF.                                                              
128600*                                                                         
128700*---------------------------------------------------------------          
128800*  3131-TIRA-ESPACO - UNSTRING LEAVES ONE LEADING SPACE ON                
128900*  EVERY ENTRY AFTER THE FIRST (THE SPACE FOLLOWING THE ';'               
129000*  IN CALM'S 'WELSH; ENGLISH; LATIN' STYLE LIST).                         
129100*---------------------------------------------------------------          
129200 3131-TIRA-ESPACO.                                                        
129300     IF IDIOMA-TEXTO-WS (IDIOMA-IDX-WS) (1:1) = SPACE                     
129400         MOVE IDIOMA-TEXTO-WS (IDIOMA-IDX-WS) (2:59)                      
129500              TO IDIOMA-RESTO-WS                                          
129600         MOVE IDIOMA-RESTO-WS TO IDIOMA-TEXTO-WS (IDIOMA-IDX-WS)          
129700     END-IF.                                                              
129800*                                                                         
129900*---------------------------------------------------------------          
130000*  3132-ORDENA-IDIOMAS - SAME SHUTTLE SORT AS 1100-ORDENA-PAIS,           
130100*  RUN OVER ENTRIES 1 THRU TOT-IDIOMAS-WS MINUS 1 ONLY - THE              
130200*  LAST ENTRY STAYS PUT, BR-1.4 ALWAYS NAMES IT LAST, AFTER               
130300*  THE WORD 'AND'.                                                        
130400*---------------------------------------------------------------          
130500 3132-ORDENA-IDIOMAS.                                                     
130600     SUBTRACT 1 FROM TOT-IDIOMAS-WS GIVING IL-LIMITE-WS.                  
130700     PERFORM 3132-PASSA-IDIOMA                                            
130800         VARYING IL-WS FROM 1 BY 1                                        
130900         UNTIL IL-WS > IL-LIMITE-WS - 1.                                  
131000     GO TO 3132-EXIT.                                                     
131100 3132-PASSA-IDIOMA.                                                       
131200     PERFORM 3132-COMPARA-IDIOMA                                          
131300         VARYING JL-WS FROM 1 BY 1                                        
131400         UNTIL JL-WS > IL-LIMITE-WS - IL-WS.                              
131500 3132-COMPARA-IDIOMA.                                                     
131600     IF IDIOMA-TEXTO-WS (JL-WS) > IDIOMA-TEXTO-WS (JL-WS + 1)             
131700         MOVE IDIOMA-ITEM-WS (JL-WS)  TO IDIOMA-ENTRY-SALVA-WS            
131800         MOVE IDIOMA-ITEM-WS (JL-WS + 1) TO IDIOMA-ITEM-WS (JL-WS)        
131900         MOVE IDIOMA-ENTRY-SALVA-WS TO IDIOMA-ITEM-WS (JL-WS + 1)         
132000     END-IF.                                                              
132100 3132-EXIT.                                                               
132200     EXIT.                                                                
132300*                                                                         
132400*                                                                         
132500*---------------------------------------------------------------          
132600*  3133-JUNTA-IDIOMAS - BUILDS THE RUNNING-TEXT LANGUAGE LIST.            
132700*  ONE ENTRY GOES THROUGH AS-IS; TWO OR MORE ARE JOINED WITH              
132800*  COMMAS AND A FINAL 'AND' (E.G. 'ENGLISH, WELSH AND LATIN').            
132900*---------------------------------------------------------------          
133000 3133-JUNTA-IDIOMAS.                                                      
133100     MOVE SPACES TO CAT-LANGUAGE-OT.                                      
133200     MOVE 1 TO IDIOMA-PTR-WS.                                             
133300     IF TOT-IDIOMAS-WS = 1                                                
133400         MOVE IDIOMA-TEXTO-WS (1) TO TRIM-CAMPO-WS                        
133500         PERFORM 3195-ACHA-TAMANHO                                        
133600         MOVE TRIM-CAMPO-WS (1:TRIM-TAM-WS) TO CAT-LANGUAGE-OT            
133700     ELSE                                                                 
133800*          EVERY ENTRY BUT THE LAST GETS COMMA-JOINED BY 3134;            
133900*          THE LAST ONE IS HELD BACK FOR THE 'AND' BELOW.                 
134000         PERFORM 3134-ACRESCENTA-IDIOMA                                   
134100             VARYING IL-WS FROM 1 BY 1                                    
134200             UNTIL IL-WS > TOT-IDIOMAS-WS - 1                             
134300         MOVE IDIOMA-TEXTO-WS (TOT-IDIOMAS-WS) TO TRIM-CAMPO-WS           
134400         PERFORM 3195-ACHA-TAMANHO                                        
134500         STRING ' and ' DELIMITED BY SIZE                                 
134600                TRIM-CAMPO-WS (1:TRIM-TAM-WS) DELIMITED BY SIZE           
134700                INTO CAT-LANGUAGE-OT                                      
134800                WITH POINTER IDIOMA-PTR-WS                                
134900         END-STRING                                                       
135000     END-IF.                                                              
135100*                                                                         
135200*---------------------------------------------------------------          
135300*  3134-ACRESCENTA-IDIOMA - ONE PASS OF 3133'S LOOP, CALLED               
135400*  FOR EACH ENTRY BUT THE LAST. FIRST ENTRY GOES IN BARE, THE             
135500*  REST ARE PREFIXED WITH A COMMA AND SPACE.                              
135600*---------------------------------------------------------------          
135700 3134-ACRESCENTA-IDIOMA.                                                  
135800     MOVE IDIOMA-TEXTO-WS (IL-WS) TO TRIM-CAMPO-WS.                       
135900     PERFORM 3195-ACHA-TAMANHO.                                           
136000     IF IL-WS = 1                                                         
136100         STRING TRIM-CAMPO-WS (1:TRIM-TAM-WS) DELIMITED BY SIZE           
136200                INTO CAT-LANGUAGE-OT                                      
136300                WITH POINTER IDIOMA-PTR-WS                                
136400         END-STRING                                                       
136500     ELSE                                                                 
136600         STRING ', ' DELIMITED BY SIZE                                    
136700                TRIM-CAMPO-WS (1:TRIM-TAM-WS) DELIMITED BY SIZE           
136800                INTO CAT-LANGUAGE-OT                                      
136900                WITH POINTER IDIOMA-PTR-WS                                
137000         END-STRING                                                       
137100     END-IF.                                                              
137200*                                                                         
137300*                                                                         
137400*---------------------------------------------------------------          
137500*  3140-COND-ACESSO (BR-1.5) - ACCESS CONDITIONS NOTE. ONLY               
137600*  CARRIED ABOVE FILE LEVEL - FILE AND ITEM RECORDS GET THEIR             
137700*  OWN, MORE SPECIFIC WORDING FROM THE CLOSURE RULE (3160).               
137800*---------------------------------------------------------------          
137900 3140-COND-ACESSO.                                                        
138000*      LEVEL 9 (ITEM) ON IS WHERE THE CLOSURE RULE TAKES OVER -           
138100*      ANYTHING LESS THAN THAT GETS THE STANDING OPEN WORDING.            
138200     IF CAT-CATALOGUE-LEVEL-OT <= 8                                       
138300         MOVE 'Open unless otherwise stated'                              
138400              TO CAT-ACCESS-CONDITIONS-OT                                 
138500     ELSE                                                                 
138600         MOVE SPACES TO CAT-ACCESS-CONDITIONS-OT                          
138700     END-IF.                                                              
138800*                                                                         
138900*---------------------------------------------------------------          
139000*  3150-RESOLVE-DETENTOR (BR-1.6) - HELD-BY CROSS REFERENCE.              
139100*  SEQUENTIAL SCAN OF THE THREE-ROW INSTITUTION TABLE IN                  
139200*  CALMPARM - TOO SMALL TO BE WORTH A SEARCH ALL.                         
139300*---------------------------------------------------------------          
139400 3150-RESOLVE-DETENTOR.                                                   
139500     MOVE SPACES TO CAT-HELD-BY-ID-OT.                                    
139600     MOVE SPACES TO CAT-HELD-BY-CODE-OT.                                  
139700     MOVE SPACES TO CAT-HELD-BY-NAME-OT.                                  
139800     PERFORM 3151-VERIFICA-INST                                           
139900         VARYING K-WS FROM 1 BY 1                                         
140000         UNTIL K-WS > TOT-INST-WS.                                        
140100     GO TO 3150-EXIT.                                                     
140200*      NO MATCH LEAVES ALL THREE HELD-BY FIELDS BLANK - THE RECORD        
140300*      IS STILL WRITTEN, JUST WITHOUT A CROSS REFERENCE.                  
140400 3151-VERIFICA-INST.                                                      
140500     IF INST-NAME-WS (K-WS) = CAT-INSTITUTION-IN                          
140600         MOVE INST-ID-WS (K-WS)   TO CAT-HELD-BY-ID-OT                    
140700         MOVE INST-CODE-WS (K-WS) TO CAT-HELD-BY-CODE-OT                  
140800         MOVE INST-NAME-WS (K-WS) TO CAT-HELD-BY-NAME-OT                  
140900     END-IF.                                                              
141000 3150-EXIT.                                                               
141100     EXIT.                                                                
141200*                                                                         
141300*---------------------------------------------------------------          
141400*  3160-RESOLVE-FECHAMENTO (BR-1.7) - CLOSURE.  BELOW FILE                
141500*  LEVEL (9) THE FOUR CLOSURE FIELDS ARE ALWAYS BLANK - A                 
141600*  FONDS OR SERIES RECORD IS NEVER ITSELF CLOSED, ONLY THE                
141700*  FILES AND ITEMS UNDER IT CAN BE.                                       
141800*---------------------------------------------------------------          
141900 3160-RESOLVE-FECHAMENTO.                                                 
142000     MOVE SPACES TO CAT-CLOSURE-STATUS-OT.                                
142100     MOVE SPACES TO CAT-CLOSURE-CODE-OT.                                  
142200     MOVE SPACES TO CAT-CLOSURE-TYPE-OT.                                  
142300     MOVE SPACES TO CAT-OPENING-DATE-OT.                                  
142400     IF CAT-CATALOGUE-LEVEL-OT >= 9                                       
142500*          CLOSED RECORDS ONLY CARRY A RE-OPENING YEAR WHEN THE           
142600*          INPUT DATE IS A CLEAN CCYY-MM-DD STRING - A BAD OR             
142700*          MISSING DATE LEAVES CAT-CLOSURE-CODE-OT BLANK RATHER           
142800*          THAN FAIL THE RECORD OVER ONE MISTYPED DATE FIELD.             
142900         IF CAT-ACCESS-STATUS-IN = 'OPEN'                                 
143000             MOVE 'O' TO CAT-CLOSURE-STATUS-OT                            
143100         ELSE                                                             
143200             IF CAT-ACCESS-STATUS-IN = 'CLOSED'                           
143300                 MOVE 'D' TO CAT-CLOSURE-STATUS-OT                        
143400                 MOVE 'U' TO CAT-CLOSURE-TYPE-OT                          
143500                 IF CAT-CLOSED-UNTIL-IN (1:4) IS NUMERIC                  
143600                    AND CAT-CLOSED-UNTIL-IN (5:1) = '-'                   
143700                    AND CAT-CLOSED-UNTIL-IN (6:2) IS NUMERIC              
143800                    AND CAT-CLOSED-UNTIL-IN (8:1) = '-'                   
143900                    AND CAT-CLOSED-UNTIL-IN (9:2) IS NUMERIC              
144000                     MOVE CAT-CLOSED-UNTIL-IN (1:4)                       
144100                          TO CAT-CLOSURE-CODE-OT                          
144200                     MOVE CAT-CLOSED-UNTIL-IN                             
144300                          TO CAT-OPENING-DATE-OT                          
144400                 END-IF                                                   
144500             END-IF                                                       
144600         END-IF                                                           
144700*          UK PARLIAMENT RECORDS OVERRIDE WHATEVER THE ACCESS-            
144800*          STATUS TEST ABOVE SET - THEIR OWN LEGISLATION DECIDES          
144900*          CLOSURE, NOT THE GENERAL OPEN/CLOSED FLAG ON CALM.             
145000         IF CAT-INSTITUTION-IN = 'UK Parliament'                          
145100             MOVE 'U'    TO CAT-CLOSURE-STATUS-OT                         
145200             MOVE SPACES TO CAT-CLOSURE-CODE-OT                           
145300             MOVE SPACES TO CAT-CLOSURE-TYPE-OT                           
145400             MOVE SPACES TO CAT-OPENING-DATE-OT                           
145500         END-IF                                                           
145600     END-IF.                                                              
145700*                                                                         
145800*---------------------------------------------------------------          
145900*  3165-RESOLVE-CREATOR (BR-1.8) - CREATOR IS ONLY CARRIED                
146000*  DOWN TO SUB-SUB-SERIES (LEVEL 8); FILE AND ITEM RECORDS                
146100*  INHERIT IT FROM THEIR PARENT ON THE DISCOVERY SIDE, SO IT              
146200*  IS LEFT BLANK HERE TO AVOID DUPLICATING IT DOWN THE TREE.              
146300*---------------------------------------------------------------          
146400 3165-RESOLVE-CREATOR.                                                    
146500     IF CAT-CATALOGUE-LEVEL-OT <= 8                                       
146600         MOVE CAT-CREATOR-IN TO CAT-CREATOR-OT                            
146700     ELSE                                                                 
146800         MOVE SPACES TO CAT-CREATOR-OT                                    
146900     END-IF.                                                              
147000*                                                                         
147100*                                                                         
147200*---------------------------------------------------------------          
147300*  3170-MONTA-DESCR-FISICA (BR-1.9) - PHYSICAL DESCRIPTION.               
147400*  CALM HOLDS TWO EXTENT/FORM PAIRS PER RECORD (SEE CALMCATI -            
147500*  TAB-EXTENT-IN); THE FIRST EXTENT GOES STRAIGHT ACROSS, AND             
147600*  EVERY NON-BLANK PAIR IS RENDERED 'VALUE FORM' AND JOINED               
147700*  WITH '; ' BY THE SHARED HELPER 3171 BELOW.                             
147800*---------------------------------------------------------------          
147900 3170-MONTA-DESCR-FISICA.                                                 
148000     MOVE SPACES TO CAT-PHYS-DESC-EXTENT-OT.                              
148100     MOVE SPACES TO CAT-PHYS-DESC-FORM-OT.                                
148200     MOVE EXTENT-VALUE-SLOT-IN (1) TO CAT-PHYS-DESC-EXTENT-OT.            
148300     MOVE SPACES TO FORMA-FISICA-WS.                                      
148400     MOVE ZERO   TO FORMA-FISICA-TAM-WS.                                  
148500*      FIRST SLOT GOES STRAIGHT INTO FORMA-FISICA-WS VIA 3171;            
148600*      SECOND SLOT (BELOW) GETS JOINED ON WITH '; ' IF THE FIRST          
148700*      SLOT PRODUCED ANYTHING, ELSE IT STANDS ALONE.                      
148800     IF EXTENT-VALUE-SLOT-IN (1) NOT = SPACES                             
148900        OR EXTENT-FORM-SLOT-IN (1) NOT = SPACES                           
149000         MOVE EXTENT-VALUE-SLOT-IN (1) TO PARFIS-VALOR-WS                 
149100         MOVE EXTENT-FORM-SLOT-IN (1)  TO PARFIS-FORMA-WS                 
149200         PERFORM 3171-MONTA-PAR                                           
149300         MOVE PARFIS-WS     TO FORMA-FISICA-WS                            
149400         MOVE PARFIS-TAM-WS TO FORMA-FISICA-TAM-WS                        
149500     END-IF.                                                              
149600*      SLOT 2, IF PRESENT, EITHER JOINS ONTO SLOT 1 WITH '; ' OR,         
149700*      WHEN SLOT 1 WAS BLANK, BECOMES THE WHOLE DESCRIPTION.              
149800     IF EXTENT-VALUE-SLOT-IN (2) NOT = SPACES                             
149900        OR EXTENT-FORM-SLOT-IN (2) NOT = SPACES                           
150000         MOVE EXTENT-VALUE-SLOT-IN (2) TO PARFIS-VALOR-WS                 
150100         MOVE EXTENT-FORM-SLOT-IN (2)  TO PARFIS-FORMA-WS                 
150200         PERFORM 3171-MONTA-PAR                                           
150300*          SLOT 1 NON-BLANK - JOIN WITH '; '. SLOT 1 BLANK - SLOT         
150400*          2 IS THE WHOLE ANSWER, NO SEPARATOR NEEDED.                    
150500         IF FORMA-FISICA-TAM-WS > 0                                       
150600             STRING FORMA-FISICA-WS (1:FORMA-FISICA-TAM-WS)               
150700                        DELIMITED BY SIZE                                 
150800                    '; ' DELIMITED BY SIZE                                
150900                    PARFIS-WS (1:PARFIS-TAM-WS)                           
151000                        DELIMITED BY SIZE                                 
151100                    INTO CAT-PHYS-DESC-FORM-OT                            
151200             END-STRING                                                   
151300         ELSE                                                             
151400             MOVE PARFIS-WS (1:PARFIS-TAM-WS)                             
151500                  TO CAT-PHYS-DESC-FORM-OT                                
151600         END-IF                                                           
151700     ELSE                                                                 
151800*          SLOT 2 NEVER FILLED IN - WHATEVER SLOT 1 LEFT IN               
151900*          FORMA-FISICA-WS, IF ANYTHING, IS THE WHOLE ANSWER.             
152000         IF FORMA-FISICA-TAM-WS > 0                                       
152100             MOVE FORMA-FISICA-WS (1:FORMA-FISICA-TAM-WS)                 
152200                  TO CAT-PHYS-DESC-FORM-OT                                
152300         END-IF                                                           
152400     END-IF.                                                              
152500     GO TO 3170-EXIT.                                                     
152600*  3171-MONTA-PAR - RENDERS ONE EXTENT/FORM PAIR AS 'VALUE FORM',         
152700*  OR JUST THE VALUE IF FORM IS BLANK, OR JUST THE FORM IF VALUE          
152800*  IS BLANK.  SHARED BY BOTH PAIRS 3170 BUILDS.                           
152900 3171-MONTA-PAR.                                                          
153000     MOVE SPACES TO PARFIS-WS.                                            
153100*      BLANK VALUE OR BLANK FORM - USE WHICHEVER SIDE IS PRESENT          
153200*      ON ITS OWN. BOTH PRESENT - 'VALUE FORM' WITH ONE SPACE.            
153300     IF PARFIS-VALOR-WS = SPACES                                          
153400         MOVE PARFIS-FORMA-WS TO TRIM-CAMPO-WS                            
153500         PERFORM 3195-ACHA-TAMANHO                                        
153600         MOVE TRIM-CAMPO-WS (1:TRIM-TAM-WS) TO PARFIS-WS                  
153700     ELSE                                                                 
153800         IF PARFIS-FORMA-WS = SPACES                                      
153900             MOVE PARFIS-VALOR-WS TO TRIM-CAMPO-WS                        
154000             PERFORM 3195-ACHA-TAMANHO                                    
154100             MOVE TRIM-CAMPO-WS (1:TRIM-TAM-WS) TO PARFIS-WS              
154200         ELSE                                                             
154300             MOVE PARFIS-VALOR-WS TO TRIM-CAMPO-WS                        
154400             PERFORM 3195-ACHA-TAMANHO                                    
154500             MOVE TRIM-CAMPO-WS (1:TRIM-TAM-WS)                           
154600                  TO ARRANJO-PARTE1-WS                                    
154700*      ARRANJO-PARTE1-WS IS BORROWED AS A SCRATCH HOLDER HERE -           
154800*      IT BELONGS TO 3120 BUT IS FREE BY THE TIME 3170 RUNS.              
154900             STRING ARRANJO-PARTE1-WS (1:TRIM-TAM-WS)                     
155000                        DELIMITED BY SIZE                                 
155100                    ' ' DELIMITED BY SIZE                                 
155200                    PARFIS-FORMA-WS DELIMITED BY SIZE                     
155300                    INTO PARFIS-WS                                        
155400             END-STRING                                                   
155500         END-IF                                                           
155600     END-IF.                                                              
155700*      CALLER NEEDS THE LENGTH OF WHATEVER WE JUST BUILT, NOT JUST        
155800*      THE TEXT, SO THE FINAL TRIM GIVES US PARFIS-TAM-WS TOO.            
155900     MOVE PARFIS-WS TO TRIM-CAMPO-WS.                                     
156000     PERFORM 3195-ACHA-TAMANHO.                                           
156100     MOVE TRIM-TAM-WS TO PARFIS-TAM-WS.                                   
156200 3170-EXIT.                                                               
156300     EXIT.                                                                
156400*                                                                         
156500*                                                                         
156600*---------------------------------------------------------------          
156700*  3180-EXTRAI-PARTE-REF (BR-1.10) - THE DISCOVERY SIDE WANTS             
156800*  JUST THE LAST SEGMENT OF THE CITABLE REFERENCE ON ITS OWN              
156900*  (E.G. 'PB/1/2/3' GIVES '3') FOR THE SHORT-REFERENCE COLUMN             
157000*  ON THE SEARCH SCREEN.  SCANS BACKWARDS FOR THE LAST '/'.               
157100*---------------------------------------------------------------          
157200 3180-EXTRAI-PARTE-REF.                                                   
157300     MOVE SPACES TO CAT-REFERENCE-PART-OT.                                
157400     MOVE ZERO   TO BARRA-POS-WS.                                         
157500     IF CAT-OBJECT-NUMBER-IN NOT = SPACES                                 
157600*      SCAN BACKWARDS FROM THE END OF THE 30-BYTE OBJECT NUMBER           
157700*      FOR THE LAST SLASH (BR-1.10) - EVERYTHING AFTER IT IS THE          
157800*      REFERENCE PART.  NO SLASH AT ALL MEANS USE THE WHOLE FIELD.        
157900         MOVE CAT-OBJECT-NUMBER-IN TO FORMA-PARTE-WS                      
158000         MOVE 30 TO BARRA-POS-WS                                          
158100         PERFORM 3181-ACHA-BARRA                                          
158200             UNTIL BARRA-POS-WS = 0                                       
158300             OR FORMA-PARTE-WS (BARRA-POS-WS:1) = '/'                     
158400         IF BARRA-POS-WS = 0                                              
158500             MOVE FORMA-PARTE-WS TO CAT-REFERENCE-PART-OT                 
158600         ELSE                                                             
158700             IF BARRA-POS-WS < 30                                         
158800                 MOVE FORMA-PARTE-WS                                      
158900                      (BARRA-POS-WS + 1 : 30 - BARRA-POS-WS)              
159000                      TO CAT-REFERENCE-PART-OT                            
159100             END-IF                                                       
159200         END-IF                                                           
159300     END-IF.                                                              
159400     GO TO 3180-EXIT.                                                     
159500*  3181-ACHA-BARRA - ONE STEP BACK PER CALL, DRIVEN BY THE                
159600*  PERFORM ... UNTIL IN 3180 ABOVE.                                       
159700 3181-ACHA-BARRA.                                                         
159800     SUBTRACT 1 FROM BARRA-POS-WS.                                        
159900 3180-EXIT.                                                               
160000     EXIT.                                                                
160100*                                                                         
160200*---------------------------------------------------------------          
160300*  3190-RESOLVE-DIGITAL (BR-1.11) - DIGITISATION FLAG AND THE             
160400*  RESTRICTIONS NOTE THE BFI FEED NEEDS ON EVERYTHING OF                  
160500*  THEIRS THAT HAS NOT YET BEEN DIGITISED - TA-2240.                      
160600*---------------------------------------------------------------          
160700 3190-RESOLVE-DIGITAL.                                                    
160800     IF CAT-DIGITISED-IN = 'x'                                            
160900         MOVE 'Y' TO CAT-DIGITISED-OT                                     
161000     ELSE                                                                 
161100         MOVE 'N' TO CAT-DIGITISED-OT                                     
161200     END-IF.                                                              
161300     MOVE SPACES TO CAT-RESTRICTIONS-OT.                                  
161400     IF CAT-DIGITISED-OT = 'N'                                            
161500         IF CAT-INSTITUTION-IN =                                          
161600            'British Film Institute (BFI) National Archive'               
161700             MOVE BFI-RESTRICT-TEXT-WS TO CAT-RESTRICTIONS-OT             
161800         END-IF                                                           
161900     END-IF.                                                              
162000*                                                                         
162100*---------------------------------------------------------------          
162200*  3195-ACHA-TAMANHO - BACKWARD SCAN FOR THE LAST NON-SPACE               
162300*  CHARACTER IN TRIM-CAMPO-WS.  CALLERS MOVE THEIR FIELD IN,              
162400*  PERFORM THIS, THEN READ TRIM-TAM-WS BACK OUT - SEE THE                 
162500*  BANNER OVER TRIM-CAMPO-WS IN WORKING-STORAGE FOR WHY.                  
162600*---------------------------------------------------------------          
162700 3195-ACHA-TAMANHO.                                                       
162800     MOVE 300 TO TRIM-TAM-WS.                                             
162900     PERFORM 3196-RETROCEDE                                               
163000         UNTIL TRIM-TAM-WS = 0                                            
163100         OR TRIM-CAMPO-WS (TRIM-TAM-WS:1) NOT = SPACE.                    
163200     GO TO 3195-EXIT.                                                     
163300*  3196-RETROCEDE - ONE STEP BACK PER CALL, SAME SHAPE AS                 
163400*  3181-ACHA-BARRA ABOVE.                                                 
163500 3196-RETROCEDE.                                                          
163600     SUBTRACT 1 FROM TRIM-TAM-WS.                                         
163700 3195-EXIT.                                                               
163800     EXIT.                                                                
163900*                                                                         
164000*---------------------------------------------------------------          
164100*  4000-SUBSTITUI-QUEBRA-LINHA (U2/BR-2.1) - CALM ENCODES A LINE          
164200*  BREAK IN THE DESCRIPTION AS THE TWO BYTES BACKSLASH-N (THE             
164300*  EXTRACT IS FIXED-LENGTH ASCII, IT CANNOT CARRY A REAL CR/LF).          
164400*  EACH RUN OF ONE OR MORE ENCODED BREAKS BECOMES ONE '<P>'.              
164500*  OUTPUT CAN GROW (1 BYTE IN, 3 OUT) SO DESCR-SAIDA-WS IS WIDER          
164600*  THAN DESCR-ENTRADA-WS; ANYTHING PAST 340 BYTES IS DROPPED.             
164700*---------------------------------------------------------------          
164800 4000-SUBSTITUI-QUEBRA-LINHA.                                             
164900     MOVE DESCR-ENTRADA-WS TO TRIM-CAMPO-WS.                              
165000     PERFORM 3195-ACHA-TAMANHO.                                           
165100     MOVE TRIM-TAM-WS TO DESCR-TAM-WS.                                    
165200     MOVE SPACES TO DESCR-SAIDA-WS.                                       
165300     MOVE 1 TO DESCR-IN-PTR-WS.                                           
165400     MOVE 1 TO DESCR-OUT-PTR-WS.                                          
165500     IF DESCR-TAM-WS = 0                                                  
165600         GO TO 4000-EXIT                                                  
165700     END-IF.                                                              
165800     PERFORM 4010-COPIA-CARACTER                                          
165900         UNTIL DESCR-IN-PTR-WS > DESCR-TAM-WS                             
166000         OR DESCR-OUT-PTR-WS > 340.                                       
166100     GO TO 4000-EXIT.                                                     
166200*  4010-COPIA-CARACTER - ONE SOURCE CHARACTER PER CALL, UNLESS            
166300*  IT IS THE START OF AN ENCODED BREAK, IN WHICH CASE 4020 HANDLES        
166400*  THE WHOLE RUN OF THEM.                                                 
166500 4010-COPIA-CARACTER.                                                     
166600     IF DESCR-IN-PTR-WS < DESCR-TAM-WS                                    
166700        AND DESCR-ENTRADA-WS (DESCR-IN-PTR-WS:2) = QUEBRA-LINHA-WS        
166800         PERFORM 4020-GRAVA-MARCA-PARAGRAFO                               
166900     ELSE                                                                 
167000         MOVE DESCR-ENTRADA-WS (DESCR-IN-PTR-WS:1)                        
167100              TO DESCR-SAIDA-WS (DESCR-OUT-PTR-WS:1)                      
167200         ADD 1 TO DESCR-IN-PTR-WS                                         
167300         ADD 1 TO DESCR-OUT-PTR-WS                                        
167400     END-IF.                                                              
167500*  4020-GRAVA-MARCA-PARAGRAFO - WRITE ONE '<P>' MARKER, THEN              
167600*  4030 SKIPS PAST EVERY CONSECUTIVE ENCODED BREAK THAT FOLLOWS           
167700*  IT SO A RUN OF BLANK LINES IN CALM BECOMES ONE PARAGRAPH               
167800*  BREAK ON OUTPUT, NOT SEVERAL.                                          
167900 4020-GRAVA-MARCA-PARAGRAFO.                                              
168000     IF DESCR-OUT-PTR-WS + 2 <= 340                                       
168100         MOVE '<p>' TO DESCR-SAIDA-WS (DESCR-OUT-PTR-WS:3)                
168200         ADD 3 TO DESCR-OUT-PTR-WS                                        
168300     ELSE                                                                 
168400         ADD 341 TO DESCR-OUT-PTR-WS                                      
168500     END-IF.                                                              
168600     PERFORM 4030-PULA-PAR                                                
168700         UNTIL DESCR-IN-PTR-WS > DESCR-TAM-WS - 1                         
168800         OR DESCR-ENTRADA-WS (DESCR-IN-PTR-WS:2)                          
168900            NOT = QUEBRA-LINHA-WS.                                        
169000*  4030-PULA-PAR - SKIPS ONE ENCODED BREAK (TWO BYTES) PER CALL.          
169100 4030-PULA-PAR.                                                           
169200     ADD 2 TO DESCR-IN-PTR-WS.                                            
169300 4000-EXIT.                                                               
169400     EXIT.                                                                
169500*                                                                         
169600*---------------------------------------------------------------          
169700*  4100-AFIXA-FORMER-REF (U3/BR-3.1) - PRODUCTION RUN AFFIXES             
169800*  ONLY THE FORMER-REFERENCE-DEPARTMENT FIELD, PREFIX 'DEPT-',            
169900*  NO SUFFIX - SEE THE VALUE CLAUSES ON CALMPARM.  A BLANK                
170000*  INPUT VALUE IS LEFT BLANK, NOT PREFIXED.                               
170100*---------------------------------------------------------------          
170200 4100-AFIXA-FORMER-REF.                                                   
170300     IF CAT-FORMER-REF-DEP-IN = SPACES                                    
170400         GO TO 4100-EXIT                                                  
170500     END-IF.                                                              
170600     MOVE CAT-FORMER-REF-DEP-IN TO TRIM-CAMPO-WS.                         
170700     PERFORM 3195-ACHA-TAMANHO.                                           
170800     MOVE ZERO TO AFIXA-TAM-WS.                                           
170900     MOVE TRIM-TAM-WS TO AFIXA-TAM-WS.                                    
171000     MOVE SPACES TO AFIXA-SAIDA-WS.                                       
171100*      PREFIX DELIMITED BY SPACE, NOT SIZE - A SHORTER VALUE IN           
171200*      CALMPARM WOULD OTHERWISE CARRY ITS OWN TRAILING BLANKS IN.         
171300     STRING PREFIX-AFIXA-WS DELIMITED BY SPACE                            
171400                TRIM-CAMPO-WS (1:AFIXA-TAM-WS) DELIMITED BY SIZE          
171500                SUFFIX-AFIXA-WS DELIMITED BY SPACE                        
171600            INTO AFIXA-SAIDA-WS                                           
171700     END-STRING.                                                          
171800     MOVE AFIXA-SAIDA-WS TO CAT-FORMER-REF-DEP-OT.                        
171900 4100-EXIT.                                                               
172000     EXIT.                                                                
172100*                                                                         
172200*---------------------------------------------------------------          
172300*  4200-REESCREVE-REFERENCIA (U4/BR-4.1 THRU BR-4.7) - THE                
172400*  Y-NAMING REWRITE.  CHECKS THE WHOLE-VALUE SPECIAL-CASE TABLE           
172500*  FIRST (BR-4.5), THEN THE APT/ EXCLUSION (BR-4.3), THEN THE             
172600*  REFERENCE SYNTAX (BR-4.1/BR-4.2) AND DEPARTMENT-CODE TABLE             
172700*  MEMBERSHIP (BR-4.4) BEFORE AFFIXING THE PREFIX (BR-4.6).               
172800*  APPLIES TO THE CITABLE REFERENCE OF EVERY RECORD (BR-4.7).             
172900*---------------------------------------------------------------          
173000 4200-REESCREVE-REFERENCIA.                                               
173100     MOVE SPACES TO REF-ENTRADA-WS.                                       
173200     MOVE CAT-CITABLE-REF-OT TO TRIM-CAMPO-WS.                            
173300     PERFORM 3195-ACHA-TAMANHO.                                           
173400     MOVE TRIM-TAM-WS TO REF-TAM-WS.                                      
173500     IF REF-TAM-WS = 0                                                    
173600         GO TO 4200-EXIT                                                  
173700     END-IF.                                                              
173800     MOVE TRIM-CAMPO-WS (1:REF-TAM-WS)                                    
173900          TO REF-ENTRADA-WS (1:REF-TAM-WS).                               
174000*      REF-UPPER-WS IS A SCRATCH COPY FOR THE GATES BELOW - THE           
174100*      ACTUAL REWRITE STILL STRINGS OFF REF-ENTRADA-WS, SO A              
174200*      LOWER-CASE LETTER IN THE ORIGINAL REFERENCE IS PRESERVED.          
174300     MOVE REF-ENTRADA-WS TO REF-UPPER-WS.                                 
174400     INSPECT REF-UPPER-WS CONVERTING                                      
174500         'abcdefghijklmnopqrstuvwxyz' TO                                  
174600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
174700*      GATE 1 OF 4 - WHOLE-VALUE SPECIAL CASE (BR-4.5) WINS OVER          
174800*      EVERYTHING ELSE BELOW AND REPLACES THE REFERENCE OUTRIGHT.         
174900     PERFORM 4220-VERIFICA-ESPECIAL.                                      
175000     IF CASO-ESPECIAL                                                     
175100         MOVE SPACES TO CAT-CITABLE-REF-OT                                
175200         MOVE SPECIAL-VALUE-WS (SPECIAL-ACHADO-WS)                        
175300              TO CAT-CITABLE-REF-OT                                       
175400         GO TO 4200-EXIT                                                  
175500     END-IF.                                                              
175600*      GATE 2 OF 4 - APT/ EXCLUDED FROM Y-NAMING (BR-4.3). LEAVE          
175700*      THE CITABLE REFERENCE EXACTLY AS IT CAME IN.                       
175800     IF REF-UPPER-WS (1:4) = EXCLUDE-TOKEN-WS                             
175900         GO TO 4200-EXIT                                                  
176000     END-IF.                                                              
176100*      GATE 3 OF 4 - THE REFERENCE MUST PARSE ON SPACE/SLASH              
176200*      BOUNDARIES (BR-4.1/BR-4.2) BEFORE WE EVEN LOOK AT                  
176300*      WHETHER TOKEN 1 NAMES A KNOWN DEPARTMENT.                          
176400     PERFORM 4210-VALIDA-SINTAXE.                                         
176500     IF NOT REFERENCIA-VALIDA                                             
176600         GO TO 4200-EXIT                                                  
176700     END-IF.                                                              
176800*      GATE 4 OF 4 - TOKEN 1 MUST BE A DEPARTMENT CODE ON DEPTREF         
176900*      (BR-4.4). ANYTHING ELSE IS LEFT UNTOUCHED - WE NEVER Y-NAME        
177000*      A REFERENCE JUST BECAUSE ITS SYNTAX HAPPENS TO FIT.                
177100     PERFORM 4230-VERIFICA-MEMBRO.                                        
177200     IF NOT ACHOU-TAB                                                     
177300         GO TO 4200-EXIT                                                  
177400     END-IF.                                                              
177500*      ALL FOUR GATES PASSED - BUILD THE REWRITTEN REFERENCE.             
177600     PERFORM 4240-MONTA-PREFIXO.                                          
177700     MOVE SPACES TO CAT-CITABLE-REF-OT.                                   
177800     MOVE REF-SAIDA-WS TO CAT-CITABLE-REF-OT.                             
177900     GO TO 4200-EXIT.                                                     
178000*                                                                         
178100*---------------------------------------------------------------          
178200*  4220-VERIFICA-ESPECIAL (BR-4.5) - WHOLE TRIMMED, UPPER-CASED           
178300*  VALUE AGAINST THE SPECIAL-CASE KEY LIST ON CALMPARM.  TABLE            
178400*  IS A HANDFUL OF ENTRIES SO A SEQUENTIAL SCAN IS PLENTY.  A             
178500*  HIT HERE SKIPS THE ORDINARY SYNTAX/MEMBERSHIP CHECKS                   
178600*  ENTIRELY - THE SPECIAL-CASE VALUE REPLACES THE REFERENCE               
178700*  OUTRIGHT, IT IS NOT MERELY PREFIXED.                                   
178800*---------------------------------------------------------------          
178900 4220-VERIFICA-ESPECIAL.                                                  
179000     MOVE 'N' TO CASO-ESPECIAL-WS.                                        
179100     MOVE ZERO TO SPECIAL-ACHADO-WS.                                      
179200     PERFORM 4221-COMPARA-ESPECIAL                                        
179300         VARYING REF-TOKEN-IDX-WS FROM 1 BY 1                             
179400         UNTIL REF-TOKEN-IDX-WS > TOT-SPECIAL-WS                          
179500         OR CASO-ESPECIAL.                                                
179600     GO TO 4220-EXIT.                                                     
179700 4221-COMPARA-ESPECIAL.                                                   
179800     IF REF-UPPER-WS (1:REF-TAM-WS) =                                     
179900        SPECIAL-KEY-WS (REF-TOKEN-IDX-WS)                                 
180000         MOVE 'S' TO CASO-ESPECIAL-WS                                     
180100         MOVE REF-TOKEN-IDX-WS TO SPECIAL-ACHADO-WS                       
180200     END-IF.                                                              
180300 4220-EXIT.                                                               
180400     EXIT.                                                                
180500*                                                                         
180600*---------------------------------------------------------------          
180700*  4210-VALIDA-SINTAXE (BR-4.1/BR-4.2) - SPLITS THE REFERENCE             
180800*  ON '/' INTO REF-TOKEN-ENTRY-WS.  ONE TOKEN (NO SLASH) IS THE           
180900*  BARE-CODE CASE (BR-4.2); TWO OR MORE IS THE FULL SYNTAX                
181000*  CHECK (BR-4.1).  MORE THAN 9 SLASHES IS OUTSIDE THE TABLE'S            
181100*  10 SLOTS AND IS LEFT UNCHANGED - NOT SEEN IN PRODUCTION.               
181200*  REFERENCIA-VALIDA-WS STARTS EACH CALL AT 'N' SO A REFERENCE            
181300*  THAT FAILS EVERY BRANCH BELOW IS LEFT UNCHANGED, NOT REWRITTEN.        
181400*---------------------------------------------------------------          
181500 4210-VALIDA-SINTAXE.                                                     
181600     MOVE 'N' TO REFERENCIA-VALIDA-WS.                                    
181700     MOVE SPACES TO REF-TOKENS-WS.                                        
181800     MOVE ZERO TO TOT-REF-TOKENS-WS.                                      
181900*      ONLY 10 RECEIVING FIELDS - A REFERENCE WITH MORE SLASHES           
182000*      THAN THAT OVERFLOWS THE LAST SLOT, NOT THE COUNTER.                
182100     UNSTRING REF-UPPER-WS (1:REF-TAM-WS) DELIMITED BY '/'                
182200         INTO REF-TOKEN-ENTRY-WS (1) REF-TOKEN-ENTRY-WS (2)               
182300              REF-TOKEN-ENTRY-WS (3) REF-TOKEN-ENTRY-WS (4)               
182400              REF-TOKEN-ENTRY-WS (5) REF-TOKEN-ENTRY-WS (6)               
182500              REF-TOKEN-ENTRY-WS (7) REF-TOKEN-ENTRY-WS (8)               
182600              REF-TOKEN-ENTRY-WS (9) REF-TOKEN-ENTRY-WS (10)              
182700         TALLYING TOT-REF-TOKENS-WS                                       
182800     END-UNSTRING.                                                        
182900     IF TOT-REF-TOKENS-WS = 1                                             
183000         PERFORM 4211-VALIDA-CODIGO-SOLTO                                 
183100     ELSE                                                                 
183200         IF TOT-REF-TOKENS-WS > 1 AND TOT-REF-TOKENS-WS < 11              
183300             PERFORM 4212-VALIDA-TOKENS                                   
183400         END-IF                                                           
183500     END-IF.                                                              
183600     GO TO 4210-EXIT.                                                     
183700*                                                                         
183800*  4211-VALIDA-CODIGO-SOLTO (BR-4.2) - BARE CODE, NO SLASH -              
183900*  1 TO 4 LETTERS ONLY.  TABLE MEMBERSHIP IS CHECKED LATER BY             
184000*  4230, THIS PARAGRAPH ONLY JUDGES THE SHAPE OF THE VALUE.               
184100*  A VALUE OF FIVE OR MORE LETTERS, OR CONTAINING A DIGIT, IS             
184200*  NOT A BARE DEPARTMENT CODE AND IS LEFT WITH REFERENCIA-                
184300*  VALIDA-WS STILL AT 'N'.                                                
184400 4211-VALIDA-CODIGO-SOLTO.                                                
184500     MOVE SPACES TO TRIM-CAMPO-WS.                                        
184600     MOVE REF-TOKEN-ENTRY-WS (1) TO TRIM-CAMPO-WS (1:10).                 
184700     PERFORM 3195-ACHA-TAMANHO.                                           
184800     MOVE TRIM-TAM-WS TO REF-TOKEN-TAM-WS.                                
184900     IF REF-TOKEN-TAM-WS > 0 AND REF-TOKEN-TAM-WS < 5                     
185000         MOVE 'S' TO REFERENCIA-VALIDA-WS                                 
185100         PERFORM 4216-VERIFICA-ALFA                                       
185200             VARYING REF-CHAR-IDX-WS FROM 1 BY 1                          
185300             UNTIL REF-CHAR-IDX-WS > REF-TOKEN-TAM-WS                     
185400             OR NOT REFERENCIA-VALIDA                                     
185500     END-IF.                                                              
185600*                                                                         
185700*---------------------------------------------------------------          
185800*  4212-VALIDA-TOKENS (BR-4.1) - EVERY TOKEN NON-EMPTY, LETTERS           
185900*  DIGITS OR HYPHEN ONLY (4215 REJECTS EMBEDDED BLANKS TOO,               
186000*  SPACE IS NOT IN THAT CHARACTER SET), THEN THE FIRST TOKEN'S            
186100*  OWN EXTRA RULE (4214). THE LOOP STOPS AS SOON AS ONE TOKEN             
186200*  FAILS - REFERENCIA-VALIDA-WS IS ALREADY 'N' FOR THE REST.              
186300*---------------------------------------------------------------          
186400 4212-VALIDA-TOKENS.                                                      
186500     MOVE 'S' TO REFERENCIA-VALIDA-WS.                                    
186600     PERFORM 4213-VALIDA-UM-TOKEN                                         
186700         VARYING REF-TOKEN-IDX-WS FROM 1 BY 1                             
186800         UNTIL REF-TOKEN-IDX-WS > TOT-REF-TOKENS-WS                       
186900         OR NOT REFERENCIA-VALIDA.                                        
187000     IF REFERENCIA-VALIDA                                                 
187100         PERFORM 4214-VALIDA-PRIMEIRO-TOKEN                               
187200     END-IF.                                                              
187300*      4213-VALIDA-UM-TOKEN - ONE SPLIT TOKEN PER CALL. AN EMPTY          
187400*      TOKEN (TWO SLASHES TOGETHER) FAILS OUTRIGHT; OTHERWISE             
187500*      EVERY CHARACTER OF IT GOES THROUGH 4215 BELOW.                     
187600 4213-VALIDA-UM-TOKEN.                                                    
187700     MOVE SPACES TO TRIM-CAMPO-WS.                                        
187800     MOVE REF-TOKEN-ENTRY-WS (REF-TOKEN-IDX-WS)                           
187900          TO TRIM-CAMPO-WS (1:10).                                        
188000     PERFORM 3195-ACHA-TAMANHO.                                           
188100     MOVE TRIM-TAM-WS TO REF-TOKEN-TAM-WS.                                
188200     IF REF-TOKEN-TAM-WS = 0                                              
188300         MOVE 'N' TO REFERENCIA-VALIDA-WS                                 
188400     ELSE                                                                 
188500         PERFORM 4215-VERIFICA-CARACTERE                                  
188600             VARYING REF-CHAR-IDX-WS FROM 1 BY 1                          
188700             UNTIL REF-CHAR-IDX-WS > REF-TOKEN-TAM-WS                     
188800             OR NOT REFERENCIA-VALIDA                                     
188900     END-IF.                                                              
189000*      4215-VERIFICA-CARACTERE - ONE CHARACTER PER CALL, UPPER-           
189100*      CASE LETTER, DIGIT OR HYPHEN ONLY.  NOTE SPACE IS NOT IN           
189200*      THIS SET - AN EMBEDDED BLANK FAILS THE TOKEN.                      
189300 4215-VERIFICA-CARACTERE.                                                 
189400     MOVE TRIM-CAMPO-WS (REF-CHAR-IDX-WS:1) TO CARACTER-REF-WS.           
189500     IF (CARACTER-REF-WS < 'A' OR CARACTER-REF-WS > 'Z')                  
189600        AND (CARACTER-REF-WS < '0' OR CARACTER-REF-WS > '9')              
189700        AND (CARACTER-REF-WS NOT = '-')                                   
189800         MOVE 'N' TO REFERENCIA-VALIDA-WS                                 
189900     END-IF.                                                              
190000*                                                                         
190100*---------------------------------------------------------------          
190200*  4214-VALIDA-PRIMEIRO-TOKEN (BR-4.1) - FIRST TOKEN MUST BE              
190300*  PURELY ALPHABETIC AND LONGER THAN ONE CHARACTER - THE LONE             
190400*  EXCEPTION IS THE SINGLE LETTER 'S' (SERIES SHORTHAND), WHICH           
190500*  SOME OF THE OLDER DEPARTMENTS STILL CITE THINGS UNDER.                 
190600*---------------------------------------------------------------          
190700 4214-VALIDA-PRIMEIRO-TOKEN.                                              
190800     MOVE SPACES TO TRIM-CAMPO-WS.                                        
190900     MOVE REF-TOKEN-ENTRY-WS (1) TO TRIM-CAMPO-WS (1:10).                 
191000     PERFORM 3195-ACHA-TAMANHO.                                           
191100     MOVE TRIM-TAM-WS TO REF-TOKEN-TAM-WS.                                
191200     IF REF-TOKEN-TAM-WS = 1 AND TRIM-CAMPO-WS (1:1) = 'S'                
191300         CONTINUE                                                         
191400     ELSE                                                                 
191500         IF REF-TOKEN-TAM-WS < 2                                          
191600             MOVE 'N' TO REFERENCIA-VALIDA-WS                             
191700         ELSE                                                             
191800             PERFORM 4216-VERIFICA-ALFA                                   
191900                 VARYING REF-CHAR-IDX-WS FROM 1 BY 1                      
192000                 UNTIL REF-CHAR-IDX-WS > REF-TOKEN-TAM-WS                 
192100                 OR NOT REFERENCIA-VALIDA                                 
192200         END-IF                                                           
192300     END-IF.                                                              
192400*                                                                         
192500*---------------------------------------------------------------          
192600*  4216-VERIFICA-ALFA - SHARED LETTERS-ONLY CHARACTER CHECK,              
192700*  CALLED BY BOTH THE BARE-CODE AND FIRST-TOKEN VALIDATIONS.              
192800*  ONE CHARACTER PER CALL - SEE THE VARYING CLAUSES IN 4211 AND           
192900*  4214 FOR HOW THE SCAN IS DRIVEN.                                       
193000*---------------------------------------------------------------          
193100 4216-VERIFICA-ALFA.                                                      
193200     MOVE TRIM-CAMPO-WS (REF-CHAR-IDX-WS:1) TO CARACTER-REF-WS.           
193300     IF CARACTER-REF-WS < 'A' OR CARACTER-REF-WS > 'Z'                    
193400         MOVE 'N' TO REFERENCIA-VALIDA-WS                                 
193500     END-IF.                                                              
193600 4210-EXIT.                                                               
193700     EXIT.                                                                
193800*                                                                         
193900*---------------------------------------------------------------          
194000*  4230-VERIFICA-MEMBRO (BR-4.4) - FIRST TOKEN MUST BE ON THE             
194100*  DEFINITIVE DEPARTMENT-CODE TABLE (CALMDEPT, BINARY SEARCH)             
194200*  OR THE SPECIAL-CASE KEY LIST (CALMPARM) FOR THE REWRITE                
194300*  TO GO AHEAD; OTHERWISE THE VALUE PASSES THROUGH UNCHANGED.             
194400*  THE DEPARTMENT TABLE IS TRIED FIRST, AS THE MORE COMMON                
194500*  CASE - ONLY THE HANDFUL OF RENAMED-BODY REFERENCES FALL                
194600*  THROUGH TO THE SPECIAL-CASE LIST BELOW.                                
194700*---------------------------------------------------------------          
194800 4230-VERIFICA-MEMBRO.                                                    
194900     MOVE 'N' TO ACHOU-TAB-WS.                                            
195000     MOVE SPACES TO TRIM-CAMPO-WS.                                        
195100     MOVE REF-TOKEN-ENTRY-WS (1) TO TRIM-CAMPO-WS (1:10).                 
195200     PERFORM 3195-ACHA-TAMANHO.                                           
195300     MOVE TRIM-TAM-WS TO REF-TOKEN1-TAM-WS.                               
195400     MOVE SPACES TO REF-TOKEN1-WS.                                        
195500     IF REF-TOKEN1-TAM-WS > 0                                             
195600         MOVE TRIM-CAMPO-WS (1:REF-TOKEN1-TAM-WS)                         
195700              TO REF-TOKEN1-WS (1:REF-TOKEN1-TAM-WS)                      
195800     END-IF.                                                              
195900*      TRY THE DEPARTMENT TABLE FIRST - THE COMMON CASE, WORTH A          
196000*      BINARY SEARCH.                                                     
196100     IF TOT-DEPTC-WS > 0                                                  
196200         SET DEPTC-IDX-WS TO 1                                            
196300         SEARCH ALL DEPTC-ENTRY-WS                                        
196400             WHEN REF-CODE-WS (DEPTC-IDX-WS) =                            
196500                  REF-TOKEN1-WS (1:4)                                     
196600                 MOVE 'S' TO ACHOU-TAB-WS                                 
196700         END-SEARCH                                                       
196800     END-IF.                                                              
196900*      NO HIT ON THE DEPARTMENT TABLE - FALL BACK TO THE HANDFUL          
197000*      OF RENAMED-BODY SPECIAL-CASE KEYS (A SEQUENTIAL SCAN IS            
197100*      PLENTY FOR A LIST THIS SHORT).                                     
197200     IF NOT ACHOU-TAB                                                     
197300         PERFORM 4231-VERIFICA-ESPECIAL-TOKEN                             
197400             VARYING REF-TOKEN-IDX-WS FROM 1 BY 1                         
197500             UNTIL REF-TOKEN-IDX-WS > TOT-SPECIAL-WS                      
197600             OR ACHOU-TAB                                                 
197700     END-IF.                                                              
197800     GO TO 4230-EXIT.                                                     
197900*  4231-VERIFICA-ESPECIAL-TOKEN - ONLY REACHED WHEN THE                   
198000*  DEPARTMENT TABLE SEARCH ABOVE DID NOT FIND A MATCH.                    
198100 4231-VERIFICA-ESPECIAL-TOKEN.                                            
198200     IF REF-TOKEN1-WS (1:REF-TOKEN1-TAM-WS) =                             
198300        SPECIAL-KEY-WS (REF-TOKEN-IDX-WS)                                 
198400         MOVE 'S' TO ACHOU-TAB-WS                                         
198500     END-IF.                                                              
198600 4230-EXIT.                                                               
198700     EXIT.                                                                
198800*                                                                         
198900*---------------------------------------------------------------          
199000*  4240-MONTA-PREFIXO (BR-4.6) - DEPARTMENT CODE (FIRST TOKEN,            
199100*  ALREADY UPPER-CASED) KEEPS ITS PREFIX IF IT HAS ONE, ELSE              
199200*  GETS PREFIX-YNAME-WS ADDED, TRUNCATED TO MAX-PREFIX-LEN-WS             
199300*  CHARACTERS, THEN THE ORIGINAL-CASE REMAINDER AND THE                   
199400*  SUFFIX ARE APPENDED TO BUILD THE REWRITTEN REFERENCE. THE              
199500*  REMAINDER IS TAKEN FROM REF-ENTRADA-WS, NOT REF-UPPER-WS -             
199600*  EVERYTHING AFTER THE DEPARTMENT CODE KEEPS ITS ORIGINAL CASE.          
199700*---------------------------------------------------------------          
199800 4240-MONTA-PREFIXO.                                                      
199900*      STEP 1 - HOW LONG IS THE CONFIGURED PREFIX (NORMALLY 'Y')?         
200000*      SHARES 3195-ACHA-TAMANHO WITH EVERY OTHER                          
200100*      TRIM HELPER - ONE TRAILING-SPACE BUG FIXED ONCE, NOT TWICE.        
200200     MOVE SPACES TO TRIM-CAMPO-WS.                                        
200300     MOVE PREFIX-YNAME-WS TO TRIM-CAMPO-WS (1:4).                         
200400     PERFORM 3195-ACHA-TAMANHO.                                           
200500     MOVE TRIM-TAM-WS TO REF-PREFIXO-TAM-WS.                              
200600     MOVE 'N' TO JA-TEM-PREFIXO-WS.                                       
200700     MOVE SPACES TO REF-CODIGO-NOVO-WS.                                   
200800*      STEP 2 - IF TOKEN 1 STARTS WITH THE PREFIX ALREADY, LEAVE          
200900*      ALONE (JA-TEM-PREFIXO-WS = 'S') - ELSE STRING THE PREFIX           
201000*      ONTO THE FRONT OF TOKEN 1 TO MAKE THE NEW DEPARTMENT CODE.         
201100     IF REF-PREFIXO-TAM-WS > 0                                            
201200        AND REF-TOKEN1-TAM-WS >= REF-PREFIXO-TAM-WS                       
201300        AND REF-TOKEN1-WS (1:REF-PREFIXO-TAM-WS) =                        
201400            PREFIX-YNAME-WS (1:REF-PREFIXO-TAM-WS)                        
201500         MOVE 'S' TO JA-TEM-PREFIXO-WS                                    
201600         MOVE REF-TOKEN1-WS (1:REF-TOKEN1-TAM-WS)                         
201700              TO REF-CODIGO-NOVO-WS (1:REF-TOKEN1-TAM-WS)                 
201800     ELSE                                                                 
201900         STRING PREFIX-YNAME-WS (1:REF-PREFIXO-TAM-WS)                    
202000                    DELIMITED BY SIZE                                     
202100                REF-TOKEN1-WS (1:REF-TOKEN1-TAM-WS)                       
202200                    DELIMITED BY SIZE                                     
202300             INTO PREFIXO-BUFFER-WS                                       
202400         END-STRING                                                       
202500         MOVE PREFIXO-BUFFER-WS TO REF-CODIGO-NOVO-WS                     
202600     END-IF.                                                              
202700     MOVE REF-CODIGO-NOVO-WS TO TRIM-CAMPO-WS.                            
202800     PERFORM 3195-ACHA-TAMANHO.                                           
202900*      STEP 3 - IF WE JUST ADDED THE PREFIX OURSELVES, CAP THE NEW        
203000*      CODE AT MAX-PREFIX-LEN-WS (BR-4.6). A CODE THAT ALREADY HAD        
203100*      THE PREFIX IS LEFT AT WHATEVER LENGTH IT CAME IN AT.               
203200     IF NOT JA-TEM-PREFIXO AND TRIM-TAM-WS > MAX-PREFIX-LEN-WS            
203300         MOVE MAX-PREFIX-LEN-WS TO TRIM-TAM-WS                            
203400     END-IF.                                                              
203500*      STEP 4 - BUILD THE FULL OUTPUT REFERENCE: NEW CODE, THEN           
203600*      WHATEVER FOLLOWED TOKEN 1 IN THE ORIGINAL, THEN THE SUFFIX         
203700*      (BR-4.6 - USUALLY BLANK, RESERVED FOR A FUTURE CONVENTION).        
203800     MOVE SPACES TO REF-SAIDA-WS.                                         
203900     MOVE 1 TO REF-SAIDA-PTR-WS.                                          
204000     STRING TRIM-CAMPO-WS (1:TRIM-TAM-WS) DELIMITED BY SIZE               
204100         INTO REF-SAIDA-WS                                                
204200         WITH POINTER REF-SAIDA-PTR-WS                                    
204300     END-STRING.                                                          
204400*      TOKEN 1 MAY NOT BE THE WHOLE REFERENCE - ANYTHING AFTER            
204500*      IT (THE SLASH AND WHAT FOLLOWS) RIDES ALONG UNCHANGED.             
204600     IF REF-TAM-WS > REF-TOKEN1-TAM-WS                                    
204700         STRING REF-ENTRADA-WS                                            
204800                    (REF-TOKEN1-TAM-WS + 1 :                              
204900                     REF-TAM-WS - REF-TOKEN1-TAM-WS)                      
205000                    DELIMITED BY SIZE                                     
205100             INTO REF-SAIDA-WS                                            
205200             WITH POINTER REF-SAIDA-PTR-WS                                
205300         END-STRING                                                       
205400     END-IF.                                                              
205500     IF SUFFIX-YNAME-WS NOT = SPACES                                      
205600         STRING SUFFIX-YNAME-WS DELIMITED BY SPACE                        
205700             INTO REF-SAIDA-WS                                            
205800             WITH POINTER REF-SAIDA-PTR-WS                                
205900         END-STRING                                                       
206000     END-IF.                                                              
206100 4200-EXIT.                                                               
206200     EXIT.                                                                
206300*                                                                         
206400*---------------------------------------------------------------          
206500*  4300-BUSCA-REPLICA (U5/BR-5.1) - BINARY SEARCH OF THE                  
206600*  REPLICA TABLE ON THE RECORD'S OWN IAID.  A MISSING KEY IS              
206700*  NORMAL (NOT EVERY RECORD HAS A DIGITAL COPY YET) AND IS                
206800*  COUNTED, NOT TREATED AS AN ERROR.                                      
206900*---------------------------------------------------------------          
207000 4300-BUSCA-REPLICA.                                                      
207100     MOVE SPACES TO CAT-REPLICA-ID-OT.                                    
207200     IF TOT-REPLICA-WS > 0                                                
207300         SET REP-IDX-WS TO 1                                              
207400         SEARCH ALL REPLICA-ENTRY-WS                                      
207500             WHEN REP-IAID-WS (REP-IDX-WS) = CAT-IAID-IN                  
207600                 MOVE REP-REPLICA-ID-WS (REP-IDX-WS)                      
207700                      TO CAT-REPLICA-ID-OT                                
207800         END-SEARCH                                                       
207900     END-IF.                                                              
208000     IF CAT-REPLICA-ID-OT = SPACES                                        
208100         ADD 1 TO NAO-ENCONTRADOS-WS                                      
208200     ELSE                                                                 
208300         ADD 1 TO ENRIQUECIDOS-WS                                         
208400     END-IF.                                                              
208500*                                                                         
208600*===============================================================          
208700*  3900-GRAVA-SAIDA (U6 STEP 2H) - WRITE THE CONVERTED RECORD             
208800*  TO XFORMOUT, STAMP THE NEW IAID INTO THE IN-MEMORY REGISTER            
208900*  TABLE (THE TABLE IS RE-SORTED AND WRITTEN OUT ONCE, AT 8000,           
209000*  AFTER PASS 2 FINISHES - NOT HERE, ONE RECORD AT A TIME),               
209100*  AND CLOSE OUT THE BATCH WHEN IT REACHES MAX-BATCH-SIZE-WS              
209200*  (BR-6.2).                                                              
209300*===============================================================          
209400 3900-GRAVA-SAIDA.                                                        
209500     WRITE XFORMOUT.                                                      
209600     ADD 1 TO GRAVADOS-WS.                                                
209700     ADD 1 TO CONTADOR-LOTE-WS.                                           
209800     PERFORM 3910-ACRESCENTA-REGISTRO.                                    
209900     IF CONTADOR-LOTE-WS = MAX-BATCH-SIZE-WS                              
210000         PERFORM 9200-IMPRIME-LOTE                                        
210100     END-IF.                                                              
210200*                                                                         
210300*  3910-ACRESCENTA-REGISTRO - APPEND THIS RUN'S IAID, STAMPED             
210400*  WITH THE RUN'S TREE NAME, TO TAB-NOVOS-WS (BR-6.3) - NOT TO            
210500*  TAB-REGTR-WS, WHICH 2500 STILL BINARY-SEARCHES EVERY TIME A            
210600*  RECORD COMES THROUGH. TAB-NOVOS-WS IS MERGED INTO TAB-REGTR-           
210700*  WS AND SORTED ONLY ONCE, AT 8000, ON THE WAY OUT. TA-4512.             
210800 3910-ACRESCENTA-REGISTRO.                                                
210900     ADD 1 TO TOT-NOVOS-WS.                                               
211000     MOVE CAT-IAID-IN                                                     
211100                 TO TR-RECORD-ID-NOVO-WS (TOT-NOVOS-WS).                  
211200     MOVE BATCH-TREE-NAME-WS                                              
211300                 TO TR-BATCH-NAME-NOVO-WS (TOT-NOVOS-WS).                 
211400*                                                                         
211500*---------------------------------------------------------------          
211600*  9100-IMPRIME-DUPLICADO - DETAIL LINE FOR A RECORD SKIPPED AS           
211700*  ALREADY ON THE TRANSFER REGISTER (BR-6.1). PRINTS UNCONDITION-         
211800*  ALLY - SEE THE 2008 CHANGE LOG ENTRY. THE UPSI-0 SWITCH THAT           
211900*  USED TO GATE THIS LINE DEFAULTED OFF ON SITES THAT NEVER SET           
212000*  THE RUN CARD, SO THE REGISTER DUPLICATE COUNT WENT OUT WITH            
212100*  NO SUPPORTING DETAIL TO CHECK IT AGAINST.                              
212200*---------------------------------------------------------------          
212300 9100-IMPRIME-DUPLICADO.                                                  
212400     MOVE CAT-IAID-IN TO DUP-IAID-WS.                                     
212500     WRITE LINHA-CTLRPT FROM LINHA-DUPLICADO-WS.                          
212600*                                                                         
212700*---------------------------------------------------------------          
212800*  9200-IMPRIME-LOTE (BR-6.2) - A BATCH HAS REACHED ITS MAXIMUM           
212900*  SIZE (OR, IF CALLED FROM 9000 BELOW, RAWIN RAN OUT MID-                
213000*  BATCH).  PRINT ITS DETAIL LINE, THEN CLOSE THE BATCH OUT SO            
213100*  THE NEXT GROUP OF RECORDS STARTS A FRESH ONE.  THE LEVEL-              
213200*  GROUP TOKEN IN THE BATCH NAME IS FIXED AT 'ALL' - THIS SHOP            
213300*  HAS NEVER SPLIT A TREE'S ARCHIVE BY CATALOGUE LEVEL.                   
213400*---------------------------------------------------------------          
213500 9200-IMPRIME-LOTE.                                                       
213600     ADD 1 TO LOTES-WS.                                                   
213700     MOVE GRAVADOS-WS TO GRAVADOS-EDITADO-WS.                             
213800     STRING BATCH-TREE-NAME-WS DELIMITED BY SPACE                         
213900             '_'                  DELIMITED BY SIZE                       
214000             'ALL'                DELIMITED BY SIZE                       
214100             '_'                  DELIMITED BY SIZE                       
214200             GRAVADOS-EDITADO-WS  DELIMITED BY SIZE                       
214300         INTO LOTE-NOME-GRAVA-WS.                                         
214400     MOVE LOTE-NOME-GRAVA-WS TO LOTE-NOME-WS.                             
214500     MOVE CONTADOR-LOTE-WS   TO LOTE-QTDE-WS.                             
214600     WRITE LINHA-CTLRPT FROM LINHA-LOTE-WS.                               
214700     MOVE ZERO TO CONTADOR-LOTE-WS.                                       
214800*                                                                         
214900*===============================================================          
215000*  8000-ATUALIZA-REGISTRO (BR-6.3) - END OF RUN.  MERGE THIS              
215100*  RUN'S OWN WRITES (TAB-NOVOS-WS, BUILT AT 3910 IN RAWIN'S FILE          
215200*  ORDER) ONTO THE END OF LAST NIGHT'S TABLE (TAB-REGTR-WS,               
215300*  STILL IN KEY ORDER), SHUTTLE SORT THE COMBINED TABLE BACK              
215400*  INTO KEY ORDER - SAME IDEA AS 1100-ORDENA-PAIS, JUST ON THE            
215500*  REGISTER TABLE - THEN WRITE EVERY ENTRY OUT TO REGOUT, WHICH           
215600*  BECOMES TOMORROW'S REGIN.                                              
215700*===============================================================          
215800 8000-ATUALIZA-REGISTRO.                                                  
215900     PERFORM 8015-JUNTA-NOVOS                                             
216000         VARYING NOVO-IDX-WS FROM 1 BY 1                                  
216100         UNTIL NOVO-IDX-WS > TOT-NOVOS-WS.                                
216200     PERFORM 8010-ORDENA-REGISTRO.                                        
216300     PERFORM 8030-ESCREVE-REGISTRO                                        
216400         VARYING TR-IDX-WS FROM 1 BY 1                                    
216500         UNTIL TR-IDX-WS > TOT-REGTR-WS.                                  
216600*                                                                         
216700*  8015-JUNTA-NOVOS - COPY ONE TAB-NOVOS-WS ENTRY ONTO THE END OF         
216800*  TAB-REGTR-WS. RUNS BEFORE THE SORT BELOW SO THE MERGED TABLE           
216900*  GOES OUT TO REGOUT IN ONE PASS, OLD AND NEW ENTRIES TOGETHER.          
217000 8015-JUNTA-NOVOS.                                                        
217100     ADD 1 TO TOT-REGTR-WS.                                               
217200     MOVE TR-RECORD-ID-NOVO-WS (NOVO-IDX-WS)                              
217300                            TO TR-RECORD-ID-WS (TOT-REGTR-WS).            
217400     MOVE TR-BATCH-NAME-NOVO-WS (NOVO-IDX-WS)                             
217500                            TO TR-BATCH-NAME-WS (TOT-REGTR-WS).           
217600*                                                                         
217700*---------------------------------------------------------------          
217800*  8010-ORDENA-REGISTRO / 8011-PASSADA-REGISTRO / 8020-COMPARA-           
217900*  REGISTRO - SHUTTLE (BUBBLE) SORT, ASCENDING ON TR-RECORD-ID-           
218000*  WS, SAME THREE-PARAGRAPH SHAPE AS 1100-ORDENA-PAIS. 8010 RUNS          
218100*  ONE OUTER PASS PER REMAINING UNSORTED ENTRY; EACH PASS (8011)          
218200*  COMPARES EVERY ADJACENT PAIR (8020) AND SWAPS THE TWO WHOLE            
218300*  20-BYTE TABLE ENTRIES WHEN THEY ARE OUT OF ORDER. A SORT               
218400*  VERB WOULD DO THIS IN ONE STATEMENT, BUT THE TABLE LIVES IN            
218500*  WORKING-STORAGE, NOT ON A SORT WORK FILE, SO THE SHOP'S OWN            
218600*  SHUTTLE-SORT IDIOM IS USED HERE AS EVERYWHERE ELSE IN THIS             
218700*  PROGRAM.                                                               
218800*---------------------------------------------------------------          
218900 8010-ORDENA-REGISTRO.                                                    
219000     IF TOT-REGTR-WS > 1                                                  
219100         PERFORM 8011-PASSADA-REGISTRO                                    
219200             VARYING I-WS FROM 1 BY 1                                     
219300             UNTIL I-WS > TOT-REGTR-WS - 1                                
219400     END-IF.                                                              
219500     GO TO 8010-EXIT.                                                     
219600*      8011-PASSADA-REGISTRO - ONE FULL PASS OF THE OUTER LOOP,           
219700*      COMPARING EVERY J-WS/J-WS+1 PAIR UP TO THE UNSORTED EDGE.          
219800 8011-PASSADA-REGISTRO.                                                   
219900     PERFORM 8020-COMPARA-REGISTRO                                        
220000         VARYING J-WS FROM 1 BY 1                                         
220100         UNTIL J-WS > TOT-REGTR-WS - I-WS.                                
220200*      8020-COMPARA-REGISTRO - COMPARE ONE ADJACENT PAIR AND, IF          
220300*      OUT OF ORDER, SWAP THE TWO ENTRIES VIA REGTR-ENTRY-SALVA-          
220400*      WS (DECLARED IN THE SWITCHES SECTION ABOVE).                       
220500 8020-COMPARA-REGISTRO.                                                   
220600     IF TR-RECORD-ID-WS (J-WS) > TR-RECORD-ID-WS (J-WS + 1)               
220700         MOVE REGTR-ENTRY-WS (J-WS)   TO REGTR-ENTRY-SALVA-WS             
220800         MOVE REGTR-ENTRY-WS (J-WS + 1) TO REGTR-ENTRY-WS (J-WS)          
220900         MOVE REGTR-ENTRY-SALVA-WS    TO REGTR-ENTRY-WS (J-WS + 1)        
221000     END-IF.                                                              
221100 8010-EXIT.                                                               
221200     EXIT.                                                                
221300*                                                                         
221400*---------------------------------------------------------------          
221500*  8030-ESCREVE-REGISTRO - ONE REGOUT RECORD PER TABLE ENTRY,             
221600*  IN THE SORTED KEY ORDER 8010-ORDENA-REGISTRO LEFT THE TABLE            
221700*  IN. REGOUT BECOMES TOMORROW RUN'S REGIN, SO THIS IS THE                
221800*  ONLY PLACE THE NEXT RUN'S DUPLICATE-PROTECTION TABLE COMES             
221900*  FROM.                                                                  
222000*---------------------------------------------------------------          
222100 8030-ESCREVE-REGISTRO.                                                   
222200     MOVE TR-RECORD-ID-WS (TR-IDX-WS)  TO TR-RECORD-ID-OUT.               
222300     MOVE TR-BATCH-NAME-WS (TR-IDX-WS) TO TR-BATCH-NAME-OUT.              
222400     WRITE REG-REGOUT.                                                    
222500*                                                                         
222600*===============================================================          
222700*  9000-IMPRIME-RELATORIO (BR-6.4) - FINAL SECTION OF CTLRPT.             
222800*  A PARTIAL BATCH STILL SITTING IN CONTADOR-LOTE-WS (RAWIN               
222900*  RAN OUT BEFORE REACHING MAX-BATCH-SIZE-WS) GETS ITS OWN                
223000*  DETAIL LINE FIRST, THEN THE RUN TOTALS FOLLOW.                         
223100*===============================================================          
223200 9000-IMPRIME-RELATORIO.                                                  
223300*      CLOSE OUT ANY BATCH STILL OPEN BEFORE THE TOTALS - ELSE            
223400*      GRAVADOS-WS WOULD COUNT RECORDS THE LAST 9200 NEVER GOT            
223500*      A DETAIL LINE FOR.                                                 
223600     IF CONTADOR-LOTE-WS > 0                                              
223700         PERFORM 9200-IMPRIME-LOTE                                        
223800     END-IF.                                                              
223900*      LIDOS-WS - EVERY RECORD READ FROM RAWIN IN PASS 2, GOOD            
224000*      OR REJECTED.                                                       
224100     MOVE 'RECORDS READ'               TO TOT-RUBRICA-WS.                 
224200     MOVE LIDOS-WS                     TO TOT-VALOR-WS.                   
224300     WRITE LINHA-CTLRPT FROM LINHA-TOTAL-WS.                              
224400*      REJEITADOS-WS - BLANK-IAID RECORDS DROPPED BY 2010, NEVER          
224500*      PASSED TO THE DUPLICATE CHECK OR THE CONVERTER.                    
224600     MOVE 'RECORDS REJECTED (NO ID)'   TO TOT-RUBRICA-WS.                 
224700     MOVE REJEITADOS-WS                TO TOT-VALOR-WS.                   
224800     WRITE LINHA-CTLRPT FROM LINHA-TOTAL-WS.                              
224900*      DUPLICADOS-WS - RECORDS FOUND ON TAB-REGTR-WS OR TAB-              
225000*      NOVOS-WS BY 2500/2510 (BR-6.1), ONE DETAIL LINE EACH.              
225100     MOVE 'DUPLICATES SKIPPED'         TO TOT-RUBRICA-WS.                 
225200     MOVE DUPLICADOS-WS                TO TOT-VALOR-WS.                   
225300     WRITE LINHA-CTLRPT FROM LINHA-TOTAL-WS.                              
225400*      GRAVADOS-WS - RECORDS ACTUALLY WRITTEN TO XFORMOUT, I.E.           
225500*      LIDOS-WS MINUS REJEITADOS-WS MINUS DUPLICADOS-WS.                  
225600     MOVE 'RECORDS WRITTEN'            TO TOT-RUBRICA-WS.                 
225700     MOVE GRAVADOS-WS                  TO TOT-VALOR-WS.                   
225800     WRITE LINHA-CTLRPT FROM LINHA-TOTAL-WS.                              
225900*      ENRIQUECIDOS-WS / NAO-ENCONTRADOS-WS (U5/BR-5.1) - HOW             
226000*      MANY WRITTEN RECORDS DID, OR DID NOT, MATCH A ROW ON THE           
226100*      REPLICA TABLE. THE TWO SHOULD ALWAYS ADD UP TO GRAVADOS-WS.        
226200     MOVE 'REPLICA ENRICHED'           TO TOT-RUBRICA-WS.                 
226300     MOVE ENRIQUECIDOS-WS              TO TOT-VALOR-WS.                   
226400     WRITE LINHA-CTLRPT FROM LINHA-TOTAL-WS.                              
226500     MOVE 'REPLICA NOT FOUND'          TO TOT-RUBRICA-WS.                 
226600     MOVE NAO-ENCONTRADOS-WS           TO TOT-VALOR-WS.                   
226700     WRITE LINHA-CTLRPT FROM LINHA-TOTAL-WS.                              
226800*      LOTES-WS - COUNT OF 9200 CALLS, I.E. HOW MANY ROWS WENT            
226900*      TO REGOUT UNDER A DISTINCT BATCH NAME THIS RUN (BR-6.2).           
227000     MOVE 'BATCHES PRODUCED'           TO TOT-RUBRICA-WS.                 
227100     MOVE LOTES-WS                     TO TOT-VALOR-WS.                   
227200     WRITE LINHA-CTLRPT FROM LINHA-TOTAL-WS.                              
227300*                                                                         
227400*---------------------------------------------------------------          
227500*  0900-FECHA-ARQUIVOS - CLOSE WHATEVER IS STILL OPEN.  RAWIN,            
227600*  REPLICA AND DEPTREF ARE CLOSED EARLIER, AS SOON AS EACH IS             
227700*  NO LONGER NEEDED (0100/0200/2000) - NOTHING WRONG WITH                 
227800*  CLOSING THEM AGAIN, BUT THERE IS NOTHING LEFT TO DO HERE.              
227900*---------------------------------------------------------------          
228000 0900-FECHA-ARQUIVOS.                                                     
228100     CLOSE XFORMOUT.                                                      
228200     CLOSE REGOUT.                                                        
228300     CLOSE CTLRPT.                                                        
228400*                                                                         
