000010*-------------------------------------------------------------            
000020*  CALMREPL  -  REPLICA METADATA SIDE FILE (FILE REPLICA)                 
000030*  AND THE IN-MEMORY TABLE BUILT FROM IT AT START OF RUN.                 
000040*  ONE ENTRY PER DIGITISED RECORD THAT HAS A REPLICA; FILE                
000050*  ARRIVES SORTED ASCENDING ON REP-IAID SO IT CAN BE LOADED               
000060*  STRAIGHT INTO TAB-REPLICA-WS FOR A BINARY SEARCH (U5).                 
000070*-------------------------------------------------------------            
000080*  FD RECORD (40 BYTES) IS DECLARED LOCALLY IN THE FD FOR                 
000090*  FILE REPLICA IN CALMXFER-CONVCAT - IT IS TOO SMALL TO BE               
000100*  WORTH A SEPARATE COPY, SHOWN HERE FOR REFERENCE ONLY -                 
000110*      05  REP-IAID             PIC X(12)  RECORD KEY                     
000120*      05  REP-REPLICA-ID        PIC X(15)  VALUE TO PROMOTE              
000130*      05  FILLER               PIC X(13)                                 
000140*                                                                         
000150*  MAXIMUM ENTRIES HELD IN WORKING STORAGE AT ONE TIME - RAISE            
000160*  MAX-REPLICA-WS AND RECOMPILE IF THE DIGITISATION BACKLOG               
000170*  EVER PASSES THIS COUNT (REQUEST LOG, NOT EXPECTED SOON).               
000180 01  MAX-REPLICA-WS                 PIC 9(05) COMP VALUE 20000.           
000190 01  TOT-REPLICA-WS                 PIC 9(05) COMP VALUE ZERO.            
000200 01  TAB-REPLICA-WS.                                                      
000210     05  REPLICA-ENTRY-WS OCCURS 1 TO 20000 TIMES                         
000220             DEPENDING ON TOT-REPLICA-WS                                  
000230             ASCENDING KEY IS REP-IAID-WS                                 
000240             INDEXED BY REP-IDX-WS.                                       
000250         10  REP-IAID-WS                 PIC X(12).                       
000260         10  REP-REPLICA-ID-WS           PIC X(15).                       
000270*-------------------------------------------------------------            
