000010*-------------------------------------------------------------            
000020*  CALMREGT  -  TRANSFER REGISTER RECORD (FILES REGIN/REGOUT)             
000030*  AND THE IN-MEMORY TABLE USED FOR THE DUPLICATE-PROTECTION              
000040*  CHECK (BR-6.1) AND FOR THE END-OF-RUN MERGE (BR-6.3).                  
000050*  REGIN IS OPTIONAL - AN ABSENT OR EMPTY FILE MEANS 'NOTHING             
000060*  PROCESSED YET', NOT AN ERROR (SEE 0200-CARREGA-TABELAS).               
000070*-------------------------------------------------------------            
000080*  FD RECORD (20 BYTES) IS DECLARED LOCALLY IN THE FD FOR                 
000090*  FILES REGIN/REGOUT IN CALMXFER-CONVCAT - SHOWN HERE FOR                
000100*  REFERENCE ONLY -                                                       
000110*      05  TR-RECORD-ID          PIC X(12)  SORTED ASCENDING              
000120*      05  TR-BATCH-NAME         PIC X(08)  BATCH/TREE NAME               
000130*                                                                         
000140*  TAB-REGTR-WS HOLDS ONLY LAST NIGHT'S ENTRIES, AS LOADED FROM
000150*  REGIN AT 0220 - IT STAYS IN KEY ORDER FOR THE WHOLE RUN SO
000160*  2500-VERIFICA-DUPLICADO CAN SAFELY SEARCH ALL IT.  EVERY ID
000170*  WRITTEN THIS RUN GOES ONTO TAB-NOVOS-WS INSTEAD (3910) - A
000180*  SECOND, UNSORTED TABLE THAT 2500 CHECKS WITH A PLAIN LOOP,
000190*  NEVER A BINARY SEARCH.  ONLY AT END OF RUN (8000-ATUALIZA-
000200*  REGISTRO) ARE THE TWO MERGED, SORTED ONCE AND WRITTEN OUT TO
000210*  REGOUT, WHICH BECOMES TOMORROW'S REGIN.  TA-4512.
000220 01  MAX-REGTR-WS                   PIC 9(06) COMP VALUE 300000.
000230 01  TOT-REGTR-WS                   PIC 9(06) COMP VALUE ZERO.
000240 01  TAB-REGTR-WS.
000250     05  REGTR-ENTRY-WS OCCURS 1 TO 300000 TIMES
000260             DEPENDING ON TOT-REGTR-WS
000270             ASCENDING KEY IS TR-RECORD-ID-WS
000280             INDEXED BY TR-IDX-WS.
000290         10  TR-RECORD-ID-WS             PIC X(12).
000300         10  TR-BATCH-NAME-WS            PIC X(08).
000310*-------------------------------------------------------------
000320*  TAB-NOVOS-WS - THIS RUN'S OWN WRITES, IN FILE ORDER, NOT
000330*  KEY ORDER. NEVER SEARCH ALL THIS TABLE.
000340*-------------------------------------------------------------
000350 01  MAX-NOVOS-WS                   PIC 9(06) COMP VALUE 300000.
000360 01  TOT-NOVOS-WS                   PIC 9(06) COMP VALUE ZERO.
000370 01  TAB-NOVOS-WS.
000380     05  NOVO-ENTRY-WS OCCURS 1 TO 300000 TIMES
000390             DEPENDING ON TOT-NOVOS-WS
000400             INDEXED BY NOVO-IDX-WS.
000410         10  TR-RECORD-ID-NOVO-WS        PIC X(12).
000420         10  TR-BATCH-NAME-NOVO-WS       PIC X(08).
000430*-------------------------------------------------------------
