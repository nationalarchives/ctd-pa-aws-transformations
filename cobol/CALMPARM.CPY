000010*-------------------------------------------------------------            
000020*  CALMPARM  -  RUN PARAMETERS AND FIXED LOOK-UP TABLES FOR               
000030*  CALMXFER-CONVCAT.  PARAMETERS THAT USED TO LIVE IN THE JCL             
000040*  OVERRIDE CARDS ARE NOW 77-LEVEL CONSTANTS HERE - CHANGE                
000050*  THE VALUE CLAUSE AND RECOMPILE IF A RULE EVER CHANGES.                 
000060*-------------------------------------------------------------            
000070*                                                                         
000080*  U3 - SIMPLE AFFIX PARAMETERS (BR-3.1). PRODUCTION RUN                  
000090*  AFFIXES THE FORMER-REFERENCE-DEPARTMENT FIELD ONLY.                    
000100 01  PREFIX-AFIXA-WS                     PIC X(10) VALUE 'DEPT-'.         
000110 01  SUFFIX-AFIXA-WS                     PIC X(10) VALUE SPACES.          
000120*                                                                         
000130*  U4 - Y-NAMING PARAMETERS (BR-4.6).                                     
000140 01  PREFIX-YNAME-WS                     PIC X(04) VALUE 'Y'.             
000150 01  MAX-PREFIX-LEN-WS                   PIC 9(02) COMP VALUE 4.          
000160 01  SUFFIX-YNAME-WS                     PIC X(04) VALUE SPACES.          
000170 01  EXCLUDE-TOKEN-WS                    PIC X(04) VALUE 'APT/'.          
000180*                                                                         
000190*  U4 - SPECIAL-CASE TABLE (BR-4.5). WHOLE-VALUE LOOK-UP,                 
000200*  CHECKED BEFORE THE SYNTAX/MEMBERSHIP RULES. LOADED FROM                
000210*  LITERALS BELOW RATHER THAN A FILE - THE LIST IS SHORT AND              
000220*  CHANGES ONLY WHEN LEGAL TELL US OF A NEW RENAMED BODY.                 
000230 01  SPECIAL-CASE-LITERALS-WS.                                            
000240     05  FILLER                          PIC X(20) VALUE                  
000250             'PARL    YUKP        '.                                      
000260     05  FILLER                          PIC X(20) VALUE SPACES.          
000270     05  FILLER                          PIC X(20) VALUE SPACES.          
000280     05  FILLER                          PIC X(20) VALUE SPACES.          
000290     05  FILLER                          PIC X(20) VALUE SPACES.          
000300 01  TAB-SPECIAL-WS REDEFINES                                             
000310         SPECIAL-CASE-LITERALS-WS.                                        
000320     05  SPECIAL-ENTRY-WS OCCURS 5 TIMES.                                 
000330         10  SPECIAL-KEY-WS              PIC X(08).                       
000340         10  SPECIAL-VALUE-WS            PIC X(12).                       
000350 01  TOT-SPECIAL-WS                      PIC 9(02) COMP VALUE 1.          
000360*                                                                         
000370*  U1 - HELD-BY CROSS REFERENCE TABLE (BR-1.6). EXACT MATCH               
000380*  ON INSTITUTION NAME. REDEFINES TRICK KEEPS THE THREE ROWS              
000390*  READABLE ON ONE SCREEN INSTEAD OF THREE SEPARATE 01S WITH              
000400*  NO WAY TO LOOP OVER THEM - SAME IDEA AS THE SPECIAL-CASE               
000410*  TABLE ABOVE.                                                           
000420 01  INST-LITERALS-WS.                                                    
000430     05  FILLER PIC X(45) VALUE 'The National Archives, Kew'.             
000440     05  FILLER PIC X(12) VALUE 'A13530124'.                              
000450     05  FILLER PIC X(04) VALUE '66'.                                     
000460     05  FILLER PIC X(45) VALUE 'UK Parliament'.                          
000470     05  FILLER PIC X(12) VALUE 'A13531051'.                              
000480     05  FILLER PIC X(04) VALUE '61'.                                     
000490     05  FILLER PIC X(45) VALUE                                           
000500             'British Film Institute (BFI) National Archive'.             
000510     05  FILLER PIC X(12) VALUE 'A13532152'.                              
000520     05  FILLER PIC X(04) VALUE '2870'.                                   
000530 01  TAB-INST-WS REDEFINES INST-LITERALS-WS.                              
000540     05  INST-ENTRY-WS OCCURS 3 TIMES.                                    
000550         10  INST-NAME-WS                PIC X(45).                       
000560         10  INST-ID-WS                  PIC X(12).                       
000570         10  INST-CODE-WS                PIC X(04).                       
000580 01  TOT-INST-WS                         PIC 9(01) COMP VALUE 3.          
000590*                                                                         
000600*  DEFAULT PARENT ID WHEN RAW-PART-OF-REF IS BLANK OR DOES                
000610*  NOT RESOLVE (BR-1.2) - THE NATIONAL ARCHIVES' OWN TOP-                 
000620*  LEVEL IAID, SAME VALUE AS THE KEW ROW ABOVE.                           
000630 01  DEFAULT-PARENT-ID-WS           PIC X(12) VALUE 'A13530124'.          
000640*                                                                         
000650*  BR-6.2 - OUTPUT BATCH SIZE AND TREE NAME. TREE NAME IS                 
000660*  THE RUN'S CATALOGUE TREE, SUPPLIED ON THE RUN CARD IN                  
000670*  PRODUCTION; HARD-CODED HERE FOR THE STAND-ALONE RUN.                   
000680*                                                                         
000690*  BFI RESTRICTION TEXT (BR-1.11) - 73 CHARACTERS, LEFT                   
000700*  JUSTIFIED IN THE 110-BYTE OUTPUT FIELD. LITERAL RUNS ONTO              
000710*  A CONTINUATION LINE (HYPHEN IN COL 7) - DO NOT RE-WRAP IT              
000720*  WITHOUT COUNTING COLUMNS, THE COMPILER IS FUSSY ABOUT IT.              
000730 01  BFI-RESTRICT-TEXT-WS                PIC X(110) VALUE                 
000740         'This record is not currently accessible in a p                  
000750-    'layable format and is unavailable for public viewing'.              
000760*                                                                         
000770 01  MAX-BATCH-SIZE-WS              PIC 9(05) COMP VALUE 10000.           
000780 01  BATCH-TREE-NAME-WS             PIC X(08) VALUE 'NATARCH'.            
000790*                                                                         
000800*-------------------------------------------------------------            
000810*  BR-1.2 - PARENT LOOK-UP TABLE. BUILT IN PASS 1 (PARA                   
000820*  1000-PRIMEIRO-PASSO) FROM EVERY RAW-OBJECT-NUMBER/IAID                 
000830*  PAIR ON RAWIN, THEN SEARCHED IN PASS 2 ON RAW-PART-OF-REF.             
000840*  SIZED TO THE LARGEST KNOWN CATALOGUE TREE PLUS HEADROOM -              
000850*  RAISE AND RECOMPILE IF RAWIN EVER EXCEEDS THIS MANY ROWS.              
000860*-------------------------------------------------------------            
000870 01  MAX-PAIS-WS                    PIC 9(06) COMP VALUE 500000.          
000880 01  TOT-PAIS-WS                    PIC 9(06) COMP VALUE ZERO.            
000890 01  TAB-PAIS-WS.                                                         
000900     05  PAIS-ENTRY-WS OCCURS 1 TO 500000 TIMES                           
000910             DEPENDING ON TOT-PAIS-WS                                     
000920             ASCENDING KEY IS PAIS-OBJECT-NUMBER-WS                       
000930             INDEXED BY PAIS-IDX-WS.                                      
000940         10  PAIS-OBJECT-NUMBER-WS       PIC X(30).                       
000950         10  PAIS-IAID-WS                PIC X(12).                       
000960*-------------------------------------------------------------            
