000010*-------------------------------------------------------------            
000020*  CALMCATO  -  TRANSFORMED CATALOGUE RECORD  (FILE XFORMOUT)             
000030*  STANDARDISED RECORD READY FOR LOAD INTO THE NATIONAL                   
000040*  DISCOVERY CATALOGUE.  BUILT BY CALMXFER-CONVCAT PARAGRAPH              
000050*  3000-CONVERTE-REGISTRO AND ITS CHILD PARAGRAPHS.                       
000060*-------------------------------------------------------------            
000070*                                                                         
000080*  CHANGE LOG                                                             
000090*  02/96  RP  ORIGINAL LAYOUT, DESIGNED AT 1000 BYTES TO MATCH            
000100*             THE RAWIN EXPORT RECORD.                                    
000110*  09/97  RP  ADDED OUT-RESTRICTIONS (BFI FEED) AND                       
000120*             OUT-REPLICA-ID (DIGITISATION TIE-UP) - TA-2240.             
000130*             RECORD NO LONGER FITS IN 1000 BYTES ONCE THESE              
000140*             AND THE EARLIER CLOSURE/HELD-BY FIELDS ARE ADDED            
000150*             UP; REVISED TO 1220 TO KEEP A ROUND PAGE SIZE               
000160*             (2 RECORDS PER 2440-BYTE BLOCK, SEE JCL NOTES).             
000170*-------------------------------------------------------------            
000180 01  REG-CATOT.                                                           
000190     05  CAT-IAID-OT                     PIC X(12).                       
000200     05  CAT-CITABLE-REF-OT              PIC X(34).                       
000210*        CITABLE REFERENCE AFTER Y-NAMING REWRITE (BR-4.*)                
000220     05  CAT-PARENT-ID-OT                PIC X(12).                       
000230*        RESOLVED PARENT IAID - DEFAULT A13530124 (BR-1.2)                
000240     05  CAT-CATALOGUE-LEVEL-OT          PIC 9(02).                       
000250*        NUMERIC LEVEL 1-10, ZERO IF UNMAPPED (BR-1.1)                    
000260     05  CAT-CATALOGUE-ID-OT             PIC 9(09).                       
000270     05  CAT-COVERING-FROM-OT            PIC 9(08).                       
000280     05  CAT-COVERING-TO-OT              PIC 9(08).                       
000290*                                                                         
000300*  FILLER REDEFINES BELOW GIVE A CCYY/MM/DD BREAKDOWN OF THE              
000310*  COVERING-FROM DATE FOR THE EXTRACT-DATE EDIT ON CTLRPT -               
000320*  KEPT EVEN THOUGH THE CURRENT REPORT DOES NOT PRINT IT, SO              
000330*  THE NEXT PROGRAMMER DOES NOT HAVE TO RE-DERIVE IT.                     
000340     05  FILLER REDEFINES CAT-COVERING-FROM-OT.                           
000350         10  CAT-COVERING-FROM-CCYY-OT   PIC 9(04).                       
000360         10  CAT-COVERING-FROM-MM-OT     PIC 9(02).                       
000370         10  CAT-COVERING-FROM-DD-OT     PIC 9(02).                       
000380     05  CAT-CHARGE-TYPE-OT              PIC 9(01).                       
000390*        CONSTANT 1 (BR-1.13)                                             
000400     05  CAT-ACCESS-CONDITIONS-OT        PIC X(30).                       
000410     05  CAT-CLOSURE-STATUS-OT           PIC X(01).                       
000420*        'O', 'D', 'U' OR BLANK (BR-1.7)                                  
000430     05  CAT-CLOSURE-CODE-OT             PIC X(04).                       
000440     05  CAT-CLOSURE-TYPE-OT             PIC X(01).                       
000450     05  CAT-OPENING-DATE-OT             PIC X(10).                       
000460     05  CAT-HELD-BY-ID-OT               PIC X(12).                       
000470     05  CAT-HELD-BY-CODE-OT             PIC X(04).                       
000480     05  CAT-HELD-BY-NAME-OT             PIC X(45).                       
000490     05  CAT-DIGITISED-OT                PIC X(01).                       
000500*        'Y' OR 'N' (BR-1.11)                                             
000510     05  CAT-LANGUAGE-OT                 PIC X(70).                       
000520     05  CAT-ARRANGEMENT-OT              PIC X(145).                      
000530     05  CAT-FORMER-REF-DEP-OT           PIC X(40).                       
000540*        FORMER REF (DEPT) AFTER SIMPLE AFFIX (BR-3.1)                    
000550     05  CAT-FORMER-REF-PRO-OT           PIC X(30).                       
000560     05  CAT-LEGAL-STATUS-OT             PIC X(20).                       
000570     05  CAT-CREATOR-OT                  PIC X(60).                       
000580*        BLANK UNLESS LEVEL LE 8 (BR-1.8)                                 
000590     05  CAT-PHYS-DESC-EXTENT-OT         PIC X(10).                       
000600     05  CAT-PHYS-DESC-FORM-OT           PIC X(85).                       
000610     05  CAT-REFERENCE-PART-OT           PIC X(15).                       
000620     05  CAT-RESTRICTIONS-OT             PIC X(110).                      
000630*        BFI NOT-PLAYABLE TEXT OR BLANK (BR-1.11) - TA-2240               
000640     05  CAT-REPLICA-ID-OT               PIC X(15).                       
000650*        FROM REPLICA SIDE FILE, BLANK IF NOT FOUND - TA-2240             
000660     05  CAT-TITLE-OT                    PIC X(80).                       
000670     05  CAT-DESCRIPTION-OT              PIC X(340).                      
000680*        AFTER NEWLINE-TO-PARAGRAPH REWRITE (U2) - SIZED TO               
000690*        ABSORB THE GROWTH WHEN EVERY BACKSLASH-N BECOMES <P>             
000700     05  CAT-SOURCE-OT                   PIC X(02).                       
000710*        CONSTANT 'PA' (BR-1.13)                                          
000720     05  FILLER                          PIC X(04).                       
000730*        PAD TO 1220 - SEE CHANGE LOG 09/97 ABOVE                         
000740*                                                                         
000750*-------------------------------------------------------------            
