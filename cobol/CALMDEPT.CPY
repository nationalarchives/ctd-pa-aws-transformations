000010*-------------------------------------------------------------            
000020*  CALMDEPT  -  DEFINITIVE DEPARTMENT-CODE RECORD (DEPTREF)               
000030*  AND THE IN-MEMORY TABLE THE Y-NAMING CHECK SEARCHES                    
000040*  (BR-4.2, BR-4.4).  ARRIVES SORTED ASCENDING AND SMALL -                
000050*  A FEW DOZEN LETTER CODES - SO THE WHOLE FILE IS HELD.                  
000060*-------------------------------------------------------------            
000070*  FD RECORD (10 BYTES) IS DECLARED LOCALLY IN THE FD FOR                 
000080*  FILE DEPTREF IN CALMXFER-CONVCAT - SHOWN HERE FOR                      
000090*  REFERENCE ONLY -                                                       
000100*      05  REF-CODE              PIC X(04)  DEPARTMENT CODE               
000110*      05  FILLER                PIC X(06)                                
000120*                                                                         
000130 01  MAX-DEPTC-WS                   PIC 9(03) COMP VALUE 200.             
000140 01  TOT-DEPTC-WS                   PIC 9(03) COMP VALUE ZERO.            
000150 01  TAB-DEPTC-WS.                                                        
000160     05  DEPTC-ENTRY-WS OCCURS 1 TO 200 TIMES                             
000170             DEPENDING ON TOT-DEPTC-WS                                    
000180             ASCENDING KEY IS REF-CODE-WS                                 
000190             INDEXED BY DEPTC-IDX-WS.                                     
000200         10  REF-CODE-WS                 PIC X(04).                       
000210*-------------------------------------------------------------            
